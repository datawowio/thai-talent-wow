000100********************************************
000200*                                          *
000300*  Record Definition For Leave             *
000400*           Transaction File               *
000500********************************************
000600*  File size 20 bytes.
000700*
000800* 05/04/94 jsw - Created.  Leave extract, split out of the old absence system.
000900* 17/09/98 jsw - Y2K:  all date fields widened CCYYMMDD throughout,
001000*                were YYMMDD - see also common-hr905.
001100* 21/03/09 pmg - HR-0512  Re-pointed build at the GnuCOBOL free-
001200*                format compiler - no field changes.
001300*
001400 01  HR-Leave-Record.
001500     03  Lve-Emp-Id            pic 9(6)   comp.
001600     03  Lve-Type              pic 9.
001700         88  Lve-Vacation               value 0.
001800         88  Lve-Sick                   value 1.
001900     03  Lve-Hours             pic 9(3)v99   comp-3.
002000     03  Lve-Start-Date        pic 9(8).
002100* ccyymmdd
002200     03  filler                pic x(4).
002300* growth
