000100********************************************
000200*                                          *
000300*  Record Definition For Clock-In-Out      *
000400*           Transaction File               *
000500********************************************
000600*  File size 20 bytes.
000700*
000800* 05/04/94 jsw - Created.  Clock card overtime extract.
000900* 17/09/98 jsw - Y2K:  all date fields widened CCYYMMDD throughout,
001000*                were YYMMDD - see also common-hr905.
001100* 21/03/09 pmg - HR-0512  Re-pointed build at the GnuCOBOL free-
001200*                format compiler - no field changes.
001300* 16/02/26 jsw - HR-1136  Only Clk-Type 2 (overtime) has a
001400*                consumer today - see bb740 in the feature
001500*                build.
001600*
001700 01  HR-Clock-Record.
001800     03  Clk-Emp-Id            pic 9(6)   comp.
001900     03  Clk-Type              pic 9.
002000         88  Clk-Overtime               value 2.
002100     03  Clk-Hours             pic 9(3)v99   comp-3.
002200     03  Clk-Start-Date        pic 9(8).
002300* ccyymmdd
002400     03  filler                pic x(4).
002500* growth
