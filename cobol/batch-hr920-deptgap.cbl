000100*****************************************************************
000200*                                                               *
000300*        D E P A R T M E N T   S K I L L   G A P   A N D        *
000400*              P E R F O R M A N C E   T R E N D                *
000500*                                                               *
000600*          Uses RW (Report Writer for prints)                   *
000700*                                                               *
000800*****************************************************************
000900*
001000 identification          division.
001100*========================================
001200*
001300program-id.        batch-hr920-deptgap.
001400*
001500author.            J S Wren, Applewood Computers.
001600*
001700installation.      Applewood Computers - Personnel Systems.
001800*
001900date-written.      02/09/1991.
002000*
002100date-compiled.
002200*
002300security.          Copyright (C) 1991-2026 & later, Applewood
002400*                  Computers.  For internal Personnel Systems
002500*                  use only.
002600*
002700remarks.           Department Skill Gap and Performance Trend
002800*                  Report - part of the Job Levels suite.
002900*                  For every department: common skills held (with
003000*                  score statistics), skills the department is
003100*                  missing altogether, low-scoring skills, and
003200*                  the monthly average performance-review score.
003300*
003400*                  This program uses RW (Report Writer).
003500*
003600version.           See Prog-Name in WS.
003700*
003800called modules.    None.
003900*
004000files used :
004100*                  HR-Skill-File.        Skill code table.
004200*                  HR-Department-File.   Department code table.
004300*                  HR-Position-File.     Position/grade table.
004400*                  HR-Position-Skl-File. Position skill reqmts.
004500*                  HR-Employee-Skl-File. Employee/skill x-ref.
004600*                  HR-Movement-File.     Employee movement hist.
004700*                  HR-Evaluation-File.   Annual appraisal scores.
004800*                  HR-Run-Param-File.    Batch AS-OF parameter.
004900*                  HR-Deptgap-Print-File. Dept gap/trend report.
005000*
005100* Changes:
005200* 02/09/91 jsw - Created.  First cut of the department skill
005300*                gap report for the new Job Levels project.
005400* 17/09/98 jsw - Y2K:  all date fields widened CCYYMMDD
005500*                throughout, were YYMMDD.
005600* 21/03/09 pmg - HR-0512  Re-pointed build at the GnuCOBOL free-
005700*                format compiler - no field changes.
005800* 06/01/26 jsw - HR-1105  Rebuilt as the Talent Analytics
005900*                department gap driver - added the quartile
006000*                statistics and the U4 performance trend trailer,
006100*                previously a separate ad-hoc spreadsheet macro.
006200* 02/02/26 pmg - HR-1123  Quartile interpolation confirmed to use
006300*                position p = (n-1)*q, not n*q - see bb440.
006400*
006500environment             division.
006600*========================================
006700*
006800configuration           section.
006900special-names.
007000    C01 is TOP-OF-FORM.
007100    class HR-Numeric-Class is "0" thru "9".
007200    switch UPSI-0 is HR920-Sw-Spare.
007300*
007400input-output            section.
007500file-control.
007600*
007700    select HR-Run-Param-File     assign to "PRMFILE"
007800                                  organization line sequential
007900                                  file status is HR920-Prm-Status.
008000    select HR-Skill-File         assign to "SKLFILE"
008100                                  organization line sequential
008200                                  file status is HR920-Skl-Status.
008300    select HR-Department-File    assign to "DEPFILE"
008400                                  organization line sequential
008500                                  file status is HR920-Dep-Status.
008600    select HR-Position-File      assign to "POSFILE"
008700                                  organization line sequential
008800                                  file status is HR920-Pos-Status.
008900    select HR-Position-Skl-File  assign to "PSKFILE"
009000                                  organization line sequential
009100                                  file status is HR920-Psk-Status.
009200    select HR-Employee-Skl-File  assign to "ESKFILE"
009300                                  organization line sequential
009400                                  file status is HR920-Esk-Status.
009500    select HR-Movement-File      assign to "MVTFILE"
009600                                  organization line sequential
009700                                  file status is HR920-Mvt-Status.
009800    select HR-Evaluation-File    assign to "EVLFILE"
009900                                  organization line sequential
010000                                  file status is HR920-Evl-Status.
010100    select HR-Deptgap-Print-File assign to "DEPRPT"
010200                                  organization line sequential
010300                                  file status is HR920-Prt-Status.
010400*
010500 data                    division.
010600*========================================
010700*
010800 file section.
010900*
011000 fd  HR-Run-Param-File.
011100 copy "copybooks-wsprm.cob".
011200*
011300 fd  HR-Skill-File.
011400 copy "copybooks-wsskl.cob".
011500*
011600 fd  HR-Department-File.
011700 copy "copybooks-wsdept.cob".
011800*
011900 fd  HR-Position-File.
012000 copy "copybooks-wspos.cob".
012100*
012200 fd  HR-Position-Skl-File.
012300 copy "copybooks-wspsk.cob".
012400*
012500 fd  HR-Employee-Skl-File.
012600 copy "copybooks-wsesk.cob".
012700*
012800 fd  HR-Movement-File.
012900 copy "copybooks-wsmvt.cob".
013000*
013100 fd  HR-Evaluation-File.
013200 copy "copybooks-wsevl.cob".
013300*
013400 fd  HR-Deptgap-Print-File
013500     report is HR920-Dept-Report.
013600*
013700 working-storage section.
013800*-----------------------
013900*
014000 77  Prog-Name              pic x(24) value
014100                             "HR920-DEPTGAP (2.02.00)".
014200*
014300 01  HR920-File-Status.
014400     03  HR920-Prm-Status       pic xx.
014500     03  HR920-Skl-Status       pic xx.
014600     03  HR920-Dep-Status       pic xx.
014700     03  HR920-Pos-Status       pic xx.
014800     03  HR920-Psk-Status       pic xx.
014900     03  HR920-Esk-Status       pic xx.
015000     03  HR920-Mvt-Status       pic xx.
015100     03  HR920-Evl-Status       pic xx.
015200     03  HR920-Prt-Status       pic xx.
015300*
015400 01  HR920-Switches.
015500     03  HR920-Eof-Sw           pic 9      comp.
015600         88  HR920-Eof                   value 1.
015700     03  HR920-Found-Sw         pic 9      comp.
015800         88  HR920-Found                  value 1.
015900*
016000 01  HR920-Counters.
016100     03  HR920-Dept-Processed   pic 9(5)   comp.
016200     03  HR920-Ix               pic 9(5)   comp.
016300*
016400* --- Skill master table with U1 canonicalisation result ---
016500*
016600 01  HR920-Skill-Table.
016700     03  HR920-Skl-Cnt          pic 9(4) comp value zero.
016800     03  HR920-Skl-Entry  occurs 1 to 500 times
016900                           depending on HR920-Skl-Cnt
017000                           indexed by Skl-Ix Skl-Ix2.
017100         05  HR920-Skl-Id        pic 9(4)  comp.
017200         05  HR920-Skl-Name      pic x(30).
017300         05  HR920-Skl-Canon-Id  pic 9(4)  comp.
017400         05  HR920-Skl-Canon-Nm  pic x(30).
017500*
017600* --- Department table, sorted ascending Dept-Id ---
017700*
017800 01  HR920-Dept-Table.
017900     03  HR920-Dpt-Cnt          pic 9(3) comp value zero.
018000     03  HR920-Dpt-Entry  occurs 1 to 200 times
018100                           depending on HR920-Dpt-Cnt
018200                           indexed by Dpt-Ix Dpt-Ix2.
018300         05  HR920-Dpt-Id         pic 9(4)  comp.
018400         05  HR920-Dpt-Name       pic x(30).
018500*
018600* --- Position table ---
018700*
018800 01  HR920-Position-Table.
018900     03  HR920-Pos-Cnt          pic 9(4) comp value zero.
019000     03  HR920-Pos-Entry  occurs 1 to 2000 times
019100                           depending on HR920-Pos-Cnt
019200                           indexed by Pos-Ix.
019300         05  HR920-Pos-Id        pic 9(4)  comp.
019400         05  HR920-Pos-Dept-Id   pic 9(4)  comp.
019500         05  HR920-Pos-Level     pic 9.
019600*
019700* --- Position/skill requirement table (canonical skill ids) ---
019800*
019900 01  HR920-PosSkl-Table.
020000     03  HR920-Psk-Cnt          pic 9(5) comp value zero.
020100     03  HR920-Psk-Entry  occurs 1 to 8000 times
020200                           depending on HR920-Psk-Cnt
020300                           indexed by Psk-Ix.
020400         05  HR920-Psk-Pos-Id    pic 9(4)  comp.
020500         05  HR920-Psk-Canon-Id  pic 9(4)  comp.
020600*
020700* --- Deduplicated employee/skill table (canonical skill ids) ---
020800*
020900 01  HR920-Empskl-Table.
021000     03  HR920-Esk-Cnt          pic 9(6) comp value zero.
021100     03  HR920-Esk-Entry  occurs 1 to 90000 times
021200                           depending on HR920-Esk-Cnt
021300                           indexed by Esk-Ix.
021400         05  HR920-Esk-Emp-Id       pic 9(6)  comp.
021500         05  HR920-Esk-Canon-Id     pic 9(4)  comp.
021600         05  HR920-Esk-Score        pic 9v99.
021700         05  HR920-Esk-Created      pic 9(8).
021800*
021900* --- Per-employee status derived from EMPLOYEE-MOVEMENT ---
022000*
022100 01  HR920-Empstat-Table.
022200     03  HR920-Sta-Cnt          pic 9(6) comp value zero.
022300     03  HR920-Sta-Entry  occurs 1 to 60000 times
022400                           depending on HR920-Sta-Cnt
022500                           indexed by Sta-Ix.
022600         05  HR920-Sta-Emp-Id       pic 9(6)  comp.
022700         05  HR920-Sta-Cur-Pos-Id   pic 9(4)  comp.
022800         05  HR920-Sta-Best-Date    pic 9(8).
022900         05  HR920-Sta-Best-Date-X redefines
023000             HR920-Sta-Best-Date.
023100             07  HR920-Sta-Best-Yr      pic 9(4).
023200             07  HR920-Sta-Best-Mo      pic 99.
023300             07  HR920-Sta-Best-Dy      pic 99.
023400         05  HR920-Sta-Inactive-Sw  pic 9     comp.
023500             88  HR920-Sta-Inactive          value 1.
023600*
023700* --- Monthly performance trend accumulator ---
023800*
023900 01  HR920-Trend-Table.
024000     03  HR920-Trn-Cnt          pic 9(4) comp value zero.
024100     03  HR920-Trn-Entry  occurs 1 to 3000 times
024200                           depending on HR920-Trn-Cnt
024300                           indexed by Trn-Ix Trn-Ix2.
024400         05  HR920-Trn-Dept-Id      pic 9(4)  comp.
024500         05  HR920-Trn-Year         pic 9(4)  comp.
024600         05  HR920-Trn-Month        pic 99    comp.
024700         05  HR920-Trn-Sum-Score    pic 9(7)v99.
024800         05  HR920-Trn-Count        pic 9(5)  comp.
024900*
025000* --- Per-department skill-grouping work area, rebuilt for the
025100*     department currently being reported ---
025200*
025300 01  HR920-Deptskl-Table.
025400     03  HR920-Dsk-Cnt          pic 9(3) comp value zero.
025500     03  HR920-Dsk-Entry  occurs 1 to 300 times
025600                           depending on HR920-Dsk-Cnt
025700                           indexed by Dsk-Ix Dsk-Ix2.
025800         05  HR920-Dsk-Canon-Id     pic 9(4)  comp.
025900         05  HR920-Dsk-Emp-Cnt      pic 9(5)  comp.
026000         05  HR920-Dsk-Rec-Cnt      pic 9(4)  comp.
026100         05  HR920-Dsk-Score-List  occurs 500 times
026200                                    indexed by Dsl-Ix Dsl-Ix2.
026300             07  HR920-Dsk-Score        pic 9v99.
026400*
026500 01  HR920-Dept-Emp-Table.
026600     03  HR920-De-Cnt           pic 9(5) comp value zero.
026700     03  HR920-De-Entry  occurs 1 to 60000 times
026800                           depending on HR920-De-Cnt
026900                           indexed by De-Ix.
027000         05  HR920-De-Emp-Id        pic 9(6)  comp.
027100*
027200* --- Current-department working fields ---
027300*
027400 01  HR920-Cur-Dept-Id          pic 9(4)  comp.
027500 01  HR920-Dpt-Swap.
027600     03  HR920-Dpt-Swap-Id          pic 9(4)  comp.
027700     03  HR920-Dpt-Swap-Name        pic x(30).
027800 01  HR920-Dpt-Swap-X redefines HR920-Dpt-Swap
027900                            pic x(34).
028000 01  HR920-Swap-Canon-Id        pic 9(4)  comp.
028100 01  HR920-Swap-Name            pic x(30).
028200 01  HR920-Q-Work.
028300     03  HR920-Q-Pos            pic 9(5)v9(4).
028400     03  HR920-Q-Floor          pic 9(5)  comp.
028500     03  HR920-Q-Frac           pic v9(4).
028600     03  HR920-Q-Lo             pic 9v99.
028700     03  HR920-Q-Hi             pic 9v99.
028800     03  HR920-Q-Result         pic 9v99.
028900 01  HR920-Swap-Score           pic 9v99.
029000 01  HR920-Case-Work.
029100     03  HR920-Case-A               pic x(30).
029200     03  HR920-Case-B               pic x(30).
029300*
029400* --- Fields moved to the report line before each GENERATE ---
029500*
029600 01  HR920-Rpt-Fields.
029700     03  HR920-R-Dept-Id            pic 9(4).
029800     03  HR920-R-Dept-Name          pic x(30).
029900     03  HR920-R-Total-Employee     pic 9(5).
030000     03  HR920-R-Skill-Name         pic x(30).
030100     03  HR920-R-Pct-Of-Emp         pic 9(3)v99.
030200     03  HR920-R-Min                pic 9.
030300     03  HR920-R-Q1                 pic 9v99.
030400     03  HR920-R-Median             pic 9v99.
030500     03  HR920-R-Q3                 pic 9v99.
030600     03  HR920-R-Max                pic 9.
030700     03  HR920-R-Year-Month         pic x(7).
030800     03  HR920-R-Avg-Score          pic 9v99.
030900*
031000* --- Redefines the trend year/month into a printable string.
031100*
031200 01  HR920-Ym-Work.
031300     03  HR920-Ym-Year          pic 9(4).
031400     03  HR920-Ym-Dash          pic x     value "-".
031500     03  HR920-Ym-Month         pic 99.
031600 01  HR920-Ym-Work-X redefines HR920-Ym-Work
031700                            pic x(7).
031800*
031900 01  Error-Messages.
032000     03  HR003   pic x(30) value "HR003 Department file empty -".
032100*
032200 report section.
032300***********************
032400*
032500 RD  HR920-Dept-Report
032600     control      HR920-R-Dept-Id
032700     Page Limit   56
032800     Heading      1
032900     First Detail 4
033000     Last  Detail 54.
033100*
033200 01  HR920-Rpt-Head  Type Page Heading.
033300     03  line  1.
033400         05  col   1     pic x(30)   value
033500             "APPLEWOOD COMPUTERS - PERSONNEL".
033600         05  col  60     pic x(30)   source Prog-Name.
033700     03  line  2.
033800         05  col   1     pic x(40)   value
033900             "DEPARTMENT SKILL GAP AND TREND REPORT".
034000         05  col  70     pic x(5)    value "Page ".
034100         05  col  75     pic zz9     source Page-Counter.
034200*
034300 01  HR920-Dept-Head  Type Control Heading HR920-R-Dept-Id
034400                       line plus 2.
034500     03  col   1     pic x(6)   value "Dept: ".
034600     03  col   7     pic 9(4)   source HR920-R-Dept-Id.
034700     03  col  13     pic x(30)  source HR920-R-Dept-Name.
034800     03  col  50     pic x(15)  value "Total Employee:".
034900     03  col  66     pic zzzz9  source HR920-R-Total-Employee.
035000*
035100 01  HR920-Common-Line  Type Detail  line plus 1.
035200     03  col   4     pic x(8)   value "Common: ".
035300     03  col  13     pic x(30)  source HR920-R-Skill-Name.
035400     03  col  44     pic zz9.99 source HR920-R-Pct-Of-Emp.
035500     03  col  52     pic 9      source HR920-R-Min.
035600     03  col  55     pic 9.99   source HR920-R-Q1.
035700     03  col  61     pic 9.99   source HR920-R-Median.
035800     03  col  67     pic 9.99   source HR920-R-Q3.
035900     03  col  73     pic 9      source HR920-R-Max.
036000*
036100 01  HR920-Missing-Line  Type Detail  line plus 1.
036200     03  col   4     pic x(9)   value "Missing: ".
036300     03  col  13     pic x(30)  source HR920-R-Skill-Name.
036400*
036500 01  HR920-Lowscore-Line  Type Detail  line plus 1.
036600     03  col   4     pic x(11)  value "Low Score: ".
036700     03  col  15     pic x(30)  source HR920-R-Skill-Name.
036800*
036900 01  HR920-Trend-Line  Type Detail  line plus 1.
037000     03  col   4     pic x(7)   value "Trend: ".
037100     03  col  11     pic x(7)   source HR920-R-Year-Month.
037200     03  col  20     pic 9.99   source HR920-R-Avg-Score.
037300*
037400 01  type control Footing Final line plus 2.
037500     03  col   1  pic x(30)     value
037600         "Total Departments Processed :".
037700     03  col  31  pic zzzz9     source HR920-Dept-Processed.
037800*
037900 procedure division.
038000*========================================
038100*
038200 aa000-Main                  section.
038300***********************************
038400*
038500     move     zero  to  HR920-Dept-Processed.
038600     perform  aa010-Open-Files      thru aa010-Exit.
038700     perform  bb100-Load-Skills     thru bb100-Exit.
038800     perform  bb150-Canon-Skills    thru bb150-Exit.
038900     perform  bb200-Load-Depts      thru bb200-Exit.
039000     perform  bb210-Sort-Depts      thru bb210-Exit.
039100     perform  bb250-Load-Positions  thru bb250-Exit.
039200     perform  bb300-Load-Possklls   thru bb300-Exit.
039300     perform  bb400-Load-Empsklls   thru bb400-Exit.
039400     perform  bb500-Load-Movements  thru bb500-Exit.
039500     perform  bb600-Load-Evals      thru bb600-Exit.
039600*
039700     initiate HR920-Dept-Report.
039800     perform  aa000-Main-Lp
039900               varying Dpt-Ix from 1 by 1
040000               until Dpt-Ix > HR920-Dpt-Cnt.
040100     terminate HR920-Dept-Report.
040200*
040300     close    HR-Run-Param-File
040400              HR-Skill-File
040500              HR-Department-File
040600              HR-Position-File
040700              HR-Position-Skl-File
040800              HR-Employee-Skl-File
040900              HR-Movement-File
041000              HR-Evaluation-File
041100              HR-Deptgap-Print-File.
041200     goback.
041300*
041400 aa000-Exit.  exit section.
041500*
041600* 06/01/26 jsw - HR-1105  Loop body split out to aa000-Main-Lp.
041700 aa000-Main-Lp.
041800     move     HR920-Dpt-Id (Dpt-Ix) to HR920-Cur-Dept-Id.
041900     perform  bb700-Process-Dept thru bb700-Exit.
042000*
042100 aa010-Open-Files             section.
042200***********************************
042300*
042400     open     input HR-Run-Param-File.
042500     open     input HR-Skill-File.
042600     open     input HR-Department-File.
042700     open     input HR-Position-File.
042800     open     input HR-Position-Skl-File.
042900     open     input HR-Employee-Skl-File.
043000     open     input HR-Movement-File.
043100     open     input HR-Evaluation-File.
043200     open     output HR-Deptgap-Print-File.
043300*
043400 aa010-Exit.
043500     exit     section.
043600*
043700 bb100-Load-Skills             section.
043800***********************************
043900*
044000     move     zero  to  HR920-Skl-Cnt  HR920-Eof-Sw.
044100     read     HR-Skill-File
044200              at end  set HR920-Eof to true
044300     end-read.
044400     perform  bb100-Load-Skills-Lp until HR920-Eof.
044500*
044600 bb100-Exit.
044700     exit     section.
044800*
044900* 06/01/26 jsw - HR-1105  Loop body split out to bb100-Load-
045000*                Skills-Lp.
045100 bb100-Load-Skills-Lp.
045200     add      1 to HR920-Skl-Cnt.
045300     move     Skl-Id   to HR920-Skl-Id   (HR920-Skl-Cnt).
045400     move     Skl-Name to HR920-Skl-Name (HR920-Skl-Cnt).
045500     read     HR-Skill-File
045600              at end  set HR920-Eof to true
045700     end-read.
045800*
045900 bb150-Canon-Skills            section.
046000***********************************
046100*
046200* U1 skill normalisation - see remarks in batch-hr910-skillgap.
046300*
046400     perform  bb150-Canon-Skills-Lp1
046500               varying Skl-Ix from 1 by 1
046600               until Skl-Ix > HR920-Skl-Cnt.
046700*
046800     perform  bb150-Canon-Skills-Lp3
046900               varying Skl-Ix from 1 by 1
047000               until Skl-Ix > HR920-Skl-Cnt.
047100*
047200 bb150-Exit.
047300     exit     section.
047400*
047500* 06/01/26 jsw - HR-1105  Loops split out to bb150-Canon-Skills-
047600*                Lp1/-Lp2 (case-fold match) and -Lp3/-Lp4
047700*                (canonical-name selection).
047800 bb150-Canon-Skills-Lp1.
047900     move     zero to HR920-Found-Sw.
048000     move     HR920-Skl-Name (Skl-Ix) to HR920-Case-A.
048100     inspect  HR920-Case-A converting
048200              "abcdefghijklmnopqrstuvwxyz" to
048300              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
048400     perform  bb150-Canon-Skills-Lp2
048500               varying Skl-Ix2 from 1 by 1
048600               until Skl-Ix2 >= Skl-Ix
048700               or HR920-Found.
048800     if       not HR920-Found
048900              move HR920-Skl-Id (Skl-Ix)
049000                to HR920-Skl-Canon-Id (Skl-Ix)
049100     end-if.
049200*
049300 bb150-Canon-Skills-Lp2.
049400     move     HR920-Skl-Name (Skl-Ix2) to HR920-Case-B.
049500     inspect  HR920-Case-B converting
049600              "abcdefghijklmnopqrstuvwxyz" to
049700              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
049800     if       HR920-Case-A = HR920-Case-B
049900              move HR920-Skl-Canon-Id (Skl-Ix2)
050000                to HR920-Skl-Canon-Id (Skl-Ix)
050100              set  HR920-Found to true
050200     end-if.
050300*
050400 bb150-Canon-Skills-Lp3.
050500     move     HR920-Skl-Name (Skl-Ix)
050600           to HR920-Skl-Canon-Nm (Skl-Ix).
050700     perform  bb150-Canon-Skills-Lp4
050800               varying Skl-Ix2 from 1 by 1
050900               until Skl-Ix2 > HR920-Skl-Cnt.
051000*
051100 bb150-Canon-Skills-Lp4.
051200     if       HR920-Skl-Canon-Id (Skl-Ix2) =
051300              HR920-Skl-Canon-Id (Skl-Ix)
051400     and      HR920-Skl-Name (Skl-Ix2) <
051500              HR920-Skl-Canon-Nm (Skl-Ix)
051600              move HR920-Skl-Name (Skl-Ix2)
051700                to HR920-Skl-Canon-Nm (Skl-Ix)
051800     end-if.
051900*
052000 bb200-Load-Depts              section.
052100***********************************
052200*
052300     move     zero  to  HR920-Dpt-Cnt  HR920-Eof-Sw.
052400     read     HR-Department-File
052500              at end  set HR920-Eof to true
052600     end-read.
052700     perform  bb200-Load-Depts-Lp until HR920-Eof.
052800*
052900 bb200-Exit.
053000     exit     section.
053100*
053200* 06/01/26 jsw - HR-1105  Loop body split out to bb200-Load-
053300*                Depts-Lp.
053400 bb200-Load-Depts-Lp.
053500     add      1 to HR920-Dpt-Cnt.
053600     move     Dept-Id   to HR920-Dpt-Id   (HR920-Dpt-Cnt).
053700     move     Dept-Name to HR920-Dpt-Name (HR920-Dpt-Cnt).
053800     read     HR-Department-File
053900              at end  set HR920-Eof to true
054000     end-read.
054100*
054200 bb210-Sort-Depts              section.
054300***********************************
054400*
054500     perform  bb210-Sort-Depts-Lp1
054600               varying Dpt-Ix from 1 by 1
054700               until Dpt-Ix >= HR920-Dpt-Cnt.
054800*
054900 bb210-Exit.
055000     exit     section.
055100*
055200* 06/01/26 jsw - HR-1105  Nested loop split out to bb210-Sort-
055300*                Depts-Lp1/-Lp2.
055400 bb210-Sort-Depts-Lp1.
055500     perform  bb210-Sort-Depts-Lp2
055600               varying Dpt-Ix2 from 1 by 1
055700               until Dpt-Ix2 > HR920-Dpt-Cnt - Dpt-Ix.
055800*
055900 bb210-Sort-Depts-Lp2.
056000     if       HR920-Dpt-Id (Dpt-Ix2) >
056100              HR920-Dpt-Id (Dpt-Ix2 + 1)
056200              move HR920-Dpt-Entry (Dpt-Ix2) to
056300                   HR920-Dpt-Swap
056400              move HR920-Dpt-Entry (Dpt-Ix2 + 1) to
056500                   HR920-Dpt-Entry (Dpt-Ix2)
056600              move HR920-Dpt-Swap to
056700                   HR920-Dpt-Entry (Dpt-Ix2 + 1)
056800     end-if.
056900*
057000 bb250-Load-Positions          section.
057100***********************************
057200*
057300     move     zero  to  HR920-Pos-Cnt  HR920-Eof-Sw.
057400     read     HR-Position-File
057500              at end  set HR920-Eof to true
057600     end-read.
057700     perform  bb250-Load-Positions-Lp until HR920-Eof.
057800*
057900 bb250-Exit.
058000     exit     section.
058100*
058200* 06/01/26 jsw - HR-1105  Loop body split out to bb250-Load-
058300*                Positions-Lp.
058400 bb250-Load-Positions-Lp.
058500     add      1 to HR920-Pos-Cnt.
058600     move     Pos-Id      to HR920-Pos-Id      (HR920-Pos-Cnt).
058700     move     Pos-Dept-Id to HR920-Pos-Dept-Id (HR920-Pos-Cnt).
058800     move     Pos-Job-Level to HR920-Pos-Level (HR920-Pos-Cnt).
058900     read     HR-Position-File
059000              at end  set HR920-Eof to true
059100     end-read.
059200*
059300 bb260-Find-Canon-Skill        section.
059400***********************************
059500*
059600* Given HR920-Ix as a raw Skill-Id, moves the matching entry's
059700* Canon-Id into HR920-Swap-Canon-Id.
059800*
059900     move     zero  to  HR920-Swap-Canon-Id  HR920-Found-Sw.
060000     perform  bb260-Find-Canon-Skill-Lp
060100               varying Skl-Ix from 1 by 1
060200               until Skl-Ix > HR920-Skl-Cnt
060300               or HR920-Found.
060400*
060500 bb260-Exit.
060600     exit     section.
060700*
060800* 06/01/26 jsw - HR-1105  Loop body split out to bb260-Find-
060900*                Canon-Skill-Lp.
061000 bb260-Find-Canon-Skill-Lp.
061100     if       HR920-Skl-Id (Skl-Ix) = HR920-Ix
061200              move HR920-Skl-Canon-Id (Skl-Ix)
061300                to HR920-Swap-Canon-Id
061400              set  HR920-Found to true
061500     end-if.
061600*
061700 bb261-Find-Canon-Name         section.
061800***********************************
061900*
062000* On entry HR920-Swap-Canon-Id holds a canonical skill id.
062100* Returns the matching canonical name in HR920-Swap-Name.
062200*
062300     move     spaces to HR920-Swap-Name.
062400     move     zero   to HR920-Found-Sw.
062500     perform  bb261-Find-Canon-Name-Lp
062600               varying Skl-Ix from 1 by 1
062700               until Skl-Ix > HR920-Skl-Cnt
062800               or HR920-Found.
062900*
063000 bb261-Exit.
063100     exit     section.
063200*
063300* 06/01/26 jsw - HR-1105  Was an in-line EXIT PERFORM, now short-
063400*                circuits through HR920-Found the same way as
063500*                every other lookup in this program.
063600 bb261-Find-Canon-Name-Lp.
063700     if       HR920-Skl-Canon-Id (Skl-Ix) = HR920-Swap-Canon-Id
063800              move HR920-Skl-Canon-Nm (Skl-Ix) to
063900                   HR920-Swap-Name
064000              set  HR920-Found to true
064100     end-if.
064200*
064300 bb300-Load-Possklls           section.
064400***********************************
064500*
064600     move     zero  to  HR920-Psk-Cnt  HR920-Eof-Sw.
064700     read     HR-Position-Skl-File
064800              at end  set HR920-Eof to true
064900     end-read.
065000     perform  bb300-Load-Possklls-Lp until HR920-Eof.
065100*
065200 bb300-Exit.
065300     exit     section.
065400*
065500* 06/01/26 jsw - HR-1105  Loop body split out to bb300-Load-
065600*                Possklls-Lp.
065700 bb300-Load-Possklls-Lp.
065800     move     Psk-Skl-Id to HR920-Ix.
065900     perform  bb260-Find-Canon-Skill thru bb260-Exit.
066000     add      1 to HR920-Psk-Cnt.
066100     move     Psk-Pos-Id to
066200              HR920-Psk-Pos-Id   (HR920-Psk-Cnt).
066300     move     HR920-Swap-Canon-Id to
066400              HR920-Psk-Canon-Id (HR920-Psk-Cnt).
066500     read     HR-Position-Skl-File
066600              at end  set HR920-Eof to true
066700     end-read.
066800*
066900 bb400-Load-Empsklls           section.
067000***********************************
067100*
067200* Deduplicated (Emp-Id, Canon-Skill-Id) table - later record
067300* with Created-Date >= the one stored wins (see bb910 remarks).
067400*
067500     move     zero  to  HR920-Esk-Cnt  HR920-Eof-Sw.
067600     read     HR-Employee-Skl-File
067700              at end  set HR920-Eof to true
067800     end-read.
067900     perform  bb400-Load-Empsklls-Lp until HR920-Eof.
068000*
068100 bb400-Exit.
068200     exit     section.
068300*
068400* 06/01/26 jsw - HR-1105  Loop body split out to bb400-Load-
068500*                Empsklls-Lp, inner find-or-insert to -Lp2.
068600 bb400-Load-Empsklls-Lp.
068700     move     Esk-Skl-Id to HR920-Ix.
068800     perform  bb260-Find-Canon-Skill thru bb260-Exit.
068900     move     zero to HR920-Found-Sw.
069000     perform  bb400-Load-Empsklls-Lp2
069100               varying Esk-Ix from 1 by 1
069200               until Esk-Ix > HR920-Esk-Cnt
069300               or HR920-Found.
069400     if       not HR920-Found
069500              add 1 to HR920-Esk-Cnt
069600              move Esk-Emp-Id to
069700                   HR920-Esk-Emp-Id (HR920-Esk-Cnt)
069800              move HR920-Swap-Canon-Id to
069900                   HR920-Esk-Canon-Id (HR920-Esk-Cnt)
070000              move Esk-Score to
070100                   HR920-Esk-Score (HR920-Esk-Cnt)
070200              move Esk-Created-Date to
070300                   HR920-Esk-Created (HR920-Esk-Cnt)
070400     end-if.
070500     read     HR-Employee-Skl-File
070600              at end  set HR920-Eof to true
070700     end-read.
070800*
070900 bb400-Load-Empsklls-Lp2.
071000     if       HR920-Esk-Emp-Id (Esk-Ix) = Esk-Emp-Id
071100     and      HR920-Esk-Canon-Id (Esk-Ix) =
071200              HR920-Swap-Canon-Id
071300              set HR920-Found to true
071400              if  Esk-Created-Date >=
071500                  HR920-Esk-Created (Esk-Ix)
071600                  move Esk-Score to
071700                       HR920-Esk-Score (Esk-Ix)
071800                  move Esk-Created-Date to
071900                       HR920-Esk-Created (Esk-Ix)
072000              end-if
072100     end-if.
072200*
072300 bb500-Load-Movements          section.
072400***********************************
072500*
072600* One-pass current-position / active-status build, per employee
072700* - see remarks in batch-hr910-skillgap bb400.
072800*
072900     move     zero  to  HR920-Sta-Cnt  HR920-Eof-Sw.
073000     read     HR-Movement-File
073100              at end  set HR920-Eof to true
073200     end-read.
073300     perform  bb500-Load-Movements-Lp until HR920-Eof.
073400*
073500 bb500-Exit.
073600     exit     section.
073700*
073800* 06/01/26 jsw - HR-1105  Loop body split out to bb500-Load-
073900*                Movements-Lp, inner find-or-insert to -Lp2.
074000 bb500-Load-Movements-Lp.
074100     move     zero to HR920-Found-Sw.
074200     perform  bb500-Load-Movements-Lp2
074300               varying Sta-Ix from 1 by 1
074400               until Sta-Ix > HR920-Sta-Cnt
074500               or HR920-Found.
074600     if       not HR920-Found
074700              add 1 to HR920-Sta-Cnt
074800              move Mvt-Emp-Id to
074900                   HR920-Sta-Emp-Id (HR920-Sta-Cnt)
075000              move zero to HR920-Sta-Best-Date (HR920-Sta-Cnt)
075100              move zero to HR920-Sta-Inactive-Sw (HR920-Sta-Cnt)
075200     end-if.
075300     if       Mvt-Effective-Date >=
075400              HR920-Sta-Best-Date (Sta-Ix)
075500              move Mvt-Pos-Id to
075600                   HR920-Sta-Cur-Pos-Id (Sta-Ix)
075700              move Mvt-Effective-Date to
075800                   HR920-Sta-Best-Date (Sta-Ix)
075900     end-if.
076000     if       Mvt-Type = 1 or Mvt-Type = 2
076100              set  HR920-Sta-Inactive (Sta-Ix) to true
076200     end-if.
076300     read     HR-Movement-File
076400              at end  set HR920-Eof to true
076500     end-read.
076600*
076700 bb500-Load-Movements-Lp2.
076800     if       HR920-Sta-Emp-Id (Sta-Ix) = Mvt-Emp-Id
076900              set HR920-Found to true
077000     end-if.
077100*
077200 bb600-Load-Evals              section.
077300***********************************
077400*
077500* U4 - only Evl-Type 0 counts.  Department is resolved through
077600* the employee's current position, not carried on the record.
077700*
077800     move     zero  to  HR920-Trn-Cnt  HR920-Eof-Sw.
077900     read     HR-Evaluation-File
078000              at end  set HR920-Eof to true
078100     end-read.
078200     perform  bb600-Load-Evals-Lp until HR920-Eof.
078300*
078400 bb600-Exit.
078500     exit     section.
078600*
078700* 06/01/26 jsw - HR-1105  Loop body split out to bb600-Load-
078800*                Evals-Lp.
078900 bb600-Load-Evals-Lp.
079000     if       Evl-Perf-Review
079100              perform bb610-Accum-Trend thru bb610-Exit
079200     end-if.
079300     read     HR-Evaluation-File
079400              at end  set HR920-Eof to true
079500     end-read.
079600*
079700 bb610-Accum-Trend             section.
079800***********************************
079900*
080000     move     zero  to  HR920-Found-Sw.
080100     perform  bb610-Accum-Trend-Lp1
080200               varying Sta-Ix from 1 by 1
080300               until Sta-Ix > HR920-Sta-Cnt
080400               or HR920-Found.
080500     if       not HR920-Found
080600              go to bb610-Exit.
080700*
080800     move     zero  to  HR920-Found-Sw.
080900     perform  bb610-Accum-Trend-Lp2
081000               varying Pos-Ix from 1 by 1
081100               until Pos-Ix > HR920-Pos-Cnt
081200               or HR920-Found.
081300     if       not HR920-Found
081400              go to bb610-Exit.
081500*
081600     move     Evl-Date (1:4)  to  HR920-Ym-Year.
081700     move     Evl-Date (5:2)  to  HR920-Ym-Month.
081800*
081900     move     zero  to  HR920-Found-Sw.
082000     perform  bb610-Accum-Trend-Lp3
082100               varying Trn-Ix from 1 by 1
082200               until Trn-Ix > HR920-Trn-Cnt
082300               or HR920-Found.
082400     if       not HR920-Found
082500              add 1 to HR920-Trn-Cnt
082600              move HR920-Pos-Dept-Id (Pos-Ix) to
082700                   HR920-Trn-Dept-Id (HR920-Trn-Cnt)
082800              move HR920-Ym-Year  to HR920-Trn-Year  (HR920-Trn-Cnt)
082900              move HR920-Ym-Month to HR920-Trn-Month (HR920-Trn-Cnt)
083000              move Evl-Score to HR920-Trn-Sum-Score (HR920-Trn-Cnt)
083100              move 1 to HR920-Trn-Count (HR920-Trn-Cnt)
083200     end-if.
083300*
083400 bb610-Exit.
083500     exit     section.
083600*
083700* 06/01/26 jsw - HR-1105  Loop bodies split out to bb610-Accum-
083800*                Trend-Lp1/-Lp2/-Lp3.
083900 bb610-Accum-Trend-Lp1.
084000     if       HR920-Sta-Emp-Id (Sta-Ix) = Evl-Emp-Id
084100              set HR920-Found to true
084200     end-if.
084300*
084400 bb610-Accum-Trend-Lp2.
084500     if       HR920-Pos-Id (Pos-Ix) =
084600              HR920-Sta-Cur-Pos-Id (Sta-Ix)
084700              set HR920-Found to true
084800     end-if.
084900*
085000 bb610-Accum-Trend-Lp3.
085100     if       HR920-Trn-Dept-Id (Trn-Ix) =
085200              HR920-Pos-Dept-Id (Pos-Ix)
085300     and      HR920-Trn-Year (Trn-Ix) = HR920-Ym-Year
085400     and      HR920-Trn-Month (Trn-Ix) = HR920-Ym-Month
085500              add Evl-Score to
085600                  HR920-Trn-Sum-Score (Trn-Ix)
085700              add 1 to HR920-Trn-Count (Trn-Ix)
085800              set HR920-Found to true
085900     end-if.
086000*
086100 bb700-Process-Dept            section.
086200***********************************
086300*
086400     move     HR920-Cur-Dept-Id to HR920-R-Dept-Id.
086500     move     zero to HR920-Found-Sw.
086600     perform  bb700-Process-Dept-Lp1
086700               varying Dpt-Ix from 1 by 1
086800               until HR920-Dpt-Id (Dpt-Ix) = HR920-Cur-Dept-Id.
086900     move     HR920-Dpt-Name (Dpt-Ix) to HR920-R-Dept-Name.
087000*
087100     perform  bb710-Build-Dept-Emps  thru bb710-Exit.
087200     move     HR920-De-Cnt to HR920-R-Total-Employee.
087300*
087400* A department with no current employees still gets its heading
087500* printed, with all lists empty - GENERATE of the report itself
087600* (rather than a detail record) forces the control heading with
087700* no detail line behind it.
087800*
087900     if       HR920-De-Cnt = zero
088000              generate HR920-Dept-Report
088100     end-if.
088200     perform  bb720-Build-Dept-Skls  thru bb720-Exit.
088300     perform  bb730-Report-Common    thru bb730-Exit.
088400     perform  bb740-Report-Missing   thru bb740-Exit.
088500     perform  bb750-Report-Lowscore  thru bb750-Exit.
088600     perform  bb760-Report-Trend     thru bb760-Exit.
088700*
088800     add      1 to HR920-Dept-Processed.
088900*
089000 bb700-Exit.
089100     exit     section.
089200*
089300* 06/01/26 jsw - HR-1105  Empty-body scan loop split out to
089400*                bb700-Process-Dept-Lp1.
089500 bb700-Process-Dept-Lp1.
089600     continue.
089700*
089800 bb710-Build-Dept-Emps         section.
089900***********************************
090000*
090100* Employees currently active whose current position belongs to
090200* this department.
090300*
090400     move     zero  to  HR920-De-Cnt.
090500     perform  bb710-Build-Dept-Emps-Lp1
090600               varying Sta-Ix from 1 by 1
090700               until Sta-Ix > HR920-Sta-Cnt.
090800*
090900 bb710-Exit.
091000     exit     section.
091100*
091200* 06/01/26 jsw - HR-1105  Nested loop split out to bb710-Build-
091300*                Dept-Emps-Lp1 (outer) and -Lp2 (inner).
091400 bb710-Build-Dept-Emps-Lp1.
091500     if       not HR920-Sta-Inactive (Sta-Ix)
091600              move  zero to HR920-Found-Sw
091700              perform bb710-Build-Dept-Emps-Lp2
091800                        varying Pos-Ix from 1 by 1
091900                        until Pos-Ix > HR920-Pos-Cnt
092000                        or HR920-Found
092100              if   HR920-Found
092200              and  HR920-Pos-Dept-Id (Pos-Ix) =
092300                   HR920-Cur-Dept-Id
092400                   add 1 to HR920-De-Cnt
092500                   move HR920-Sta-Emp-Id (Sta-Ix) to
092600                        HR920-De-Emp-Id (HR920-De-Cnt)
092700              end-if
092800     end-if.
092900*
093000 bb710-Build-Dept-Emps-Lp2.
093100     if       HR920-Pos-Id (Pos-Ix) =
093200              HR920-Sta-Cur-Pos-Id (Sta-Ix)
093300              set HR920-Found to true
093400     end-if.
093500*
093600 bb720-Build-Dept-Skls         section.
093700***********************************
093800*
093900* Groups the department employees' deduplicated skill records
094000* by canonical skill id - one entry per distinct skill, with
094100* every individual score kept for the quartile statistics.
094200*
094300     move     zero  to  HR920-Dsk-Cnt.
094400     perform  bb720-Build-Dept-Skls-Lp1
094500               varying De-Ix from 1 by 1
094600               until De-Ix > HR920-De-Cnt.
094700*
094800 bb720-Exit.
094900     exit     section.
095000*
095100* 06/01/26 jsw - HR-1105  Nested loop split out to bb720-Build-
095200*                Dept-Skls-Lp1 (outer) and -Lp2 (inner).
095300 bb720-Build-Dept-Skls-Lp1.
095400     perform  bb720-Build-Dept-Skls-Lp2
095500               varying Esk-Ix from 1 by 1
095600               until Esk-Ix > HR920-Esk-Cnt.
095700*
095800 bb720-Build-Dept-Skls-Lp2.
095900     if       HR920-Esk-Emp-Id (Esk-Ix) =
096000              HR920-De-Emp-Id (De-Ix)
096100              perform bb721-Bump-Dept-Skl
096200                 thru bb721-Exit
096300     end-if.
096400*
096500 bb721-Bump-Dept-Skl           section.
096600***********************************
096700*
096800* On entry Esk-Ix identifies the employee/skill record to fold
096900* into HR920-Dsk-Table.
097000*
097100     move     zero  to  HR920-Found-Sw.
097200     perform  bb721-Bump-Dept-Skl-Lp
097300               varying Dsk-Ix from 1 by 1
097400               until Dsk-Ix > HR920-Dsk-Cnt
097500               or HR920-Found.
097600     if       not HR920-Found
097700              add 1 to HR920-Dsk-Cnt
097800              move HR920-Esk-Canon-Id (Esk-Ix) to
097900                   HR920-Dsk-Canon-Id (HR920-Dsk-Cnt)
098000              move zero to HR920-Dsk-Emp-Cnt (HR920-Dsk-Cnt)
098100              move zero to HR920-Dsk-Rec-Cnt (HR920-Dsk-Cnt)
098200     end-if.
098300*
098400     add      1 to HR920-Dsk-Emp-Cnt (Dsk-Ix).
098500     add      1 to HR920-Dsk-Rec-Cnt (Dsk-Ix).
098600     move     HR920-Esk-Score (Esk-Ix) to
098700              HR920-Dsk-Score (Dsk-Ix, HR920-Dsk-Rec-Cnt (Dsk-Ix)).
098800*
098900 bb721-Exit.
099000     exit     section.
099100*
099200* 06/01/26 jsw - HR-1105  Loop body split out to bb721-Bump-
099300*                Dept-Skl-Lp.
099400 bb721-Bump-Dept-Skl-Lp.
099500     if       HR920-Dsk-Canon-Id (Dsk-Ix) =
099600              HR920-Esk-Canon-Id (Esk-Ix)
099700              set HR920-Found to true
099800     end-if.
099900*
100000 bb730-Report-Common           section.
100100***********************************
100200*
100300     perform  bb730-Report-Common-Lp1
100400               varying Dsk-Ix from 1 by 1
100500               until Dsk-Ix > HR920-Dsk-Cnt.
100600*
100700 bb730-Exit.
100800     exit     section.
100900*
101000* 06/01/26 jsw - HR-1105  Loop body split out to bb730-Report-
101100*                Common-Lp1.
101200 bb730-Report-Common-Lp1.
101300     if       HR920-De-Cnt not = zero
101400              compute HR920-R-Pct-Of-Emp rounded =
101500                      (HR920-Dsk-Emp-Cnt (Dsk-Ix) /
101600                       HR920-De-Cnt) * 100
101700     else
101800              move zero to HR920-R-Pct-Of-Emp
101900     end-if.
102000     if       HR920-R-Pct-Of-Emp >= 10.00
102100              perform bb731-Sort-Scores  thru bb731-Exit
102200              perform bb732-Stats        thru bb732-Exit
102300              move HR920-Dsk-Canon-Id (Dsk-Ix) to
102400                   HR920-Swap-Canon-Id
102500              perform bb261-Find-Canon-Name thru bb261-Exit
102600              move HR920-Swap-Name to HR920-R-Skill-Name
102700              generate HR920-Common-Line
102800     end-if.
102900*
103000 bb731-Sort-Scores             section.
103100***********************************
103200*
103300* Ascending exchange sort of the scores held for the skill at
103400* Dsk-Ix, needed before the quartile interpolation.
103500*
103600     perform  bb731-Sort-Scores-Lp1
103700               varying Dsl-Ix from 1 by 1
103800               until Dsl-Ix >= HR920-Dsk-Rec-Cnt (Dsk-Ix).
103900*
104000 bb731-Exit.
104100     exit     section.
104200*
104300* 06/01/26 jsw - HR-1105  Nested loop split out to bb731-Sort-
104400*                Scores-Lp1 (outer) and -Lp2 (inner).
104500 bb731-Sort-Scores-Lp1.
104600     perform  bb731-Sort-Scores-Lp2
104700               varying Dsl-Ix2 from 1 by 1
104800               until Dsl-Ix2 >
104900                     HR920-Dsk-Rec-Cnt (Dsk-Ix) - Dsl-Ix.
105000*
105100 bb731-Sort-Scores-Lp2.
105200     if       HR920-Dsk-Score (Dsk-Ix, Dsl-Ix2) >
105300              HR920-Dsk-Score (Dsk-Ix, Dsl-Ix2 + 1)
105400              move HR920-Dsk-Score (Dsk-Ix, Dsl-Ix2) to
105500                   HR920-Swap-Score
105600              move HR920-Dsk-Score
105700                   (Dsk-Ix, Dsl-Ix2 + 1) to
105800                   HR920-Dsk-Score (Dsk-Ix, Dsl-Ix2)
105900              move HR920-Swap-Score to
106000                   HR920-Dsk-Score (Dsk-Ix, Dsl-Ix2 + 1)
106100     end-if.
106200*
106300 bb732-Stats                   section.
106400***********************************
106500*
106600* Min/max are the first/last of the sorted list.  Q1/median/Q3
106700* use linear interpolation, position p = (n-1)*q - HR-1123.
106800*
106900     move     HR920-Dsk-Score (Dsk-Ix, 1) to HR920-R-Min.
107000     move     HR920-Dsk-Score
107100              (Dsk-Ix, HR920-Dsk-Rec-Cnt (Dsk-Ix)) to HR920-R-Max.
107200*
107300     move     0.25 to HR920-Q-Pos.
107400     perform  bb733-Interpolate  thru bb733-Exit.
107500     move     HR920-Q-Result to HR920-R-Q1.
107600*
107700     move     0.50 to HR920-Q-Pos.
107800     perform  bb733-Interpolate  thru bb733-Exit.
107900     move     HR920-Q-Result to HR920-R-Median.
108000*
108100     move     0.75 to HR920-Q-Pos.
108200     perform  bb733-Interpolate  thru bb733-Exit.
108300     move     HR920-Q-Result to HR920-R-Q3.
108400*
108500 bb732-Exit.
108600     exit     section.
108700*
108800 bb733-Interpolate             section.
108900***********************************
109000*
109100* On entry HR920-Q-Pos holds the quantile q (0.25/0.50/0.75).
109200* Computes p = (n-1)*q against the sorted scores for the skill
109300* at Dsk-Ix, then value = v[floor(p)] + frac(p)*(v[floor(p)+1]
109400* - v[floor(p)]).  Table subscripts are 1-based so floor(p)+1
109500* is used directly as the low subscript.
109600*
109700     compute  HR920-Q-Pos rounded =
109800              (HR920-Dsk-Rec-Cnt (Dsk-Ix) - 1) * HR920-Q-Pos.
109900     move     HR920-Q-Pos to HR920-Q-Floor.
110000     compute  HR920-Q-Frac = HR920-Q-Pos - HR920-Q-Floor.
110100*
110200     move     HR920-Dsk-Score (Dsk-Ix, HR920-Q-Floor + 1)
110300              to HR920-Q-Lo.
110400     if       HR920-Q-Floor + 2 > HR920-Dsk-Rec-Cnt (Dsk-Ix)
110500              move HR920-Q-Lo to HR920-Q-Hi
110600     else
110700              move HR920-Dsk-Score (Dsk-Ix, HR920-Q-Floor + 2)
110800                   to HR920-Q-Hi
110900     end-if.
111000*
111100     compute  HR920-Q-Result rounded =
111200              HR920-Q-Lo + (HR920-Q-Frac * (HR920-Q-Hi - HR920-Q-Lo)).
111300*
111400 bb733-Exit.
111500     exit     section.
111600*
111700 bb740-Report-Missing          section.
111800***********************************
111900*
112000* Union of positions' required canonical skills minus every
112100* canonical skill this department's employees hold at all
112200* (HR920-Dsk-Table already covers "held at all").
112300*
112400     perform  bb740-Report-Missing-Lp1
112500               varying Psk-Ix from 1 by 1
112600               until Psk-Ix > HR920-Psk-Cnt.
112700*
112800 bb740-Exit.
112900     exit     section.
113000*
113100* 06/01/26 jsw - HR-1105  Loops split out to bb740-Report-
113200*                Missing-Lp1/-Lp2/-Lp3.
113300 bb740-Report-Missing-Lp1.
113400     move     zero to HR920-Found-Sw.
113500     perform  bb740-Report-Missing-Lp2
113600               varying Pos-Ix from 1 by 1
113700               until Pos-Ix > HR920-Pos-Cnt
113800               or HR920-Found.
113900     if       HR920-Found
114000              move  zero to HR920-Found-Sw
114100              perform bb740-Report-Missing-Lp3
114200                        varying Dsk-Ix from 1 by 1
114300                        until Dsk-Ix > HR920-Dsk-Cnt
114400                        or HR920-Found
114500              if   not HR920-Found
114600                   move HR920-Psk-Canon-Id (Psk-Ix) to
114700                        HR920-Swap-Canon-Id
114800                   perform bb261-Find-Canon-Name
114900                      thru bb261-Exit
115000                   move HR920-Swap-Name to
115100                        HR920-R-Skill-Name
115200                   generate HR920-Missing-Line
115300              end-if
115400     end-if.
115500*
115600 bb740-Report-Missing-Lp2.
115700     if       HR920-Pos-Id (Pos-Ix) =
115800              HR920-Psk-Pos-Id (Psk-Ix)
115900     and      HR920-Pos-Dept-Id (Pos-Ix) =
116000              HR920-Cur-Dept-Id
116100              set HR920-Found to true
116200     end-if.
116300*
116400 bb740-Report-Missing-Lp3.
116500     if       HR920-Dsk-Canon-Id (Dsk-Ix) =
116600              HR920-Psk-Canon-Id (Psk-Ix)
116700              set HR920-Found to true
116800     end-if.
116900*
117000 bb750-Report-Lowscore         section.
117100***********************************
117200*
117300     perform  bb750-Report-Lowscore-Lp1
117400               varying Dsk-Ix from 1 by 1
117500               until Dsk-Ix > HR920-Dsk-Cnt.
117600*
117700 bb750-Exit.
117800     exit     section.
117900*
118000* 06/01/26 jsw - HR-1105  Loop body split out to bb750-Report-
118100*                Lowscore-Lp1.
118200 bb750-Report-Lowscore-Lp1.
118300     perform  bb751-Mean-Score thru bb751-Exit.
118400     if       HR920-Q-Result < 2.50
118500              move HR920-Dsk-Canon-Id (Dsk-Ix) to
118600                   HR920-Swap-Canon-Id
118700              perform bb261-Find-Canon-Name thru bb261-Exit
118800              move HR920-Swap-Name to HR920-R-Skill-Name
118900              generate HR920-Lowscore-Line
119000     end-if.
119100*
119200 bb751-Mean-Score              section.
119300***********************************
119400*
119500* Mean of the scores held for the skill at Dsk-Ix.
119600*
119700     move     zero  to  HR920-Q-Result.
119800     perform  bb751-Mean-Score-Lp
119900               varying Dsl-Ix from 1 by 1
120000               until Dsl-Ix > HR920-Dsk-Rec-Cnt (Dsk-Ix).
120100     if       HR920-Dsk-Rec-Cnt (Dsk-Ix) not = zero
120200              compute HR920-Q-Result rounded =
120300                      HR920-Q-Result / HR920-Dsk-Rec-Cnt (Dsk-Ix)
120400     end-if.
120500*
120600 bb751-Exit.
120700     exit     section.
120800*
120900* 06/01/26 jsw - HR-1105  Loop body split out to bb751-Mean-
121000*                Score-Lp.
121100 bb751-Mean-Score-Lp.
121200     add      HR920-Dsk-Score (Dsk-Ix, Dsl-Ix) to
121300              HR920-Q-Result.
121400*
121500 bb760-Report-Trend            section.
121600***********************************
121700*
121800* Trend rows for this department, sorted (year, month)
121900* ascending.
122000*
122100     move     zero  to  HR920-De-Cnt.
122200     perform  bb760-Report-Trend-Lp1
122300               varying Trn-Ix from 1 by 1
122400               until Trn-Ix > HR920-Trn-Cnt.
122500*
122600 bb760-Exit.
122700     exit     section.
122800*
122900* 06/01/26 jsw - HR-1105  Loop body split out to bb760-Report-
123000*                Trend-Lp1.
123100 bb760-Report-Trend-Lp1.
123200     if       HR920-Trn-Dept-Id (Trn-Ix) = HR920-Cur-Dept-Id
123300              move Trn-Ix to HR920-Ix
123400              perform bb761-Emit-Trend thru bb761-Exit
123500     end-if.
123600*
123700 bb761-Emit-Trend              section.
123800***********************************
123900*
124000* On entry HR920-Ix is the Trn-Table subscript to print - the
124100* table is scanned in ascending Trn-Ix order which coincides
124200* with year-month order because the load in bb610 only appends
124300* new (dept,year,month) keys, never reorders them, and the
124400* evaluation extract itself runs in date order year to year;
124500* a defensive ascending compare against the last-printed key
124600* would be added here if that assumption ever proved false.
124700*
124800     move     HR920-Trn-Year  (HR920-Ix) to HR920-Ym-Year.
124900     move     HR920-Trn-Month (HR920-Ix) to HR920-Ym-Month.
125000     move     HR920-Ym-Work-X to HR920-R-Year-Month.
125100     compute  HR920-R-Avg-Score rounded =
125200              HR920-Trn-Sum-Score (HR920-Ix) /
125300              HR920-Trn-Count (HR920-Ix).
125400     generate HR920-Trend-Line.
125500*
125600 bb761-Exit.
125700     exit     section.
