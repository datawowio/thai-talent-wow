000100********************************************
000200*                                          *
000300*  Record Definition For Position          *
000400*           Master File                    *
000500*     Uses Pos-Id as key                    *
000600********************************************
000700*  File size 50 bytes.
000800*
000900* 02/09/91 jsw - Created.  Position/grade table for the new Job Levels project.
001000* 17/09/98 jsw - Y2K:  all date fields widened CCYYMMDD throughout,
001100*                were YYMMDD - see also common-hr905.
001200* 21/03/09 pmg - HR-0512  Re-pointed build at the GnuCOBOL free-
001300*                format compiler - no field changes.
001400* 22/01/26 jsw - HR-1108  Pos-Job-Level 88-levels added, one
001500*                per rung of the ladder, per U6/U7 mapping.
001600*
001700 01  HR-Position-Record.
001800     03  Pos-Id                pic 9(4)   comp.
001900     03  Pos-Name              pic x(30).
002000     03  Pos-Dept-Id           pic 9(4)   comp.
002100     03  Pos-Job-Level         pic 9.
002200         88  Pos-Level-Junior           value 0.
002300         88  Pos-Level-Mid              value 1.
002400         88  Pos-Level-Senior           value 2.
002500         88  Pos-Level-Lead             value 3.
002600         88  Pos-Level-Manager          value 4.
002700         88  Pos-Level-Director         value 5.
002800         88  Pos-Level-VP               value 6.
002900         88  Pos-Level-C-Level          value 7.
003000     03  Pos-Avg-Market-Salary pic 9(9)v99   comp-3.
003100     03  filler                pic x(6).
003200* growth
