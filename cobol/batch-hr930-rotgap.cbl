000100*****************************************************************
000200*                                                               *
000300*          R O T A T I O N   S K I L L   G A P                  *
000400*                     R E P O R T                               *
000500*                                                               *
000600*          Uses RW (Report Writer for prints)                   *
000700*                                                               *
000800*****************************************************************
000900*
001000 identification          division.
001100*========================================
001200*
001300program-id.        batch-hr930-rotgap.
001400*
001500author.            P M Grant, Applewood Computers.
001600*
001700installation.      Applewood Computers - Personnel Systems.
001800*
001900date-written.      11/09/1991.
002000*
002100date-compiled.
002200*
002300security.          Copyright (C) 1991-2026 & later, Applewood
002400*                  Computers.  For internal Personnel Systems
002500*                  use only.
002600*
002700remarks.           Rotation Skill Gap Report - part of the Job
002800*                  Levels suite.  For every active employee and
002900*                  every department other than their own, lists
003000*                  the skills required anywhere in that other
003100*                  department which the employee does not hold.
003200*
003300*                  This program uses RW (Report Writer).
003400*
003500version.           See Prog-Name in WS.
003600*
003700called modules.    None.
003800*
003900files used :
004000*                  HR-Skill-File.        Skill code table.
004100*                  HR-Department-File.   Department code table.
004200*                  HR-Position-File.     Position/grade table.
004300*                  HR-Position-Skl-File. Position skill reqmts.
004400*                  HR-Employee-Skl-File. Employee/skill x-ref.
004500*                  HR-Movement-File.     Employee movement hist.
004600*                  HR-Run-Param-File.    Batch AS-OF parameter.
004700*                  HR-Rotgap-Print-File. Rotation gap report.
004800*
004900* Changes:
005000* 11/09/91 pmg - Created.  First cut of the rotation skill gap
005100*                report for the Job Levels project.
005200* 17/09/98 jsw - Y2K:  all date fields widened CCYYMMDD
005300*                throughout, were YYMMDD.
005400* 21/03/09 pmg - HR-0512  Re-pointed build at the GnuCOBOL free-
005500*                format compiler - no field changes.
005600* 09/01/26 jsw - HR-1107  Rebuilt as the Talent Analytics
005700*                rotation gap driver - one group per employee /
005800*                target department pair, in that order.
005900* 03/02/26 pmg - HR-1124  Confirmed the employee's own current
006000*                department is skipped, not just re-listed with
006100*                a zero gap - see bb700.
006200*
006300environment             division.
006400*========================================
006500*
006600configuration           section.
006700special-names.
006800    C01 is TOP-OF-FORM.
006900    class HR-Numeric-Class is "0" thru "9".
007000    switch UPSI-0 is HR930-Sw-Spare.
007100*
007200input-output            section.
007300file-control.
007400*
007500    select HR-Run-Param-File     assign to "PRMFILE"
007600                                  organization line sequential
007700                                  file status is HR930-Prm-Status.
007800    select HR-Skill-File         assign to "SKLFILE"
007900                                  organization line sequential
008000                                  file status is HR930-Skl-Status.
008100    select HR-Department-File    assign to "DEPFILE"
008200                                  organization line sequential
008300                                  file status is HR930-Dep-Status.
008400    select HR-Position-File      assign to "POSFILE"
008500                                  organization line sequential
008600                                  file status is HR930-Pos-Status.
008700    select HR-Position-Skl-File  assign to "PSKFILE"
008800                                  organization line sequential
008900                                  file status is HR930-Psk-Status.
009000    select HR-Employee-Skl-File  assign to "ESKFILE"
009100                                  organization line sequential
009200                                  file status is HR930-Esk-Status.
009300    select HR-Movement-File      assign to "MVTFILE"
009400                                  organization line sequential
009500                                  file status is HR930-Mvt-Status.
009600    select HR-Rotgap-Print-File  assign to "ROTRPT"
009700                                  organization line sequential
009800                                  file status is HR930-Prt-Status.
009900*
010000 data                    division.
010100*========================================
010200*
010300 file section.
010400*
010500 fd  HR-Run-Param-File.
010600 copy "copybooks-wsprm.cob".
010700*
010800 fd  HR-Skill-File.
010900 copy "copybooks-wsskl.cob".
011000*
011100 fd  HR-Department-File.
011200 copy "copybooks-wsdept.cob".
011300*
011400 fd  HR-Position-File.
011500 copy "copybooks-wspos.cob".
011600*
011700 fd  HR-Position-Skl-File.
011800 copy "copybooks-wspsk.cob".
011900*
012000 fd  HR-Employee-Skl-File.
012100 copy "copybooks-wsesk.cob".
012200*
012300 fd  HR-Movement-File.
012400 copy "copybooks-wsmvt.cob".
012500*
012600 fd  HR-Rotgap-Print-File
012700     report is HR930-Rot-Report.
012800*
012900 working-storage section.
013000*-----------------------
013100*
013200 77  Prog-Name              pic x(24) value
013300                             "HR930-ROTGAP  (2.02.00)".
013400*
013500 01  HR930-File-Status.
013600     03  HR930-Prm-Status       pic xx.
013700     03  HR930-Skl-Status       pic xx.
013800     03  HR930-Dep-Status       pic xx.
013900     03  HR930-Pos-Status       pic xx.
014000     03  HR930-Psk-Status       pic xx.
014100     03  HR930-Esk-Status       pic xx.
014200     03  HR930-Mvt-Status       pic xx.
014300     03  HR930-Prt-Status       pic xx.
014400*
014500 01  HR930-Switches.
014600     03  HR930-Eof-Sw           pic 9      comp.
014700         88  HR930-Eof                   value 1.
014800     03  HR930-Found-Sw         pic 9      comp.
014900         88  HR930-Found                  value 1.
015000*
015100 01  HR930-Counters.
015200     03  HR930-Emp-Processed    pic 9(6)   comp.
015300     03  HR930-Ix               pic 9(6)   comp.
015400*
015500* --- Skill master table with U1 canonicalisation result ---
015600*
015700 01  HR930-Skill-Table.
015800     03  HR930-Skl-Cnt          pic 9(4) comp value zero.
015900     03  HR930-Skl-Entry  occurs 1 to 500 times
016000                           depending on HR930-Skl-Cnt
016100                           indexed by Skl-Ix Skl-Ix2.
016200         05  HR930-Skl-Id        pic 9(4)  comp.
016300         05  HR930-Skl-Name      pic x(30).
016400         05  HR930-Skl-Canon-Id  pic 9(4)  comp.
016500         05  HR930-Skl-Canon-Nm  pic x(30).
016600*
016700* --- Department table, sorted ascending Dept-Id ---
016800*
016900 01  HR930-Dept-Table.
017000     03  HR930-Dpt-Cnt          pic 9(3) comp value zero.
017100     03  HR930-Dpt-Entry  occurs 1 to 200 times
017200                           depending on HR930-Dpt-Cnt
017300                           indexed by Dpt-Ix Dpt-Ix2.
017400         05  HR930-Dpt-Id         pic 9(4)  comp.
017500         05  HR930-Dpt-Name       pic x(30).
017600 01  HR930-Dpt-Swap.
017700     03  HR930-Dpt-Swap-Id          pic 9(4)  comp.
017800     03  HR930-Dpt-Swap-Name        pic x(30).
017900 01  HR930-Dpt-Swap-X redefines HR930-Dpt-Swap
018000                            pic x(34).
018100*
018200* --- Position table ---
018300*
018400 01  HR930-Position-Table.
018500     03  HR930-Pos-Cnt          pic 9(4) comp value zero.
018600     03  HR930-Pos-Entry  occurs 1 to 2000 times
018700                           depending on HR930-Pos-Cnt
018800                           indexed by Pos-Ix.
018900         05  HR930-Pos-Id        pic 9(4)  comp.
019000         05  HR930-Pos-Dept-Id   pic 9(4)  comp.
019100*
019200* --- Position/skill requirement table (canonical skill ids) ---
019300*
019400 01  HR930-PosSkl-Table.
019500     03  HR930-Psk-Cnt          pic 9(5) comp value zero.
019600     03  HR930-Psk-Entry  occurs 1 to 8000 times
019700                           depending on HR930-Psk-Cnt
019800                           indexed by Psk-Ix.
019900         05  HR930-Psk-Pos-Id    pic 9(4)  comp.
020000         05  HR930-Psk-Canon-Id  pic 9(4)  comp.
020100*
020200* --- Deduplicated employee/skill table (canonical skill ids) ---
020300*
020400 01  HR930-Empskl-Table.
020500     03  HR930-Esk-Cnt          pic 9(6) comp value zero.
020600     03  HR930-Esk-Entry  occurs 1 to 90000 times
020700                           depending on HR930-Esk-Cnt
020800                           indexed by Esk-Ix.
020900         05  HR930-Esk-Emp-Id       pic 9(6)  comp.
021000         05  HR930-Esk-Canon-Id     pic 9(4)  comp.
021100         05  HR930-Esk-Created      pic 9(8).
021200*
021300* --- Per-employee status derived from EMPLOYEE-MOVEMENT, also
021400*     doubles as the distinct-active-employee list ---
021500*
021600 01  HR930-Empstat-Table.
021700     03  HR930-Sta-Cnt          pic 9(6) comp value zero.
021800     03  HR930-Sta-Entry  occurs 1 to 60000 times
021900                           depending on HR930-Sta-Cnt
022000                           indexed by Sta-Ix Sta-Ix2.
022100         05  HR930-Sta-Emp-Id       pic 9(6)  comp.
022200         05  HR930-Sta-Cur-Pos-Id   pic 9(4)  comp.
022300         05  HR930-Sta-Best-Date    pic 9(8).
022400         05  HR930-Sta-Best-Date-X redefines
022500             HR930-Sta-Best-Date.
022600             07  HR930-Sta-Best-Yr      pic 9(4).
022700             07  HR930-Sta-Best-Mo      pic 99.
022800             07  HR930-Sta-Best-Dy      pic 99.
022900         05  HR930-Sta-Inactive-Sw  pic 9     comp.
023000             88  HR930-Sta-Inactive          value 1.
023100 01  HR930-Sta-Swap.
023200     03  HR930-Sta-Swap-Emp-Id      pic 9(6)  comp.
023300     03  HR930-Sta-Swap-Cur-Pos-Id  pic 9(4)  comp.
023400     03  HR930-Sta-Swap-Best-Date   pic 9(8).
023500     03  HR930-Sta-Swap-Inactive-Sw pic 9     comp.
023600*
023700* --- Target-department required-canonical-skill work table,
023800*     rebuilt for every target department in turn ---
023900*
024000 01  HR930-Reqskl-Table.
024100     03  HR930-Rsk-Cnt          pic 9(4) comp value zero.
024200     03  HR930-Rsk-Entry  occurs 1 to 500 times
024300                           depending on HR930-Rsk-Cnt
024400                           indexed by Rsk-Ix Rsk-Ix2.
024500         05  HR930-Rsk-Canon-Id     pic 9(4)  comp.
024600         05  HR930-Rsk-Canon-Nm     pic x(30).
024700 01  HR930-Rsk-Swap.
024800     03  HR930-Rsk-Swap-Canon-Id    pic 9(4)  comp.
024900     03  HR930-Rsk-Swap-Canon-Nm    pic x(30).
025000 01  HR930-Rsk-Swap-X redefines HR930-Rsk-Swap
025100                            pic x(34).
025200*
025300* --- Current-employee working fields ---
025400*
025500 01  HR930-Cur-Emp-Id           pic 9(6)  comp.
025600 01  HR930-Cur-Pos-Id           pic 9(4)  comp.
025700 01  HR930-Cur-Dept-Id          pic 9(4)  comp.
025800 01  HR930-Swap-Canon-Id        pic 9(4)  comp.
025900 01  HR930-Swap-Name            pic x(30).
026000 01  HR930-Case-Work.
026100     03  HR930-Case-A               pic x(30).
026200     03  HR930-Case-B               pic x(30).
026300*
026400* --- Fields moved to the report line before each GENERATE ---
026500*
026600 01  HR930-Rpt-Fields.
026700     03  HR930-R-Emp-Id             pic 9(6).
026800     03  HR930-R-Target-Dept-Name   pic x(30).
026900     03  HR930-R-Skill-To-Acquire   pic x(30).
027000*
027100 01  Error-Messages.
027200     03  HR004   pic x(30) value "HR004 Position file empty  -".
027300*
027400 report section.
027500***********************
027600*
027700 RD  HR930-Rot-Report
027800     control      HR930-R-Emp-Id HR930-R-Target-Dept-Name
027900     Page Limit   56
028000     Heading      1
028100     First Detail 4
028200     Last  Detail 54.
028300*
028400 01  HR930-Rpt-Head  Type Page Heading.
028500     03  line  1.
028600         05  col   1     pic x(30)   value
028700             "APPLEWOOD COMPUTERS - PERSONNEL".
028800         05  col  60     pic x(30)   source Prog-Name.
028900     03  line  2.
029000         05  col   1     pic x(40)   value
029100             "ROTATION SKILL GAP REPORT".
029200         05  col  70     pic x(5)    value "Page ".
029300         05  col  75     pic zz9     source Page-Counter.
029400*
029500 01  HR930-Emp-Head  Type Control Heading HR930-R-Emp-Id
029600                       line plus 2.
029700     03  col   1     pic x(11)  value "Employee : ".
029800     03  col  12     pic 9(6)   source HR930-R-Emp-Id.
029900*
030000 01  HR930-Dept-Head Type Control Heading HR930-R-Target-Dept-Name
030100                       line plus 1.
030200     03  col   4     pic x(16)  value "Target Dept    : ".
030300     03  col  20     pic x(30)  source HR930-R-Target-Dept-Name.
030400*
030500 01  HR930-Skill-Line  Type Detail  line plus 1.
030600     03  col   8     pic x(14)  value "Skill to gain:".
030700     03  col  23     pic x(30)  source HR930-R-Skill-To-Acquire.
030800*
030900 01  type control Footing Final line plus 2.
031000     03  col   1  pic x(30)     value
031100         "Total Employees Processed  :".
031200     03  col  31  pic zzzzz9    source HR930-Emp-Processed.
031300*
031400 procedure division.
031500*========================================
031600*
031700 aa000-Main                  section.
031800***********************************
031900*
032000     move     zero  to  HR930-Emp-Processed.
032100     perform  aa010-Open-Files      thru aa010-Exit.
032200     perform  bb100-Load-Skills     thru bb100-Exit.
032300     perform  bb150-Canon-Skills    thru bb150-Exit.
032400     perform  bb200-Load-Depts      thru bb200-Exit.
032500     perform  bb210-Sort-Depts      thru bb210-Exit.
032600     perform  bb250-Load-Positions  thru bb250-Exit.
032700     perform  bb300-Load-Possklls   thru bb300-Exit.
032800     perform  bb400-Load-Empsklls   thru bb400-Exit.
032900     perform  bb500-Load-Movements  thru bb500-Exit.
033000     perform  bb510-Sort-Empstat    thru bb510-Exit.
033100*
033200     initiate HR930-Rot-Report.
033300     perform  aa000-Main-Lp
033400               varying Sta-Ix from 1 by 1
033500               until Sta-Ix > HR930-Sta-Cnt.
033600     terminate HR930-Rot-Report.
033700*
033800     close    HR-Run-Param-File
033900              HR-Skill-File
034000              HR-Department-File
034100              HR-Position-File
034200              HR-Position-Skl-File
034300              HR-Employee-Skl-File
034400              HR-Movement-File
034500              HR-Rotgap-Print-File.
034600     goback.
034700*
034800 aa000-Exit.  exit section.
034900*
035000* 09/01/26 jsw - HR-1107  Loop body split out to aa000-Main-Lp.
035100 aa000-Main-Lp.
035200     if       not HR930-Sta-Inactive (Sta-Ix)
035300              move HR930-Sta-Ix       to HR930-Ix
035400              perform bb700-Process-Employee
035500                 thru bb700-Exit
035600     end-if.
035700*
035800 aa010-Open-Files             section.
035900***********************************
036000*
036100     open     input HR-Run-Param-File.
036200     open     input HR-Skill-File.
036300     open     input HR-Department-File.
036400     open     input HR-Position-File.
036500     open     input HR-Position-Skl-File.
036600     open     input HR-Employee-Skl-File.
036700     open     input HR-Movement-File.
036800     open     output HR-Rotgap-Print-File.
036900*
037000 aa010-Exit.
037100     exit     section.
037200*
037300 bb100-Load-Skills             section.
037400***********************************
037500*
037600     move     zero  to  HR930-Skl-Cnt  HR930-Eof-Sw.
037700     read     HR-Skill-File
037800              at end  set HR930-Eof to true
037900     end-read.
038000     perform  bb100-Load-Skills-Lp until HR930-Eof.
038100*
038200 bb100-Exit.
038300     exit     section.
038400*
038500* 09/01/26 jsw - HR-1107  Loop body split out to bb100-Load-
038600*                Skills-Lp.
038700 bb100-Load-Skills-Lp.
038800     add      1 to HR930-Skl-Cnt.
038900     move     Skl-Id   to HR930-Skl-Id   (HR930-Skl-Cnt).
039000     move     Skl-Name to HR930-Skl-Name (HR930-Skl-Cnt).
039100     read     HR-Skill-File
039200              at end  set HR930-Eof to true
039300     end-read.
039400*
039500 bb150-Canon-Skills            section.
039600***********************************
039700*
039800* U1 skill normalisation - see remarks in batch-hr910-skillgap.
039900*
040000     perform  bb150-Canon-Skills-Lp1
040100               varying Skl-Ix from 1 by 1
040200               until Skl-Ix > HR930-Skl-Cnt.
040300*
040400     perform  bb150-Canon-Skills-Lp3
040500               varying Skl-Ix from 1 by 1
040600               until Skl-Ix > HR930-Skl-Cnt.
040700*
040800 bb150-Exit.
040900     exit     section.
041000*
041100* 09/01/26 jsw - HR-1107  Loop bodies split out to bb150-Canon-
041200*                Skills-Lp1/-Lp2 (case-fold match pass) and
041300*                -Lp3/-Lp4 (canonical-name selection pass).
041400 bb150-Canon-Skills-Lp1.
041500     move     zero to HR930-Found-Sw.
041600     move     HR930-Skl-Name (Skl-Ix) to HR930-Case-A.
041700     inspect  HR930-Case-A converting
041800              "abcdefghijklmnopqrstuvwxyz" to
041900              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
042000     perform  bb150-Canon-Skills-Lp2
042100               varying Skl-Ix2 from 1 by 1
042200               until Skl-Ix2 >= Skl-Ix
042300               or HR930-Found.
042400     if       not HR930-Found
042500              move HR930-Skl-Id (Skl-Ix)
042600                to HR930-Skl-Canon-Id (Skl-Ix)
042700     end-if.
042800*
042900 bb150-Canon-Skills-Lp2.
043000     move     HR930-Skl-Name (Skl-Ix2) to HR930-Case-B.
043100     inspect  HR930-Case-B converting
043200              "abcdefghijklmnopqrstuvwxyz" to
043300              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
043400     if       HR930-Case-A = HR930-Case-B
043500              move HR930-Skl-Canon-Id (Skl-Ix2)
043600                to HR930-Skl-Canon-Id (Skl-Ix)
043700              set  HR930-Found to true
043800     end-if.
043900*
044000 bb150-Canon-Skills-Lp3.
044100     move     HR930-Skl-Name (Skl-Ix)
044200              to HR930-Skl-Canon-Nm (Skl-Ix).
044300     perform  bb150-Canon-Skills-Lp4
044400               varying Skl-Ix2 from 1 by 1
044500               until Skl-Ix2 > HR930-Skl-Cnt.
044600*
044700 bb150-Canon-Skills-Lp4.
044800     if       HR930-Skl-Canon-Id (Skl-Ix2) =
044900              HR930-Skl-Canon-Id (Skl-Ix)
045000     and      HR930-Skl-Name (Skl-Ix2) <
045100              HR930-Skl-Canon-Nm (Skl-Ix)
045200              move HR930-Skl-Name (Skl-Ix2)
045300                to HR930-Skl-Canon-Nm (Skl-Ix)
045400     end-if.
045500*
045600 bb200-Load-Depts              section.
045700***********************************
045800*
045900     move     zero  to  HR930-Dpt-Cnt  HR930-Eof-Sw.
046000     read     HR-Department-File
046100              at end  set HR930-Eof to true
046200     end-read.
046300     perform  bb200-Load-Depts-Lp until HR930-Eof.
046400*
046500 bb200-Exit.
046600     exit     section.
046700*
046800* 09/01/26 jsw - HR-1107  Loop body split out to bb200-Load-
046900*                Depts-Lp.
047000 bb200-Load-Depts-Lp.
047100     add      1 to HR930-Dpt-Cnt.
047200     move     Dept-Id   to HR930-Dpt-Id   (HR930-Dpt-Cnt).
047300     move     Dept-Name to HR930-Dpt-Name (HR930-Dpt-Cnt).
047400     read     HR-Department-File
047500              at end  set HR930-Eof to true
047600     end-read.
047700*
047800 bb210-Sort-Depts              section.
047900***********************************
048000*
048100     perform  bb210-Sort-Depts-Lp1
048200               varying Dpt-Ix from 1 by 1
048300               until Dpt-Ix >= HR930-Dpt-Cnt.
048400*
048500 bb210-Exit.
048600     exit     section.
048700*
048800* 09/01/26 jsw - HR-1107  Nested exchange-sort loops split out to
048900*                bb210-Sort-Depts-Lp1 (outer) and -Lp2 (inner).
049000 bb210-Sort-Depts-Lp1.
049100     perform  bb210-Sort-Depts-Lp2
049200               varying Dpt-Ix2 from 1 by 1
049300               until Dpt-Ix2 > HR930-Dpt-Cnt - Dpt-Ix.
049400*
049500 bb210-Sort-Depts-Lp2.
049600     if       HR930-Dpt-Id (Dpt-Ix2) >
049700              HR930-Dpt-Id (Dpt-Ix2 + 1)
049800              move HR930-Dpt-Entry (Dpt-Ix2) to
049900                   HR930-Dpt-Swap
050000              move HR930-Dpt-Entry (Dpt-Ix2 + 1) to
050100                   HR930-Dpt-Entry (Dpt-Ix2)
050200              move HR930-Dpt-Swap to
050300                   HR930-Dpt-Entry (Dpt-Ix2 + 1)
050400     end-if.
050500*
050600 bb250-Load-Positions          section.
050700***********************************
050800*
050900     move     zero  to  HR930-Pos-Cnt  HR930-Eof-Sw.
051000     read     HR-Position-File
051100              at end  set HR930-Eof to true
051200     end-read.
051300     perform  bb250-Load-Positions-Lp until HR930-Eof.
051400*
051500 bb250-Exit.
051600     exit     section.
051700*
051800* 09/01/26 jsw - HR-1107  Loop body split out to bb250-Load-
051900*                Positions-Lp.
052000 bb250-Load-Positions-Lp.
052100     add      1 to HR930-Pos-Cnt.
052200     move     Pos-Id      to HR930-Pos-Id      (HR930-Pos-Cnt).
052300     move     Pos-Dept-Id to HR930-Pos-Dept-Id (HR930-Pos-Cnt).
052400     read     HR-Position-File
052500              at end  set HR930-Eof to true
052600     end-read.
052700*
052800 bb260-Find-Canon-Skill        section.
052900***********************************
053000*
053100* Given HR930-Ix as a raw Skill-Id, moves the matching entry's
053200* Canon-Id into HR930-Swap-Canon-Id.
053300*
053400     move     zero  to  HR930-Swap-Canon-Id  HR930-Found-Sw.
053500     perform  bb260-Find-Canon-Skill-Lp
053600               varying Skl-Ix from 1 by 1
053700               until Skl-Ix > HR930-Skl-Cnt
053800               or HR930-Found.
053900*
054000 bb260-Exit.
054100     exit     section.
054200*
054300* 09/01/26 jsw - HR-1107  Loop body split out to bb260-Find-
054400*                Canon-Skill-Lp.
054500 bb260-Find-Canon-Skill-Lp.
054600     if       HR930-Skl-Id (Skl-Ix) = HR930-Ix
054700              move HR930-Skl-Canon-Id (Skl-Ix)
054800                to HR930-Swap-Canon-Id
054900              set  HR930-Found to true
055000     end-if.
055100*
055200 bb261-Find-Canon-Name         section.
055300***********************************
055400*
055500* On entry HR930-Swap-Canon-Id holds a canonical skill id.
055600* Returns the matching canonical name in HR930-Swap-Name.
055700*
055800     move     zero   to  HR930-Found-Sw.
055900     move     spaces to HR930-Swap-Name.
056000     perform  bb261-Find-Canon-Name-Lp
056100               varying Skl-Ix from 1 by 1
056200               until Skl-Ix > HR930-Skl-Cnt
056300               or HR930-Found.
056400*
056500 bb261-Exit.
056600     exit     section.
056700*
056800* 09/01/26 jsw - HR-1107  Loop body split out to bb261-Find-
056900*                Canon-Name-Lp - was an in-line EXIT PERFORM,
057000*                now short-circuits through HR930-Found the same
057100*                way as every other lookup in this program.
057200 bb261-Find-Canon-Name-Lp.
057300     if       HR930-Skl-Canon-Id (Skl-Ix) = HR930-Swap-Canon-Id
057400              move HR930-Skl-Canon-Nm (Skl-Ix) to
057500                   HR930-Swap-Name
057600              set  HR930-Found to true
057700     end-if.
057800*
057900 bb300-Load-Possklls           section.
058000***********************************
058100*
058200     move     zero  to  HR930-Psk-Cnt  HR930-Eof-Sw.
058300     read     HR-Position-Skl-File
058400              at end  set HR930-Eof to true
058500     end-read.
058600     perform  bb300-Load-Possklls-Lp until HR930-Eof.
058700*
058800 bb300-Exit.
058900     exit     section.
059000*
059100* 09/01/26 jsw - HR-1107  Loop body split out to bb300-Load-
059200*                Possklls-Lp.
059300 bb300-Load-Possklls-Lp.
059400     move     Psk-Skl-Id to HR930-Ix.
059500     perform  bb260-Find-Canon-Skill thru bb260-Exit.
059600     add      1 to HR930-Psk-Cnt.
059700     move     Psk-Pos-Id to
059800              HR930-Psk-Pos-Id   (HR930-Psk-Cnt).
059900     move     HR930-Swap-Canon-Id to
060000              HR930-Psk-Canon-Id (HR930-Psk-Cnt).
060100     read     HR-Position-Skl-File
060200              at end  set HR930-Eof to true
060300     end-read.
060400*
060500 bb400-Load-Empsklls           section.
060600***********************************
060700*
060800* Deduplicated (Emp-Id, Canon-Skill-Id) table - a raw skill id
060900* is not needed once resolved to a canonical id, so unlike
061000* batch-hr910-skillgap we do not keep the score here.
061100*
061200     move     zero  to  HR930-Esk-Cnt  HR930-Eof-Sw.
061300     read     HR-Employee-Skl-File
061400              at end  set HR930-Eof to true
061500     end-read.
061600     perform  bb400-Load-Empsklls-Lp until HR930-Eof.
061700*
061800 bb400-Exit.
061900     exit     section.
062000*
062100* 09/01/26 jsw - HR-1107  Loop body split out to bb400-Load-
062200*                Empsklls-Lp, inner find-or-insert scan split
062300*                out further to bb400-Load-Empsklls-Lp2.
062400 bb400-Load-Empsklls-Lp.
062500     move     Esk-Skl-Id to HR930-Ix.
062600     perform  bb260-Find-Canon-Skill thru bb260-Exit.
062700     move     zero to HR930-Found-Sw.
062800     perform  bb400-Load-Empsklls-Lp2
062900               varying Esk-Ix from 1 by 1
063000               until Esk-Ix > HR930-Esk-Cnt
063100               or HR930-Found.
063200     if       not HR930-Found
063300              add 1 to HR930-Esk-Cnt
063400              move Esk-Emp-Id to
063500                   HR930-Esk-Emp-Id (HR930-Esk-Cnt)
063600              move HR930-Swap-Canon-Id to
063700                   HR930-Esk-Canon-Id (HR930-Esk-Cnt)
063800              move Esk-Created-Date to
063900                   HR930-Esk-Created (HR930-Esk-Cnt)
064000     end-if.
064100     read     HR-Employee-Skl-File
064200              at end  set HR930-Eof to true
064300     end-read.
064400*
064500 bb400-Load-Empsklls-Lp2.
064600     if       HR930-Esk-Emp-Id (Esk-Ix) = Esk-Emp-Id
064700     and      HR930-Esk-Canon-Id (Esk-Ix) =
064800              HR930-Swap-Canon-Id
064900              set HR930-Found to true
065000     end-if.
065100*
065200 bb500-Load-Movements          section.
065300***********************************
065400*
065500* One-pass current-position / active-status build, per employee
065600* - see remarks in batch-hr910-skillgap bb400.
065700*
065800     move     zero  to  HR930-Sta-Cnt  HR930-Eof-Sw.
065900     read     HR-Movement-File
066000              at end  set HR930-Eof to true
066100     end-read.
066200     perform  bb500-Load-Movements-Lp until HR930-Eof.
066300*
066400 bb500-Exit.
066500     exit     section.
066600*
066700* 09/01/26 jsw - HR-1107  Loop body split out to bb500-Load-
066800*                Movements-Lp, inner find-or-insert scan split
066900*                out further to bb500-Load-Movements-Lp2.
067000 bb500-Load-Movements-Lp.
067100     move     zero to HR930-Found-Sw.
067200     perform  bb500-Load-Movements-Lp2
067300               varying Sta-Ix from 1 by 1
067400               until Sta-Ix > HR930-Sta-Cnt
067500               or HR930-Found.
067600     if       not HR930-Found
067700              add 1 to HR930-Sta-Cnt
067800              move Mvt-Emp-Id to
067900                   HR930-Sta-Emp-Id (HR930-Sta-Cnt)
068000              move zero to HR930-Sta-Best-Date (HR930-Sta-Cnt)
068100              move zero to HR930-Sta-Inactive-Sw (HR930-Sta-Cnt)
068200     end-if.
068300     if       Mvt-Effective-Date >=
068400              HR930-Sta-Best-Date (Sta-Ix)
068500              move Mvt-Pos-Id to
068600                   HR930-Sta-Cur-Pos-Id (Sta-Ix)
068700              move Mvt-Effective-Date to
068800                   HR930-Sta-Best-Date (Sta-Ix)
068900     end-if.
069000     if       Mvt-Type = 1 or Mvt-Type = 2
069100              set  HR930-Sta-Inactive (Sta-Ix) to true
069200     end-if.
069300     read     HR-Movement-File
069400              at end  set HR930-Eof to true
069500     end-read.
069600*
069700 bb500-Load-Movements-Lp2.
069800     if       HR930-Sta-Emp-Id (Sta-Ix) = Mvt-Emp-Id
069900              set HR930-Found to true
070000     end-if.
070100*
070200 bb510-Sort-Empstat            section.
070300***********************************
070400*
070500* Ascending exchange sort by Emp-Id, so the rotation gap report
070600* comes out in employee order as required.
070700*
070800     perform  bb510-Sort-Empstat-Lp1
070900               varying Sta-Ix from 1 by 1
071000               until Sta-Ix >= HR930-Sta-Cnt.
071100*
071200 bb510-Exit.
071300     exit     section.
071400*
071500* 09/01/26 jsw - HR-1107  Nested exchange-sort loops split out to
071600*                bb510-Sort-Empstat-Lp1 (outer) and -Lp2 (inner).
071700 bb510-Sort-Empstat-Lp1.
071800     perform  bb510-Sort-Empstat-Lp2
071900               varying Sta-Ix2 from 1 by 1
072000               until Sta-Ix2 > HR930-Sta-Cnt - Sta-Ix.
072100*
072200 bb510-Sort-Empstat-Lp2.
072300     if       HR930-Sta-Emp-Id (Sta-Ix2) >
072400              HR930-Sta-Emp-Id (Sta-Ix2 + 1)
072500              move HR930-Sta-Entry (Sta-Ix2) to
072600                   HR930-Sta-Swap
072700              move HR930-Sta-Entry (Sta-Ix2 + 1) to
072800                   HR930-Sta-Entry (Sta-Ix2)
072900              move HR930-Sta-Swap to
073000                   HR930-Sta-Entry (Sta-Ix2 + 1)
073100     end-if.
073200*
073300 bb700-Process-Employee        section.
073400***********************************
073500*
073600* On entry HR930-Ix is the Empstat-Table subscript for the
073700* employee being processed (already known to be active).
073800*
073900     move     HR930-Sta-Emp-Id     (HR930-Ix) to HR930-Cur-Emp-Id.
074000     move     HR930-Sta-Cur-Pos-Id (HR930-Ix) to HR930-Cur-Pos-Id.
074100     move     HR930-Cur-Emp-Id to HR930-R-Emp-Id.
074200*
074300     move     zero  to  HR930-Found-Sw  HR930-Cur-Dept-Id.
074400     perform  bb700-Process-Employee-Lp1
074500               varying Pos-Ix from 1 by 1
074600               until Pos-Ix > HR930-Pos-Cnt
074700               or HR930-Found.
074800*
074900     perform  bb700-Process-Employee-Lp2
075000               varying Dpt-Ix from 1 by 1
075100               until Dpt-Ix > HR930-Dpt-Cnt.
075200*
075300     add      1 to HR930-Emp-Processed.
075400*
075500 bb700-Exit.
075600     exit     section.
075700*
075800* 09/01/26 jsw - HR-1107  Loop bodies split out to bb700-Process-
075900*                Employee-Lp1/-Lp2.
076000 bb700-Process-Employee-Lp1.
076100     if       HR930-Pos-Id (Pos-Ix) = HR930-Cur-Pos-Id
076200              move HR930-Pos-Dept-Id (Pos-Ix)
076300                to HR930-Cur-Dept-Id
076400              set  HR930-Found to true
076500     end-if.
076600*
076700 bb700-Process-Employee-Lp2.
076800     if       HR930-Dpt-Id (Dpt-Ix) not = HR930-Cur-Dept-Id
076900              move HR930-Dpt-Name (Dpt-Ix) to
077000                   HR930-R-Target-Dept-Name
077100              perform bb710-Build-Target-Reqd
077200                 thru bb710-Exit
077300              perform bb720-Report-Gap
077400                 thru bb720-Exit
077500     end-if.
077600*
077700 bb710-Build-Target-Reqd       section.
077800***********************************
077900*
078000* Union of canonical skills required by any position in the
078100* target department at Dpt-Ix.
078200*
078300     move     zero  to  HR930-Rsk-Cnt.
078400     perform  bb710-Build-Target-Reqd-Lp1
078500               varying Pos-Ix from 1 by 1
078600               until Pos-Ix > HR930-Pos-Cnt.
078700*
078800 bb710-Exit.
078900     exit     section.
079000*
079100* 09/01/26 jsw - HR-1107  Nested loops split out to bb710-Build-
079200*                Target-Reqd-Lp1 (outer) and -Lp2 (inner).
079300 bb710-Build-Target-Reqd-Lp1.
079400     if       HR930-Pos-Dept-Id (Pos-Ix) =
079500              HR930-Dpt-Id (Dpt-Ix)
079600              perform bb710-Build-Target-Reqd-Lp2
079700                        varying Psk-Ix from 1 by 1
079800                        until Psk-Ix > HR930-Psk-Cnt
079900     end-if.
080000*
080100 bb710-Build-Target-Reqd-Lp2.
080200     if       HR930-Psk-Pos-Id (Psk-Ix) =
080300              HR930-Pos-Id (Pos-Ix)
080400              perform bb711-Bump-Reqd
080500                 thru bb711-Exit
080600     end-if.
080700*
080800 bb711-Bump-Reqd               section.
080900***********************************
081000*
081100* On entry Psk-Ix identifies the position/skill record to fold
081200* into HR930-Reqskl-Table.
081300*
081400     move     zero  to  HR930-Found-Sw.
081500     perform  bb711-Bump-Reqd-Lp
081600               varying Rsk-Ix from 1 by 1
081700               until Rsk-Ix > HR930-Rsk-Cnt
081800               or HR930-Found.
081900     if       not HR930-Found
082000              add 1 to HR930-Rsk-Cnt
082100              move HR930-Psk-Canon-Id (Psk-Ix) to
082200                   HR930-Rsk-Canon-Id (HR930-Rsk-Cnt)
082300              move HR930-Psk-Canon-Id (Psk-Ix) to
082400                   HR930-Swap-Canon-Id
082500              perform bb261-Find-Canon-Name thru bb261-Exit
082600              move HR930-Swap-Name to
082700                   HR930-Rsk-Canon-Nm (HR930-Rsk-Cnt)
082800     end-if.
082900*
083000 bb711-Exit.
083100     exit     section.
083200*
083300* 09/01/26 jsw - HR-1107  Loop body split out to bb711-Bump-
083400*                Reqd-Lp.
083500 bb711-Bump-Reqd-Lp.
083600     if       HR930-Rsk-Canon-Id (Rsk-Ix) =
083700              HR930-Psk-Canon-Id (Psk-Ix)
083800              set HR930-Found to true
083900     end-if.
084000*
084100 bb720-Report-Gap              section.
084200***********************************
084300*
084400* Sorts the target department's required-skill list ascending
084500* by name, then prints every one the employee does not hold.
084600*
084700     perform  bb720-Report-Gap-Lp1
084800               varying Rsk-Ix from 1 by 1
084900               until Rsk-Ix >= HR930-Rsk-Cnt.
085000*
085100     perform  bb720-Report-Gap-Lp3
085200               varying Rsk-Ix from 1 by 1
085300               until Rsk-Ix > HR930-Rsk-Cnt.
085400*
085500 bb720-Exit.
085600     exit     section.
085700*
085800* 09/01/26 jsw - HR-1107  Loops split out to bb720-Report-Gap-
085900*                Lp1/-Lp2 (exchange sort) and -Lp3/-Lp4 (gap
086000*                check).
086100 bb720-Report-Gap-Lp1.
086200     perform  bb720-Report-Gap-Lp2
086300               varying Rsk-Ix2 from 1 by 1
086400               until Rsk-Ix2 > HR930-Rsk-Cnt - Rsk-Ix.
086500*
086600 bb720-Report-Gap-Lp2.
086700     if       HR930-Rsk-Canon-Nm (Rsk-Ix2) >
086800              HR930-Rsk-Canon-Nm (Rsk-Ix2 + 1)
086900              move HR930-Rsk-Entry (Rsk-Ix2) to
087000                   HR930-Rsk-Swap
087100              move HR930-Rsk-Entry (Rsk-Ix2 + 1) to
087200                   HR930-Rsk-Entry (Rsk-Ix2)
087300              move HR930-Rsk-Swap to
087400                   HR930-Rsk-Entry (Rsk-Ix2 + 1)
087500     end-if.
087600*
087700 bb720-Report-Gap-Lp3.
087800     move     zero to HR930-Found-Sw.
087900     perform  bb720-Report-Gap-Lp4
088000               varying Esk-Ix from 1 by 1
088100               until Esk-Ix > HR930-Esk-Cnt
088200               or HR930-Found.
088300     if       not HR930-Found
088400              move HR930-Rsk-Canon-Nm (Rsk-Ix) to
088500                   HR930-R-Skill-To-Acquire
088600              generate HR930-Skill-Line
088700     end-if.
088800*
088900 bb720-Report-Gap-Lp4.
089000     if       HR930-Esk-Emp-Id (Esk-Ix) =
089100              HR930-Cur-Emp-Id
089200     and      HR930-Esk-Canon-Id (Esk-Ix) =
089300              HR930-Rsk-Canon-Id (Rsk-Ix)
089400              set HR930-Found to true
089500     end-if.
