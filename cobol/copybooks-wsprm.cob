000100********************************************
000200*                                          *
000300*  Record Definition For Batch Run         *
000400*       Parameter File                     *
000500*     Uses RRN = 1                          *
000600*                                          *
000700*  Supplies the AS-OF (run) date to every   *
000800*  mainline so that a re-run on a later     *
000900*  calendar day reproduces the same output  *
001000*  - see Remarks in each program's aa010.   *
001100********************************************
001200*  File size 128 bytes padded to 256 by filler.
001300*
001400* 22/08/94 jsw - Created.  Run-date parameter card for the
001500*                Job Levels suite.
001600* 17/09/98 jsw - Y2K:  all date fields widened CCYYMMDD throughout,
001700*                were YYMMDD - see also common-hr905.
001800* 21/03/09 pmg - HR-0512  Re-pointed build at the GnuCOBOL free-
001900*                format compiler - no field changes.
002000* 25/01/26 jsw - HR-1110  Prm-Run-Id added so re-runs of the
002100*                same AS-OF date can be told apart in the
002200*                feature file audit trail.
002300*
002400 01  HR-Run-Param-Record.
002500     03  Prm-As-Of-Date        pic 9(8).
002600* ccyymmdd - the batch AS-OF date
002700     03  Prm-Run-Id            pic 9(6)   comp.
002800     03  Prm-Company-Name      pic x(40).
002900     03  Prm-Page-Lines        pic 99      value 56.
003000     03  filler                pic x(202).
003100* growth
003200*
003300* Sub-group split of Prm-As-Of-Date, used throughout the
003400* feature build (batch-hr950-featbld.cbl) wherever the year,
003500* month or day of the AS-OF date is needed on its own - see
003600* also common-hr905 for date arithmetic across two dates.
003700*
003800 01  HR-Run-Param-Date-Parts redefines HR-Run-Param-Record.
003900     03  Prm-DP-CCYY           pic 9(4).
004000     03  Prm-DP-MM             pic 99.
004100     03  Prm-DP-DD             pic 99.
004200     03  filler                pic x(248).
