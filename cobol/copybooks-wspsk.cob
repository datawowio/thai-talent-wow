000100********************************************
000200*                                          *
000300*  Record Definition For Position-Skill    *
000400*           Requirement File               *
000500********************************************
000600*  File size 8 bytes.
000700*
000800* 14/01/92 jsw - Created.  Position/skill requirement cross-reference.
000900* 17/09/98 jsw - Y2K:  all date fields widened CCYYMMDD throughout,
001000*                were YYMMDD - see also common-hr905.
001100* 21/03/09 pmg - HR-0512  Re-pointed build at the GnuCOBOL free-
001200*                format compiler - no field changes.
001300*
001400 01  HR-Pos-Skill-Record.
001500     03  Psk-Pos-Id            pic 9(4)   comp.
001600     03  Psk-Skl-Id            pic 9(4)   comp.
001700     03  filler                pic x(2).
001800* growth
