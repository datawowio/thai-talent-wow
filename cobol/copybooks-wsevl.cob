000100********************************************
000200*                                          *
000300*  Record Definition For Evaluation        *
000400*           Transaction File               *
000500********************************************
000600*  File size 19 bytes.
000700*
000800* 11/11/93 jsw - Created.  Annual appraisal score extract.
000900* 17/09/98 jsw - Y2K:  all date fields widened CCYYMMDD throughout,
001000*                were YYMMDD - see also common-hr905.
001100* 21/03/09 pmg - HR-0512  Re-pointed build at the GnuCOBOL free-
001200*                format compiler - no field changes.
001300* 09/02/26 jsw - HR-1128  Only Evl-Type 0 (performance review)
001400*                is used by any unit today - see remarks at
001500*                point of read in each mainline.
001600*
001700 01  HR-Evaluation-Record.
001800     03  Evl-Emp-Id            pic 9(6)   comp.
001900     03  Evl-Type              pic 9.
002000         88  Evl-Perf-Review            value 0.
002100     03  Evl-Score             pic 9v99.
002200* 0.00 - 5.00
002300     03  Evl-Date              pic 9(8).
002400* ccyymmdd
002500     03  filler                pic x(5).
002600* growth
