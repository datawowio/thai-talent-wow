000100********************************************
000200*                                          *
000300*  Record Definition For Department        *
000400*           Master File                    *
000500*     Uses Dept-Id as key                   *
000600********************************************
000700*  File size 34 bytes.
000800*
000900* 11/04/86 jsw - Created.  Department code table, carried
001000*                forward from the old headcount system.
001100* 17/09/98 jsw - Y2K:  all date fields widened CCYYMMDD throughout,
001200*                were YYMMDD - see also common-hr905.
001300* 21/03/09 pmg - HR-0512  Re-pointed build at the GnuCOBOL free-
001400*                format compiler - no field changes.
001500*
001600 01  HR-Department-Record.
001700     03  Dept-Id               pic 9(4)   comp.
001800     03  Dept-Name             pic x(30).
001900     03  filler                pic x(4).
002000* growth
