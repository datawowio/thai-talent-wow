000100********************************************
000200*                                          *
000300*  Record Definition For Manager-Assign    *
000400*           Log File                       *
000500********************************************
000600*  File size 20 bytes.
000700*
000800* 11/11/93 jsw - Created.  Reporting-line log, needed once
000900*                Movement started driving org charts.
001000* 17/09/98 jsw - Y2K:  all date fields widened CCYYMMDD throughout,
001100*                were YYMMDD - see also common-hr905.
001200* 21/03/09 pmg - HR-0512  Re-pointed build at the GnuCOBOL free-
001300*                format compiler - no field changes.
001400*
001500 01  HR-Manager-Log-Record.
001600     03  Mlg-Emp-Id            pic 9(6)   comp.
001700     03  Mlg-Manager-Id        pic 9(6)   comp.
001800     03  Mlg-Created-Date      pic 9(8).
001900* ccyymmdd
002000     03  filler                pic x(6).
002100* growth
