000100********************************************
000200*                                          *
000300*  Record Definition For the Retention     *
000400*   Feature File (one row per employee      *
000500*   per execution month-end)                *
000600*     Uses (Fea-Execution-Date,             *
000700*           Fea-Emp-Id)      as key         *
000800********************************************
000900*
001000* THIS RECORD IS WIDE - one group per feature family used by
001100* the retention model feed.  Do NOT reorder groups without
001200* checking batch-hr950-featbld.cbl AND batch-hr960-termrpt.cbl,
001300* both of which COPY this book.
001400*
001500* 22/08/94 jsw - Created for the Job Levels retention feature build.
001600* 17/09/98 jsw - Y2K:  all date fields widened CCYYMMDD throughout,
001700*                were YYMMDD - see also common-hr905.
001800* 21/03/09 pmg - HR-0512  Re-pointed build at the GnuCOBOL free-
001900*                format compiler - no field changes.
002000* 02/02/26 jsw - HR-1122  Split Fea-Salary-Grp out of
002100*                Fea-Position-Grp - was getting unreadable.
002200* 20/02/26 pmg - HR-1141  Confirmed z-score fields are signed
002300*                4dp, NOT rounded to 2dp as first coded.
002400* 05/03/26 jsw - HR-1148  Fea-Termination-Value clamped 0..1,
002500*                see bb770.
002600*
002700 01  HR-Feature-Record.
002800     03  Fea-Emp-Id                     pic 9(6)      comp.
002900     03  Fea-Execution-Date             pic 9(8).
003000* ccyymmdd, month-end
003100*
003200     03  Fea-Demographic-Grp.
003300         05  Fea-Age                    pic 9(3)      comp.
003400         05  Fea-Education-Level        pic 9.
003500         05  Fea-Num-Parent             pic 99.
003600         05  Fea-Num-Child              pic 99.
003700         05  Fea-Num-Sibling            pic 99.
003800         05  Fea-Num-Spouse             pic 9.
003900*
004000     03  Fea-Position-Grp.
004100         05  Fea-Job-Level              pic 9.
004200         05  Fea-Dept-Name              pic x(30).
004300         05  Fea-Total-Working-Year     pic s9(3)v9(4)   comp-3.
004400         05  Fea-Twy-Z-Manager          pic s9(3)v9(4)   comp-3.
004500         05  Fea-Twy-Z-Position         pic s9(3)v9(4)   comp-3.
004600         05  Fea-Twy-Z-Job-Level        pic s9(3)v9(4)   comp-3.
004700         05  Fea-Twy-Z-Department       pic s9(3)v9(4)   comp-3.
004800*
004900     03  Fea-Manager-Team-Grp.
005000         05  Fea-Num-Emp-Under-Mgr      pic 9(5)      comp.
005100         05  Fea-Year-With-Cur-Mgr      pic s9(3)v9(4)   comp-3.
005200         05  Fea-Num-Past-Manager       pic 9(3)      comp.
005300         05  Fea-Num-Emp-Under-Pos      pic 9(5)      comp.
005400         05  Fea-Num-Emp-Under-Level    pic 9(5)      comp.
005500         05  Fea-Num-Emp-Under-Dept     pic 9(5)      comp.
005600*
005700     03  Fea-Salary-Grp.
005800         05  Fea-Salary-Z-Manager       pic s9(3)v9(4)   comp-3.
005900         05  Fea-Salary-Z-Position      pic s9(3)v9(4)   comp-3.
006000         05  Fea-Salary-Z-Job-Level     pic s9(3)v9(4)   comp-3.
006100         05  Fea-Pct-Sal-Incr-Hire      pic s9(5)v9(4)   comp-3.
006200         05  Fea-Year-Since-Sal-Adj     pic s9(3)v9(4)   comp-3.
006300         05  Fea-Salary-Vs-Market       pic s9(3)v9(4)   comp-3.
006400*
006500     03  Fea-Promotion-Grp.
006600         05  Fea-Year-In-Cur-Position   pic s9(3)v9(4)   comp-3.
006700         05  Fea-Num-Past-Promotion     pic 9(3)      comp.
006800         05  Fea-Time-Since-Last-Promo  pic s9(3)v9(4)   comp-3.
006900         05  Fea-Avg-Time-To-Promo      pic s9(3)v9(4)   comp-3.
007000*
007100     03  Fea-Career-Dev-Grp.
007200         05  Fea-Num-Training           pic 9(4)      comp.
007300         05  Fea-Num-Activity           pic 9(4)      comp.
007400*
007500     03  Fea-Skills-Grp.
007600         05  Fea-Num-Skills             pic 9(3)      comp.
007700         05  Fea-Avg-Skills-Score       pic 9(1)v9(4)    comp-3.
007800         05  Fea-Num-Skill-Gap          pic 9(3)      comp.
007900         05  Fea-Skill-Vs-Avg-Pos       pic 9(3)v9(4)    comp-3.
008000         05  Fea-Skill-Vs-Median-Pos    pic 9(3)v9(4)    comp-3.
008100*
008200     03  Fea-Performance-Grp.
008300         05  Fea-Avg-Performance-Score  pic 9(1)v9(4)    comp-3.
008400         05  Fea-Perf-Z-Manager         pic s9(3)v9(4)   comp-3.
008500         05  Fea-Perf-Z-Position        pic s9(3)v9(4)   comp-3.
008600         05  Fea-Perf-Z-Job-Level       pic s9(3)v9(4)   comp-3.
008700         05  Fea-Perf-Z-Department      pic s9(3)v9(4)   comp-3.
008800*
008900     03  Fea-Work-Life-Grp.
009000         05  Fea-Total-Ot-Hrs-3M        pic 9(5)v99      comp-3.
009100         05  Fea-Total-Sick-Hrs-6M      pic 9(5)v99      comp-3.
009200         05  Fea-Total-Vac-Hrs-6M       pic 9(5)v99      comp-3.
009300         05  Fea-Home-Distance-Km       pic 9(4)v99      comp-3.
009400*
009500     03  Fea-Termination-Value          pic 9(1)v9(4)    comp-3.
009600     03  filler                         pic x(8).
009700* growth
