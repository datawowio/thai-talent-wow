000100********************************************
000200*                                          *
000300*  Record Definition For Skill             *
000400*           Master File                    *
000500*     Uses Skl-Id as key                    *
000600********************************************
000700*  File size 34 bytes.
000800*
000900* 14/01/92 jsw - Created.  Skill code table for the Job Levels project.
001000* 17/09/98 jsw - Y2K:  all date fields widened CCYYMMDD throughout,
001100*                were YYMMDD - see also common-hr905.
001200* 21/03/09 pmg - HR-0512  Re-pointed build at the GnuCOBOL free-
001300*                format compiler - no field changes.
001400* 30/01/26 jsw - HR-1115  Skl-Canon-Id/Name added - populated
001500*                by the U1 clustering logic built into each
001600*                analysis program. See bb150-Canon-Skills.
001700*
001800 01  HR-Skill-Record.
001900     03  Skl-Id                pic 9(4)   comp.
002000     03  Skl-Name              pic x(30).
002100*
002200* The two fields below are not on the incoming extract - they
002300* are declared here so a program that clusters skills in-memory
002400* (see bb150-Canon-Skills in the analysis programs) can write a
002500* skill working record to a sort or scratch file as one 01-level
002600* if it needs to.
002700*
002800     03  Skl-Canon-Id          pic 9(4)   comp.
002900     03  Skl-Canon-Name        pic x(30).
003000     03  filler                pic x(4).
003100* growth
