000100********************************************
000200*                                          *
000300*  Record Definition For Employee-Skill    *
000400*           Transaction File               *
000500*     Sequential, sorted (Emp-Id, Skl-Id,   *
000600*                          Esk-Created-Date)*
000700********************************************
000800*  File size 19 bytes.
000900*
001000* 14/01/92 jsw - Created.  Employee/skill cross-reference for the Job Levels project.
001100* 17/09/98 jsw - Y2K:  all date fields widened CCYYMMDD throughout,
001200*                were YYMMDD - see also common-hr905.
001300* 21/03/09 pmg - HR-0512  Re-pointed build at the GnuCOBOL free-
001400*                format compiler - no field changes.
001500* 12/02/26 pmg - HR-1132  Confirmed dup (Emp-Id,Skl-Id) rows
001600*                keep the one with the highest Esk-Created-Date
001700*                - see bb230-Dedupe-Emp-Skill.
001800*
001900 01  HR-Emp-Skill-Record.
002000     03  Esk-Emp-Id            pic 9(6)   comp.
002100     03  Esk-Skl-Id            pic 9(4)   comp.
002200     03  Esk-Score             pic 9.
002300* 0-5 proficiency
002400     03  Esk-Created-Date      pic 9(8).
002500* ccyymmdd
002600     03  filler                pic x(4).
002700* growth
