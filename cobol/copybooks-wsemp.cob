000100********************************************
000200*                                          *
000300*  Record Definition For Employee          *
000400*           Master File                    *
000500*     Uses Emp-Id as key                    *
000600********************************************
000700*  File size 60 bytes.
000800*
000900* 11/04/86 jsw - Created.  Personnel master, carried forward
001000*                from the old headcount system.
001100* 17/09/98 jsw - Y2K:  all date fields widened CCYYMMDD throughout,
001200*                were YYMMDD - see also common-hr905.
001300* 21/03/09 pmg - HR-0512  Re-pointed build at the GnuCOBOL free-
001400*                format compiler - no field changes.
001500* 11/01/26 jsw - HR-1102  Added Emp-Home-Dist-Km, precomputed
001600*                by the geocoding feed - see remarks in bb730.
001700* 19/02/26 pmg - HR-1140  Family-count fields confirmed blank
001800*                = zero per source extract, not high-values.
001900*
002000 01  HR-Employee-Record.
002100     03  Emp-Id                pic 9(6)   comp.
002200     03  Emp-Code              pic x(10).
002300* external code, informational only
002400     03  Emp-Birth-Date        pic 9(8).
002500* ccyymmdd
002600     03  Emp-Hire-Date         pic 9(8).
002700* ccyymmdd
002800     03  Emp-Education-Level   pic 9.
002900* 0..9 coded scale
003000     03  Emp-Num-Parent        pic 99.
003100* blank on extract = 0
003200     03  Emp-Num-Child         pic 99.
003300* blank on extract = 0
003400     03  Emp-Num-Sibling       pic 99.
003500* blank on extract = 0
003600     03  Emp-Num-Spouse        pic 9.
003700* blank on extract = 0
003800     03  Emp-Residence-Postal  pic x(5).
003900     03  Emp-Home-Dist-Km      pic 9(4)v99   comp-3.
004000     03  filler                pic x(9).
004100* growth - Emp-Name not carried by source feed
004200*
004300* Sub-group redefinition of the two YYYYMMDD dates, used by the
004400* feature build (bb730) for age-in-years and tenure arithmetic
004500* without a CALLed date-split routine.
004600*
004700 01  HR-Employee-Birth-Parts redefines HR-Employee-Record.
004800     03  filler                pic 9(6)   comp.
004900     03  filler                pic x(10).
005000     03  Emp-BP-Birth-CCYY     pic 9(4).
005100     03  Emp-BP-Birth-MM       pic 99.
005200     03  Emp-BP-Birth-DD       pic 99.
005300     03  filler                pic x(34).
