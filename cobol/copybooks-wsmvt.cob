000100********************************************
000200*                                          *
000300*  Record Definition For Employee-Movement *
000400*           Transaction File               *
000500*     Sequential, sorted (Emp-Id,           *
000600*                    Mvt-Effective-Date)    *
000700********************************************
000800*  File size 31 bytes.
000900*
001000* 30/06/93 jsw - Created.  Employee movement history, replacing
001100*                the old paper Form 7.
001200* 17/09/98 jsw - Y2K:  all date fields widened CCYYMMDD throughout,
001300*                were YYMMDD - see also common-hr905.
001400* 21/03/09 pmg - HR-0512  Re-pointed build at the GnuCOBOL free-
001500*                format compiler - no field changes.
001600* 14/01/26 jsw - HR-1104  Mvt-Type 88-levels added - drives
001700*                the active/terminated test in bb250.
001800*
001900 01  HR-Movement-Record.
002000     03  Mvt-Emp-Id            pic 9(6)   comp.
002100     03  Mvt-Type              pic 9.
002200         88  Mvt-Hire-Transfer          value 0.
002300         88  Mvt-Voluntary-Term         value 1.
002400         88  Mvt-Involuntary-Term       value 2.
002500         88  Mvt-Promotion              value 3.
002600         88  Mvt-Demotion               value 4.
002700         88  Mvt-Salary-Adjust          value 5.
002800     03  Mvt-Pos-Id            pic 9(4)   comp.
002900     03  Mvt-Salary            pic 9(9)v99   comp-3.
003000     03  Mvt-Effective-Date    pic 9(8).
003100* ccyymmdd
003200     03  filler                pic x(5).
003300* growth
