000100*****************************************************************
000200*                                                               *
000300*          P R O M O T I O N   A N A L Y S I S                  *
000400*                     R E P O R T                               *
000500*                                                               *
000600*          Uses RW (Report Writer for prints)                   *
000700*                                                               *
000800*****************************************************************
000900*
001000 identification          division.
001100*========================================
001200*
001300program-id.        batch-hr940-promo.
001400*
001500author.            J S Wren, Applewood Computers.
001600*
001700installation.      Applewood Computers - Personnel Systems.
001800*
001900date-written.      23/09/1991.
002000*
002100date-compiled.
002200*
002300security.          Copyright (C) 1991-2026 & later, Applewood
002400*                  Computers.  For internal Personnel Systems
002500*                  use only.
002600*
002700remarks.           Promotion Analysis Report - part of the Job
002800*                  Levels suite.  Classifies every active
002900*                  employee into one of four promotion-outlook
003000*                  categories and lists the members of each.
003100*
003200*                  This program uses RW (Report Writer).
003300*
003400version.           See Prog-Name in WS.
003500*
003600called modules.    common-hr905  (date arithmetic).
003700*
003800files used :
003900*                  HR-Employee-File.     Employee master.
004000*                  HR-Position-File.     Position/grade table.
004100*                  HR-Movement-File.     Employee movement hist.
004200*                  HR-Evaluation-File.   Annual appraisal scores.
004300*                  HR-Run-Param-File.    Batch AS-OF parameter.
004400*                  HR-Promo-Print-File.  Promotion analysis rpt.
004500*
004600* Changes:
004700* 23/09/91 jsw - Created.  First cut of the promotion analysis
004800*                report for the Job Levels project.
004900* 17/09/98 jsw - Y2K:  all date fields widened CCYYMMDD
005000*                throughout, were YYMMDD.
005100* 21/03/09 pmg - HR-0512  Re-pointed build at the GnuCOBOL free-
005200*                format compiler - no field changes.
005300* 12/01/26 jsw - HR-1109  Rebuilt as the Talent Analytics
005400*                promotion classifier - four fixed categories in
005500*                a fixed order, replacing the old ad-hoc rating
005600*                bands.
005700* 06/02/26 pmg - HR-1126  Confirmed classification precedence -
005800*                Overlooked beats Disengaged beats New and
005900*                Promising beats On Track, tested in that order,
006000*                first match wins.  See bb800-Classify.
006100*
006200environment             division.
006300*========================================
006400*
006500configuration           section.
006600special-names.
006700    C01 is TOP-OF-FORM.
006800    class HR-Numeric-Class is "0" thru "9".
006900    switch UPSI-0 is HR940-Sw-Spare.
007000*
007100input-output            section.
007200file-control.
007300*
007400    select HR-Run-Param-File     assign to "PRMFILE"
007500                                  organization line sequential
007600                                  file status is HR940-Prm-Status.
007700    select HR-Employee-File      assign to "EMPFILE"
007800                                  organization line sequential
007900                                  file status is HR940-Emp-Status.
008000    select HR-Position-File      assign to "POSFILE"
008100                                  organization line sequential
008200                                  file status is HR940-Pos-Status.
008300    select HR-Movement-File      assign to "MVTFILE"
008400                                  organization line sequential
008500                                  file status is HR940-Mvt-Status.
008600    select HR-Evaluation-File    assign to "EVLFILE"
008700                                  organization line sequential
008800                                  file status is HR940-Evl-Status.
008900    select HR-Promo-Print-File   assign to "PROMRPT"
009000                                  organization line sequential
009100                                  file status is HR940-Prt-Status.
009200*
009300 data                    division.
009400*========================================
009500*
009600 file section.
009700*
009800 fd  HR-Run-Param-File.
009900 copy "copybooks-wsprm.cob".
010000*
010100 fd  HR-Employee-File.
010200 copy "copybooks-wsemp.cob".
010300*
010400 fd  HR-Position-File.
010500 copy "copybooks-wspos.cob".
010600*
010700 fd  HR-Movement-File.
010800 copy "copybooks-wsmvt.cob".
010900*
011000 fd  HR-Evaluation-File.
011100 copy "copybooks-wsevl.cob".
011200*
011300 fd  HR-Promo-Print-File
011400     report is HR940-Promo-Report.
011500*
011600 working-storage section.
011700*-----------------------
011800*
011900 77  Prog-Name              pic x(24) value
012000                             "HR940-PROMO   (2.02.00)".
012100*
012200 01  HR940-File-Status.
012300     03  HR940-Prm-Status       pic xx.
012400     03  HR940-Emp-Status       pic xx.
012500     03  HR940-Pos-Status       pic xx.
012600     03  HR940-Mvt-Status       pic xx.
012700     03  HR940-Evl-Status       pic xx.
012800     03  HR940-Prt-Status       pic xx.
012900     03  filler                 pic x(10).
013000*
013100 01  HR940-Switches.
013200     03  HR940-Eof-Sw           pic 9      comp.
013300         88  HR940-Eof                   value 1.
013400     03  HR940-Found-Sw         pic 9      comp.
013500         88  HR940-Found                  value 1.
013600     03  filler                 pic x(10).
013700*
013800 01  HR940-Counters.
013900     03  HR940-Emp-Processed    pic 9(6)   comp.
014000     03  HR940-Ix               pic 9(6)   comp.
014100     03  filler                 pic x(10).
014200*
014300* --- AS-OF date, read once from the run-parameter file ---
014400*
014500 01  HR940-As-Of-Date           pic 9(8).
014600*
014700* --- Position table (avg-years-in-role benchmark accumulator
014800*     rides along in the same entry) ---
014900*
015000 01  HR940-Position-Table.
015100     03  HR940-Pos-Cnt          pic 9(4) comp value zero.
015200     03  HR940-Pos-Entry  occurs 1 to 2000 times
015300                           depending on HR940-Pos-Cnt
015400                           indexed by Pos-Ix.
015500         05  HR940-Pos-Id           pic 9(4)    comp.
015600         05  HR940-Pos-Sum-Years    pic s9(7)v9(4) comp-3.
015700         05  HR940-Pos-Cnt-Emp      pic 9(5)    comp.
015800         05  HR940-Pos-Avg-Years    pic s9(3)v9(4).
015900*
016000* --- Employee master (Hire-Date only) ---
016100*
016200 01  HR940-Employee-Table.
016300     03  HR940-Emp-Cnt          pic 9(6) comp value zero.
016400     03  HR940-Emp-Entry  occurs 1 to 60000 times
016500                           depending on HR940-Emp-Cnt
016600                           indexed by Emp-Ix.
016700         05  HR940-Emp-Id           pic 9(6)    comp.
016800         05  HR940-Emp-Hire-Date    pic 9(8).
016900         05  HR940-Emp-Hire-Date-X redefines
017000             HR940-Emp-Hire-Date.
017100             07  HR940-Emp-Hire-Yr      pic 9(4).
017200             07  HR940-Emp-Hire-Mo      pic 99.
017300             07  HR940-Emp-Hire-Dy      pic 99.
017400*
017500* --- Per-employee status/promotion history derived from
017600*     EMPLOYEE-MOVEMENT ---
017700*
017800 01  HR940-Empstat-Table.
017900     03  HR940-Sta-Cnt          pic 9(6) comp value zero.
018000     03  HR940-Sta-Entry  occurs 1 to 60000 times
018100                           depending on HR940-Sta-Cnt
018200                           indexed by Sta-Ix.
018300         05  HR940-Sta-Emp-Id       pic 9(6)  comp.
018400         05  HR940-Sta-Cur-Pos-Id   pic 9(4)  comp.
018500         05  HR940-Sta-Best-Date    pic 9(8).
018600         05  HR940-Sta-Inactive-Sw  pic 9     comp.
018700             88  HR940-Sta-Inactive          value 1.
018800         05  HR940-Sta-Promo-Date   pic 9(8).
018900         05  HR940-Sta-Promo-Date-X redefines
019000             HR940-Sta-Promo-Date.
019100             07  HR940-Sta-Promo-Yr     pic 9(4).
019200             07  HR940-Sta-Promo-Mo     pic 99.
019300             07  HR940-Sta-Promo-Dy     pic 99.
019400         05  HR940-Sta-Promo-Sw     pic 9     comp.
019500             88  HR940-Sta-Has-Promo         value 1.
019600*
019700* --- Performance score accumulator, EVAL-TYPE 0 within the
019800*     last two years before AS-OF ---
019900*
020000 01  HR940-Perf-Table.
020100     03  HR940-Prf-Cnt          pic 9(6) comp value zero.
020200     03  HR940-Prf-Entry  occurs 1 to 60000 times
020300                           depending on HR940-Prf-Cnt
020400                           indexed by Prf-Ix.
020500         05  HR940-Prf-Emp-Id       pic 9(6)    comp.
020600         05  HR940-Prf-Sum-Score    pic 9(7)v99.
020700         05  HR940-Prf-Cnt-Score    pic 9(5)    comp.
020800*
020900* --- Per-employee classification result ---
021000*
021100 01  HR940-Result-Table.
021200     03  HR940-Res-Cnt          pic 9(6) comp value zero.
021300     03  HR940-Res-Entry  occurs 1 to 60000 times
021400                           depending on HR940-Res-Cnt
021500                           indexed by Res-Ix.
021600         05  HR940-Res-Emp-Id       pic 9(6)    comp.
021700         05  HR940-Res-Category     pic 9       comp.
021800             88  HR940-Res-Overlooked        value 1.
021900             88  HR940-Res-Disengaged        value 2.
022000             88  HR940-Res-New-Promising     value 3.
022100             88  HR940-Res-On-Track          value 4.
022200         05  HR940-Res-Yrs-Since-Promo
022300                                    pic s9(3)v9(4) comp-3.
022400*
022500* --- Working fields for the year-arithmetic and classify pass
022600*     - one entry per active employee, in Empstat-Table order ---
022700*
022800 01  HR940-Work-Years.
022900     03  HR940-Years-Since-Promo    pic s9(3)v9(4).
023000     03  HR940-Total-Working-Years  pic s9(3)v9(4).
023100     03  HR940-Avg-Score            pic 9(1)v9(4).
023200     03  HR940-Has-Score-Sw         pic 9     comp.
023300         88  HR940-Has-Score              value 1.
023400     03  HR940-High-Sw              pic 9     comp.
023500         88  HR940-Is-High                value 1.
023600     03  HR940-Low-Sw               pic 9     comp.
023700         88  HR940-Is-Low                 value 1.
023800     03  HR940-Stalled-Sw           pic 9     comp.
023900         88  HR940-Is-Stalled             value 1.
024000     03  HR940-New-Sw               pic 9     comp.
024100         88  HR940-Is-New                 value 1.
024200     03  filler                     pic x(10).
024300*
024400* --- CALL "common-hr905" parameter area ---
024500*
024600 01  HR905-Parms.
024700     03  HR905-Function         pic 9       comp.
024800         88  HR905-Days-Between          value 1.
024900         88  HR905-Add-Months            value 2.
025000         88  HR905-Months-Between        value 3.
025100         88  HR905-Month-End-Of          value 4.
025200     03  HR905-Date-1           pic 9(8).
025300     03  HR905-Date-2           pic 9(8).
025400     03  HR905-Months           pic s9(3)   comp.
025500     03  HR905-Result-Date      pic 9(8).
025600     03  HR905-Result-Days      pic s9(7)   comp-3.
025700     03  HR905-Result-Months    pic s9(3)   comp.
025800*
025900       01  HR940-Cutoff-Date          pic 9(8).
026000 01  HR940-Cutoff-Date-X redefines HR940-Cutoff-Date.
026100     03  HR940-Cutoff-Yr            pic 9(4).
026200     03  HR940-Cutoff-Mo            pic 99.
026300     03  HR940-Cutoff-Dy            pic 99.
026400*
026500* --- Fields moved to the report line before each GENERATE ---
026600*
026700 01  HR940-Rpt-Fields.
026800     03  HR940-R-Category-Ctl       pic 9       comp.
026900     03  HR940-R-Employee-Type      pic x(20).
027000     03  HR940-R-Total-Employee     pic 9(5).
027100     03  HR940-R-Emp-Id             pic 9(6).
027200     03  filler                     pic x(10).
027300*
027400 01  Error-Messages.
027500     03  HR005   pic x(30) value "HR005 Movement file empty  -".
027600*
027700 report section.
027800***********************
027900*
028000 RD  HR940-Promo-Report
028100     control      HR940-R-Category-Ctl
028200     Page Limit   56
028300     Heading      1
028400     First Detail 4
028500     Last  Detail 54.
028600*
028700 01  HR940-Rpt-Head  Type Page Heading.
028800     03  line  1.
028900         05  col   1     pic x(30)   value
029000             "APPLEWOOD COMPUTERS - PERSONNEL".
029100         05  col  60     pic x(30)   source Prog-Name.
029200     03  line  2.
029300         05  col   1     pic x(40)   value
029400             "PROMOTION ANALYSIS REPORT".
029500         05  col  70     pic x(5)    value "Page ".
029600         05  col  75     pic zz9     source Page-Counter.
029700*
029800 01  HR940-Cat-Head  Type Control Heading HR940-R-Category-Ctl
029900                       line plus 2.
030000     03  col   1     pic x(14)  value "Category    : ".
030100     03  col  15     pic x(20)  source HR940-R-Employee-Type.
030200     03  col  50     pic x(11)  value "Total Emp :".
030300     03  col  62     pic zzzz9  source HR940-R-Total-Employee.
030400*
030500 01  HR940-Emp-Line  Type Detail  line plus 1.
030600     03  col   6     pic x(11)  value "Employee : ".
030700     03  col  17     pic 9(6)   source HR940-R-Emp-Id.
030800*
030900 01  type control Footing Final line plus 2.
031000     03  col   1  pic x(30)     value
031100         "Total Employees Processed  :".
031200     03  col  31  pic zzzzz9    source HR940-Emp-Processed.
031300*
031400 procedure division.
031500*========================================
031600*
031700 aa000-Main                  section.
031800***********************************
031900*
032000     move     zero  to  HR940-Emp-Processed.
032100     perform  aa010-Open-Files      thru aa010-Exit.
032200     perform  bb050-Read-Param      thru bb050-Exit.
032300     perform  bb100-Load-Positions  thru bb100-Exit.
032400     perform  bb200-Load-Employees  thru bb200-Exit.
032500     perform  bb300-Load-Movements  thru bb300-Exit.
032600     perform  bb400-Load-Perf       thru bb400-Exit.
032700     perform  bb500-Compute-Years   thru bb500-Exit.
032800     perform  bb600-Avg-By-Position thru bb600-Exit.
032900     perform  bb700-Classify-All    thru bb700-Exit.
033000*
033100     initiate HR940-Promo-Report.
033200     move     1 to HR940-R-Category-Ctl.
033300     move     "OVERLOOKED TALENT"  to HR940-R-Employee-Type.
033400     perform  bb800-Report-Category thru bb800-Exit.
033500     move     2 to HR940-R-Category-Ctl.
033600     move     "DISENGAGED EMPLOYEE" to HR940-R-Employee-Type.
033700     perform  bb800-Report-Category thru bb800-Exit.
033800     move     3 to HR940-R-Category-Ctl.
033900     move     "NEW AND PROMISING"  to HR940-R-Employee-Type.
034000     perform  bb800-Report-Category thru bb800-Exit.
034100     move     4 to HR940-R-Category-Ctl.
034200     move     "ON TRACK"           to HR940-R-Employee-Type.
034300     perform  bb800-Report-Category thru bb800-Exit.
034400     terminate HR940-Promo-Report.
034500*
034600     close    HR-Run-Param-File
034700              HR-Employee-File
034800              HR-Position-File
034900              HR-Movement-File
035000              HR-Evaluation-File
035100              HR-Promo-Print-File.
035200     goback.
035300*
035400 aa000-Exit.  exit section.
035500*
035600 aa010-Open-Files             section.
035700***********************************
035800*
035900     open     input HR-Run-Param-File.
036000     open     input HR-Employee-File.
036100     open     input HR-Position-File.
036200     open     input HR-Movement-File.
036300     open     input HR-Evaluation-File.
036400     open     output HR-Promo-Print-File.
036500*
036600 aa010-Exit.
036700     exit     section.
036800*
036900 bb050-Read-Param              section.
037000***********************************
037100*
037200     read     HR-Run-Param-File
037300              at end  move zero to HR940-As-Of-Date
037400     end-read.
037500     if       HR940-Prm-Status = "00"
037600              move Prm-As-Of-Date to HR940-As-Of-Date
037700     end-if.
037800*
037900 bb050-Exit.
038000     exit     section.
038100*
038200 bb100-Load-Positions          section.
038300***********************************
038400*
038500     move     zero  to  HR940-Pos-Cnt  HR940-Eof-Sw.
038600     read     HR-Position-File
038700              at end  set HR940-Eof to true
038800     end-read.
038900     perform  bb100-Load-Positions-Lp until HR940-Eof.
039000*
039100 bb100-Exit.
039200     exit     section.
039300*
039400* 12/01/26 jsw - HR-1109  Loop body split out to bb100-Load-
039500*                Positions-Lp.
039600 bb100-Load-Positions-Lp.
039700     add      1 to HR940-Pos-Cnt.
039800     move     Pos-Id to HR940-Pos-Id (HR940-Pos-Cnt).
039900     move     zero to HR940-Pos-Sum-Years (HR940-Pos-Cnt).
040000     move     zero to HR940-Pos-Cnt-Emp   (HR940-Pos-Cnt).
040100     read     HR-Position-File
040200              at end  set HR940-Eof to true
040300     end-read.
040400*
040500 bb200-Load-Employees          section.
040600***********************************
040700*
040800     move     zero  to  HR940-Emp-Cnt  HR940-Eof-Sw.
040900     read     HR-Employee-File
041000              at end  set HR940-Eof to true
041100     end-read.
041200     perform  bb200-Load-Employees-Lp until HR940-Eof.
041300*
041400 bb200-Exit.
041500     exit     section.
041600*
041700* 12/01/26 jsw - HR-1109  Loop body split out to bb200-Load-
041800*                Employees-Lp.
041900 bb200-Load-Employees-Lp.
042000     add      1 to HR940-Emp-Cnt.
042100     move     Emp-Id to HR940-Emp-Id (HR940-Emp-Cnt).
042200     move     Emp-Hire-Date to
042300              HR940-Emp-Hire-Date (HR940-Emp-Cnt).
042400     read     HR-Employee-File
042500              at end  set HR940-Eof to true
042600     end-read.
042700*
042800 bb300-Load-Movements          section.
042900***********************************
043000*
043100* One-pass current-position / active-status / last-promotion
043200* build, per employee.
043300*
043400     move     zero  to  HR940-Sta-Cnt  HR940-Eof-Sw.
043500     read     HR-Movement-File
043600              at end  set HR940-Eof to true
043700     end-read.
043800     perform  bb300-Load-Movements-Lp until HR940-Eof.
043900*
044000 bb300-Exit.
044100     exit     section.
044200*
044300* 12/01/26 jsw - HR-1109  Loop body split out to bb300-Load-
044400*                Movements-Lp, inner find-or-insert scan split
044500*                out further to bb300-Load-Movements-Lp2.
044600 bb300-Load-Movements-Lp.
044700     move     zero to HR940-Found-Sw.
044800     perform  bb300-Load-Movements-Lp2
044900               varying Sta-Ix from 1 by 1
045000               until Sta-Ix > HR940-Sta-Cnt
045100               or HR940-Found.
045200     if       not HR940-Found
045300              add 1 to HR940-Sta-Cnt
045400              move Mvt-Emp-Id to
045500                   HR940-Sta-Emp-Id (HR940-Sta-Cnt)
045600              move zero to HR940-Sta-Best-Date (HR940-Sta-Cnt)
045700              move zero to HR940-Sta-Inactive-Sw
045800                           (HR940-Sta-Cnt)
045900              move zero to HR940-Sta-Promo-Date
046000                           (HR940-Sta-Cnt)
046100              move zero to HR940-Sta-Promo-Sw (HR940-Sta-Cnt)
046200     end-if.
046300     if       Mvt-Effective-Date >=
046400              HR940-Sta-Best-Date (Sta-Ix)
046500              move Mvt-Pos-Id to
046600                   HR940-Sta-Cur-Pos-Id (Sta-Ix)
046700              move Mvt-Effective-Date to
046800                   HR940-Sta-Best-Date (Sta-Ix)
046900     end-if.
047000     if       Mvt-Type = 1 or Mvt-Type = 2
047100              set  HR940-Sta-Inactive (Sta-Ix) to true
047200     end-if.
047300     if       Mvt-Type = 3
047400     and      Mvt-Effective-Date >=
047500              HR940-Sta-Promo-Date (Sta-Ix)
047600              move Mvt-Effective-Date to
047700                   HR940-Sta-Promo-Date (Sta-Ix)
047800              set  HR940-Sta-Has-Promo (Sta-Ix) to true
047900     end-if.
048000     read     HR-Movement-File
048100              at end  set HR940-Eof to true
048200     end-read.
048300*
048400 bb300-Load-Movements-Lp2.
048500     if       HR940-Sta-Emp-Id (Sta-Ix) = Mvt-Emp-Id
048600              set HR940-Found to true
048700     end-if.
048800*
048900 bb400-Load-Perf               section.
049000***********************************
049100*
049200* EVAL-TYPE 0 within the two years before AS-OF only.
049300*
049400     move     1 to HR905-Function.
049500     move     HR940-As-Of-Date to HR905-Date-1.
049600     compute  HR905-Months = 0 - 24.
049700     move     2 to HR905-Function.
049800     call     "common-hr905" using HR905-Parms.
049900     move     HR905-Result-Date to HR940-Cutoff-Date.
050000*
050100     move     zero  to  HR940-Prf-Cnt  HR940-Eof-Sw.
050200     read     HR-Evaluation-File
050300              at end  set HR940-Eof to true
050400     end-read.
050500     perform  bb400-Load-Perf-Lp until HR940-Eof.
050600*
050700 bb400-Exit.
050800     exit     section.
050900*
051000* 12/01/26 jsw - HR-1109  Loop body split out to bb400-Load-
051100*                Perf-Lp.
051200 bb400-Load-Perf-Lp.
051300     if       Evl-Perf-Review
051400     and      Evl-Date >= HR940-Cutoff-Date
051500     and      Evl-Date <= HR940-As-Of-Date
051600              perform bb410-Bump-Perf thru bb410-Exit
051700     end-if.
051800     read     HR-Evaluation-File
051900              at end  set HR940-Eof to true
052000     end-read.
052100*
052200 bb410-Bump-Perf               section.
052300***********************************
052400*
052500     move     zero  to  HR940-Found-Sw.
052600     perform  bb410-Bump-Perf-Lp
052700               varying Prf-Ix from 1 by 1
052800               until Prf-Ix > HR940-Prf-Cnt
052900               or HR940-Found.
053000     if       not HR940-Found
053100              add 1 to HR940-Prf-Cnt
053200              move Evl-Emp-Id to
053300                   HR940-Prf-Emp-Id (HR940-Prf-Cnt)
053400              move Evl-Score to
053500                   HR940-Prf-Sum-Score (HR940-Prf-Cnt)
053600              move 1 to HR940-Prf-Cnt-Score (HR940-Prf-Cnt)
053700     end-if.
053800*
053900 bb410-Exit.
054000     exit     section.
054100*
054200* 12/01/26 jsw - HR-1109  Loop body split out to bb410-Bump-
054300*                Perf-Lp.
054400 bb410-Bump-Perf-Lp.
054500     if       HR940-Prf-Emp-Id (Prf-Ix) = Evl-Emp-Id
054600              add Evl-Score to
054700                  HR940-Prf-Sum-Score (Prf-Ix)
054800              add 1 to HR940-Prf-Cnt-Score (Prf-Ix)
054900              set HR940-Found to true
055000     end-if.
055100*
055200 bb500-Compute-Years           section.
055300***********************************
055400*
055500* Fills in HR940-Sta-Promo-Date (defaulted to Hire-Date where
055600* the employee has no promotion movement) and derives the
055700* per-employee years-since-last-promotion / total-working-years
055800* pair, held in the Result-Table alongside the eventual
055900* classification.
056000*
056100     move     zero  to  HR940-Res-Cnt.
056200     perform  bb500-Compute-Years-Lp
056300               varying Sta-Ix from 1 by 1
056400               until Sta-Ix > HR940-Sta-Cnt.
056500*
056600 bb500-Exit.
056700     exit     section.
056800*
056900* 12/01/26 jsw - HR-1109  Loop body split out to bb500-Compute-
057000*                Years-Lp.
057100 bb500-Compute-Years-Lp.
057200     if       not HR940-Sta-Inactive (Sta-Ix)
057300              perform bb510-Fill-One-Employee
057400                 thru bb510-Exit
057500     end-if.
057600*
057700 bb510-Fill-One-Employee       section.
057800***********************************
057900*
058000     move     zero  to  HR940-Found-Sw.
058100     perform  bb510-Fill-One-Employee-Lp1
058200               varying Emp-Ix from 1 by 1
058300               until Emp-Ix > HR940-Emp-Cnt
058400               or HR940-Found.
058500     if       not HR940-Found
058600              go to bb510-Exit.
058700*
058800     if       not HR940-Sta-Has-Promo (Sta-Ix)
058900              move HR940-Emp-Hire-Date (Emp-Ix) to
059000                   HR940-Sta-Promo-Date (Sta-Ix)
059100     end-if.
059200*
059300     move     1 to HR905-Function.
059400     move     HR940-Sta-Promo-Date (Sta-Ix) to HR905-Date-1.
059500     move     HR940-As-Of-Date to HR905-Date-2.
059600     call     "common-hr905" using HR905-Parms.
059700     compute  HR940-Years-Since-Promo rounded =
059800              HR905-Result-Days / 365.
059900*
060000     move     1 to HR905-Function.
060100     move     HR940-Emp-Hire-Date (Emp-Ix) to HR905-Date-1.
060200     move     HR940-As-Of-Date to HR905-Date-2.
060300     call     "common-hr905" using HR905-Parms.
060400     compute  HR940-Total-Working-Years rounded =
060500              HR905-Result-Days / 365.
060600*
060700     add      1 to HR940-Res-Cnt.
060800     move     HR940-Sta-Emp-Id (Sta-Ix) to
060900              HR940-Res-Emp-Id (HR940-Res-Cnt).
061000*
061100* Fold this employee's contribution into its position's
061200* years-in-role benchmark right away, one pass, no re-scan.
061300*
061400     move     zero  to  HR940-Found-Sw.
061500     perform  bb510-Fill-One-Employee-Lp2
061600               varying Pos-Ix from 1 by 1
061700               until Pos-Ix > HR940-Pos-Cnt
061800               or HR940-Found.
061900*
062000* Stash the derived figure alongside the Result-Table row so
062100* bb700-Classify-All does not need to redo the CALLs.
062200*
062300     move     HR940-Years-Since-Promo to
062400              HR940-Res-Yrs-Since-Promo (HR940-Res-Cnt).
062500*
062600 bb510-Exit.
062700     exit     section.
062800*
062900* 12/01/26 jsw - HR-1109  Loop bodies split out to bb510-Fill-
063000*                One-Employee-Lp1/-Lp2.
063100 bb510-Fill-One-Employee-Lp1.
063200     if       HR940-Emp-Id (Emp-Ix) = HR940-Sta-Emp-Id (Sta-Ix)
063300              set HR940-Found to true
063400     end-if.
063500*
063600 bb510-Fill-One-Employee-Lp2.
063700     if       HR940-Pos-Id (Pos-Ix) =
063800              HR940-Sta-Cur-Pos-Id (Sta-Ix)
063900              add HR940-Years-Since-Promo to
064000                  HR940-Pos-Sum-Years (Pos-Ix)
064100              add 1 to HR940-Pos-Cnt-Emp (Pos-Ix)
064200              set HR940-Found to true
064300     end-if.
064400*
064500 bb600-Avg-By-Position         section.
064600***********************************
064700*
064800     perform  bb600-Avg-By-Position-Lp
064900               varying Pos-Ix from 1 by 1
065000               until Pos-Ix > HR940-Pos-Cnt.
065100*
065200 bb600-Exit.
065300     exit     section.
065400*
065500* 12/01/26 jsw - HR-1109  Loop body split out to bb600-Avg-By-
065600*                Position-Lp.
065700 bb600-Avg-By-Position-Lp.
065800     if       HR940-Pos-Cnt-Emp (Pos-Ix) not = zero
065900              compute HR940-Pos-Avg-Years (Pos-Ix) rounded =
066000                      HR940-Pos-Sum-Years (Pos-Ix) /
066100                      HR940-Pos-Cnt-Emp (Pos-Ix)
066200     else
066300              move zero to HR940-Pos-Avg-Years (Pos-Ix)
066400     end-if.
066500*
066600 bb700-Classify-All            section.
066700***********************************
066800*
066900     perform  bb700-Classify-All-Lp
067000               varying Res-Ix from 1 by 1
067100               until Res-Ix > HR940-Res-Cnt.
067200*
067300 bb700-Exit.
067400     exit     section.
067500*
067600* 12/01/26 jsw - HR-1109  Loop body split out to bb700-Classify-
067700*                All-Lp.
067800 bb700-Classify-All-Lp.
067900     move     Res-Ix to HR940-Ix.
068000     perform  bb710-Classify-One thru bb710-Exit.
068100*
068200 bb710-Classify-One            section.
068300***********************************
068400*
068500* On entry HR940-Ix is the Result-Table subscript to classify.
068600* Re-locates the employee's Empstat entry to pick up the
068700* years-since-promotion figure stashed there by bb510, and its
068800* years-in-role benchmark, then applies the fixed-order rules.
068900*
069000     move     zero  to  HR940-Found-Sw.
069100     perform  bb710-Classify-One-Lp1
069200               varying Sta-Ix from 1 by 1
069300               until Sta-Ix > HR940-Sta-Cnt
069400               or HR940-Found.
069500     if       not HR940-Found
069600              go to bb710-Exit.
069700*
069800     move     HR940-Res-Yrs-Since-Promo (HR940-Ix) to
069900              HR940-Years-Since-Promo.
070000*
070100     move     zero  to  HR940-Found-Sw.
070200     perform  bb710-Classify-One-Lp2
070300               varying Pos-Ix from 1 by 1
070400               until Pos-Ix > HR940-Pos-Cnt
070500               or HR940-Found.
070600*
070700     move     zero  to  HR940-Stalled-Sw.
070800     if       HR940-Years-Since-Promo >
070900              HR940-Pos-Avg-Years (Pos-Ix) * 1.5
071000              set HR940-Is-Stalled to true
071100     end-if.
071200*
071300* Total-working-years was never stashed per-employee (only used
071400* for the New flag), so re-derive it here from the employee
071500* master directly.
071600*
071700     move     zero  to  HR940-Found-Sw.
071800     perform  bb710-Classify-One-Lp3
071900               varying Emp-Ix from 1 by 1
072000               until Emp-Ix > HR940-Emp-Cnt
072100               or HR940-Found.
072200     move     1 to HR905-Function.
072300     move     HR940-Emp-Hire-Date (Emp-Ix) to HR905-Date-1.
072400     move     HR940-As-Of-Date to HR905-Date-2.
072500     call     "common-hr905" using HR905-Parms.
072600     compute  HR940-Total-Working-Years rounded =
072700              HR905-Result-Days / 365.
072800*
072900     move     zero  to  HR940-New-Sw.
073000     if       HR940-Total-Working-Years < 1
073100              set HR940-Is-New to true
073200     end-if.
073300*
073400     move     zero  to  HR940-Has-Score-Sw  HR940-High-Sw
073500                         HR940-Low-Sw.
073600     move     zero  to  HR940-Found-Sw.
073700     perform  bb710-Classify-One-Lp4
073800               varying Prf-Ix from 1 by 1
073900               until Prf-Ix > HR940-Prf-Cnt
074000               or HR940-Found.
074100     if       HR940-Has-Score
074200              if   HR940-Avg-Score >= 3.50
074300                   set HR940-Is-High to true
074400              end-if
074500              if   HR940-Avg-Score <= 2.50
074600                   set HR940-Is-Low to true
074700              end-if
074800     end-if.
074900*
075000     evaluate true
075100         when  HR940-Is-High and HR940-Is-Stalled
075200               set  HR940-Res-Overlooked (HR940-Ix) to true
075300         when  HR940-Is-Low or HR940-Is-Stalled
075400               set  HR940-Res-Disengaged (HR940-Ix) to true
075500         when  HR940-Is-High and HR940-Is-New
075600               set  HR940-Res-New-Promising (HR940-Ix) to true
075700         when  other
075800               set  HR940-Res-On-Track (HR940-Ix) to true
075900     end-evaluate.
076000*
076100 bb710-Exit.
076200     exit     section.
076300*
076400* 12/01/26 jsw - HR-1109  Loop bodies split out to bb710-
076500*                Classify-One-Lp1 thru -Lp4.
076600 bb710-Classify-One-Lp1.
076700     if       HR940-Sta-Emp-Id (Sta-Ix) =
076800              HR940-Res-Emp-Id (HR940-Ix)
076900              set HR940-Found to true
077000     end-if.
077100*
077200 bb710-Classify-One-Lp2.
077300     if       HR940-Pos-Id (Pos-Ix) =
077400              HR940-Sta-Cur-Pos-Id (Sta-Ix)
077500              set HR940-Found to true
077600     end-if.
077700*
077800 bb710-Classify-One-Lp3.
077900     if       HR940-Emp-Id (Emp-Ix) = HR940-Res-Emp-Id (HR940-Ix)
078000              set HR940-Found to true
078100     end-if.
078200*
078300 bb710-Classify-One-Lp4.
078400     if       HR940-Prf-Emp-Id (Prf-Ix) =
078500              HR940-Res-Emp-Id (HR940-Ix)
078600              set HR940-Found to true
078700              set HR940-Has-Score to true
078800              compute HR940-Avg-Score rounded =
078900                      HR940-Prf-Sum-Score (Prf-Ix) /
079000                      HR940-Prf-Cnt-Score (Prf-Ix)
079100     end-if.
079200*
079300 bb800-Report-Category         section.
079400***********************************
079500*
079600* On entry HR940-R-Category-Ctl / HR940-R-Employee-Type carry
079700* this category's control value and heading text.
079800*
079900     move     zero  to  HR940-R-Total-Employee.
080000     perform  bb800-Report-Category-Lp1
080100               varying Res-Ix from 1 by 1
080200               until Res-Ix > HR940-Res-Cnt.
080300*
080400     perform  bb800-Report-Category-Lp2
080500               varying Res-Ix from 1 by 1
080600               until Res-Ix > HR940-Res-Cnt.
080700*
080800     if       HR940-R-Total-Employee = zero
080900              generate HR940-Promo-Report
081000     end-if.
081100*
081200 bb800-Exit.
081300     exit     section.
081400*
081500* 12/01/26 jsw - HR-1109  Loop bodies split out to bb800-Report-
081600*                Category-Lp1/-Lp2.
081700 bb800-Report-Category-Lp1.
081800     if       HR940-Res-Category (Res-Ix) =
081900              HR940-R-Category-Ctl
082000              add 1 to HR940-R-Total-Employee
082100     end-if.
082200*
082300 bb800-Report-Category-Lp2.
082400     if       HR940-Res-Category (Res-Ix) =
082500              HR940-R-Category-Ctl
082600              move HR940-Res-Emp-Id (Res-Ix) to
082700                   HR940-R-Emp-Id
082800              generate HR940-Emp-Line
082900              add 1 to HR940-Emp-Processed
083000     end-if.
