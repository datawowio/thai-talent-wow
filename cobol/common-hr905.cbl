000100*****************************************************************
000200*                                                               *
000300*              D A T E   A R I T H M E T I C                    *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*========================================
000900*
001000program-id.        common-hr905.
001100*
001200author.            J S Wren, Applewood Computers.
001300*
001400installation.      Applewood Computers - Personnel Systems.
001500*
001600date-written.      14/03/1986.
001700*
001800date-compiled.
001900*
002000security.          Copyright (C) 1986-2026 & later, Applewood
002100*                  Computers.  For internal Personnel Systems
002200*                  use only.
002300*
002400remarks.           Date arithmetic subroutine, CALLed by every
002500*                  program in the Job Levels / retention
002600*                  analytics suite.  All dates handled are
002700*                  civil (Gregorian) dates CCYYMMDD.
002800*
002900*                  Functions (HR905-Function):
003000*                    1  Days between Date-1 and Date-2 (signed,
003100*                       Date-2 minus Date-1).
003200*                    2  Add HR905-Months (signed) to Date-1,
003300*                       clamping the day to the last day of the
003400*                       resulting month; result in Result-Date.
003500*                    3  Whole calendar months from Date-1 to
003600*                       Date-2 (signed) in Result-Months.
003700*                    4  Move the last day of Date-1's month into
003800*                       Result-Date (month-end-of).
003900*
004000called modules.    None.
004100*
004200* Changes:
004300* 14/03/86 jsw - Created.  Julian day-number routine lifted from
004400*                the old Payroll pay-date subroutine, generalised
004500*                for Personnel's calendar-day counting.
004600* 17/09/98 jsw - Y2K:  parameters widened to CCYYMMDD, were
004700*                YYMMDD with a windowing rule.  Callers updated.
004800* 21/03/09 pmg - HR-0512  Re-pointed build at the GnuCOBOL free-
004900*                format compiler - no logic changes.
005000* 04/01/26 jsw - HR-1101  Added function 3 (whole calendar
005100*                months) and function 4 (month-end-of) for the
005200*                new retention feature build.
005300* 15/02/26 pmg - HR-1130  Add-months (function 2) now clamps the
005400*                day-of-month instead of overflowing into the
005500*                following month - was giving 31 Feb cases.
005600*
005700environment             division.
005800*========================================
005900*
006000configuration           section.
006100special-names.
006200    C01 is TOP-OF-FORM.
006300    switch UPSI-0 is HR905-Sw-Spare.
006400*
006500input-output            section.
006600file-control.
006700*
006800data                    division.
006900*========================================
007000*
007100file section.
007200*
007300working-storage section.
007400*-----------------------
007500*
007600 77  Prog-Name              pic x(16)  value "HR905 (2.02.00)".
007700*
007800 01  HR905-Work-Dates.
007900     03  HR905-W-Date-1         pic 9(8).
008000     03  HR905-W-CCYY-MM-DD-1 redefines HR905-W-Date-1.
008100         05  HR905-W-CCYY-1     pic 9(4).
008200         05  HR905-W-MM-1       pic 99.
008300         05  HR905-W-DD-1       pic 99.
008400     03  HR905-W-Date-2         pic 9(8).
008500     03  HR905-W-CCYY-MM-DD-2 redefines HR905-W-Date-2.
008600         05  HR905-W-CCYY-2     pic 9(4).
008700         05  HR905-W-MM-2       pic 99.
008800         05  HR905-W-DD-2       pic 99.
008900*
009000 01  HR905-Work-Numbers.
009100     03  HR905-W-A              pic s9(9)   comp.
009200     03  HR905-W-Y              pic s9(9)   comp.
009300     03  HR905-W-M              pic s9(9)   comp.
009400     03  HR905-W-JDN-1          pic s9(9)   comp.
009500     03  HR905-W-JDN-2          pic s9(9)   comp.
009600     03  HR905-W-Total-Months   pic s9(9)   comp.
009700     03  HR905-W-T1             pic s9(9)   comp.
009800     03  HR905-W-T2             pic s9(9)   comp.
009900     03  HR905-W-T3             pic s9(9)   comp.
010000     03  HR905-W-T4             pic s9(9)   comp.
010100     03  HR905-W-New-CCYY       pic 9(4)    comp.
010200     03  HR905-W-New-MM         pic 99      comp.
010300     03  HR905-W-New-DD         pic 99      comp.
010400     03  HR905-W-Last-Day       pic 99      comp.
010500     03  HR905-W-Leap-Sw        pic 9       comp.
010600         88  HR905-W-Is-Leap             value 1.
010700*
010800 01  HR905-Days-In-Month.
010900     03  filler                 pic 9(2)  occurs 12 comp.
011000*
011100 01  HR905-Result-Work.
011200     03  HR905-RW-CCYY          pic 9(4).
011300     03  HR905-RW-MM            pic 99.
011400     03  HR905-RW-DD            pic 99.
011500 01  HR905-Result-Work-9  redefines HR905-Result-Work
011600                            pic 9(8).
011700*
011800 01  filler.
011900     03  filler                 pic x(6)   value "HR905W".
012000     03  filler                 pic x(30).
012100*
012200 linkage section.
012300*----------------
012400*
012500 01  HR905-Parms.
012600     03  HR905-Function         pic 9       comp.
012700         88  HR905-Days-Between          value 1.
012800         88  HR905-Add-Months            value 2.
012900         88  HR905-Months-Between        value 3.
013000         88  HR905-Month-End-Of          value 4.
013100     03  HR905-Date-1           pic 9(8).
013200     03  HR905-Date-2           pic 9(8).
013300     03  HR905-Months           pic s9(3)   comp.
013400     03  HR905-Result-Date      pic 9(8).
013500     03  HR905-Result-Days      pic s9(7)   comp-3.
013600     03  HR905-Result-Months    pic s9(3)   comp.
013700*
013800 procedure division using HR905-Parms.
013900*========================================
014000*
014100 aa000-Main                  section.
014200***************************************
014300*
014400     move     zero  to  HR905-Result-Date
014500                         HR905-Result-Days
014600                         HR905-Result-Months.
014700*
014800     evaluate true
014900         when  HR905-Days-Between
015000               perform bb100-Days-Between thru bb100-Exit
015100         when  HR905-Add-Months
015200               perform bb200-Add-Months   thru bb200-Exit
015300         when  HR905-Months-Between
015400               perform bb300-Months-Between thru bb300-Exit
015500         when  HR905-Month-End-Of
015600               perform bb400-Month-End-Of thru bb400-Exit
015700     end-evaluate.
015800*
015900     goback.
016000*
016100 aa000-Exit.  exit section.
016200*
016300 bb100-Days-Between           section.
016400***************************************
016500*
016600* Result-Days = Date-2 minus Date-1, in whole days, signed.
016700*
016800     move     HR905-Date-1  to  HR905-W-Date-1.
016900     move     HR905-Date-2  to  HR905-W-Date-2.
017000     perform  cc900-Julian-1 thru cc900-Exit.
017100     perform  cc910-Julian-2 thru cc910-Exit.
017200     subtract HR905-W-JDN-1  from  HR905-W-JDN-2
017300                              giving  HR905-Result-Days.
017400*
017500 bb100-Exit.
017600     exit     section.
017700*
017800 bb200-Add-Months             section.
017900***************************************
018000*
018100* Result-Date = Date-1 plus (signed) Months, day clamped to the
018200* last day of the resulting month.
018300*
018400     move     HR905-Date-1  to  HR905-W-Date-1.
018500     compute  HR905-W-Total-Months =
018600              (HR905-W-CCYY-1 * 12 + HR905-W-MM-1 - 1)
018700              + HR905-Months.
018800     divide   HR905-W-Total-Months by 12
018900              giving  HR905-W-New-CCYY
019000              remainder  HR905-W-New-MM.
019100     add      1  to  HR905-W-New-MM.
019200*
019300     perform  cc920-Last-Day-Of-New thru cc920-Exit.
019400*
019500     if       HR905-W-DD-1  >  HR905-W-Last-Day
019600              move  HR905-W-Last-Day  to  HR905-W-New-DD
019700     else
019800              move  HR905-W-DD-1      to  HR905-W-New-DD
019900     end-if.
020000*
020100     move     HR905-W-New-CCYY  to  HR905-RW-CCYY.
020200     move     HR905-W-New-MM    to  HR905-RW-MM.
020300     move     HR905-W-New-DD    to  HR905-RW-DD.
020400     move     HR905-Result-Work-9  to  HR905-Result-Date.
020500*
020600 bb200-Exit.
020700     exit     section.
020800*
020900 bb300-Months-Between         section.
021000***************************************
021100*
021200* Result-Months = whole calendar months from Date-1 to Date-2.
021300* A month is not counted complete until Date-2's day-of-month
021400* has reached Date-1's day-of-month.
021500*
021600     move     HR905-Date-1  to  HR905-W-Date-1.
021700     move     HR905-Date-2  to  HR905-W-Date-2.
021800*
021900     compute  HR905-Result-Months =
022000              (HR905-W-CCYY-2 * 12 + HR905-W-MM-2)
022100              - (HR905-W-CCYY-1 * 12 + HR905-W-MM-1).
022200*
022300     if       HR905-W-DD-2  <  HR905-W-DD-1
022400              subtract 1  from  HR905-Result-Months.
022500*
022600 bb300-Exit.
022700     exit     section.
022800*
022900 bb400-Month-End-Of           section.
023000***************************************
023100*
023200     move     HR905-Date-1  to  HR905-W-Date-1.
023300     move     HR905-W-CCYY-1  to  HR905-W-New-CCYY.
023400     move     HR905-W-MM-1    to  HR905-W-New-MM.
023500     perform  cc920-Last-Day-Of-New thru cc920-Exit.
023600*
023700     move     HR905-W-CCYY-1    to  HR905-RW-CCYY.
023800     move     HR905-W-MM-1      to  HR905-RW-MM.
023900     move     HR905-W-Last-Day  to  HR905-RW-DD.
024000     move     HR905-Result-Work-9  to  HR905-Result-Date.
024100*
024200 bb400-Exit.
024300     exit     section.
024400*
024500 cc900-Julian-1                section.
024600***************************************
024700*
024800* Fliegel & Van Flandern (1968) Gregorian-to-Julian day number,
024900* for date-1.  All arithmetic in integer COMP - no FUNCTIONs.
025000*
025100     compute  HR905-W-A = (14 - HR905-W-MM-1) / 12.
025200     compute  HR905-W-Y = HR905-W-CCYY-1 + 4800 - HR905-W-A.
025300     compute  HR905-W-M = HR905-W-MM-1 + (12 * HR905-W-A) - 3.
025400*
025500* Each divide truncated to an integer temp BEFORE it is summed -
025600* the Fliegel/Van Flandern formula is only correct if every
025700* divide truncates at that step, not just the final total.
025800*
025900     compute  HR905-W-T1 = ((153 * HR905-W-M) + 2) / 5.
026000     compute  HR905-W-T2 = HR905-W-Y / 4.
026100     compute  HR905-W-T3 = HR905-W-Y / 100.
026200     compute  HR905-W-T4 = HR905-W-Y / 400.
026300*
026400     compute  HR905-W-JDN-1 =
026500              HR905-W-DD-1
026600              + HR905-W-T1
026700              + (365 * HR905-W-Y)
026800              + HR905-W-T2
026900              - HR905-W-T3
027000              + HR905-W-T4
027100              - 32045.
027200*
027300 cc900-Exit.
027400     exit     section.
027500*
027600 cc910-Julian-2                section.
027700***************************************
027800*
027900     compute  HR905-W-A = (14 - HR905-W-MM-2) / 12.
028000     compute  HR905-W-Y = HR905-W-CCYY-2 + 4800 - HR905-W-A.
028100     compute  HR905-W-M = HR905-W-MM-2 + (12 * HR905-W-A) - 3.
028200*
028300     compute  HR905-W-T1 = ((153 * HR905-W-M) + 2) / 5.
028400     compute  HR905-W-T2 = HR905-W-Y / 4.
028500     compute  HR905-W-T3 = HR905-W-Y / 100.
028600     compute  HR905-W-T4 = HR905-W-Y / 400.
028700*
028800     compute  HR905-W-JDN-2 =
028900              HR905-W-DD-2
029000              + HR905-W-T1
029100              + (365 * HR905-W-Y)
029200              + HR905-W-T2
029300              - HR905-W-T3
029400              + HR905-W-T4
029500              - 32045.
029600*
029700 cc910-Exit.
029800     exit     section.
029900*
030000 cc920-Last-Day-Of-New         section.
030100***************************************
030200*
030300* On entry HR905-W-New-CCYY / -MM hold the target month.
030400* Sets HR905-W-Last-Day.
030500*
030600     move     zero  to  HR905-W-Leap-Sw.
030700     divide   HR905-W-New-CCYY by 4 giving HR905-W-A
030800              remainder  HR905-W-Y.
030900     if       HR905-W-Y = zero
031000              divide  HR905-W-New-CCYY by 100 giving HR905-W-A
031100                      remainder  HR905-W-Y
031200              if      HR905-W-Y not = zero
031300                      move  1  to  HR905-W-Leap-Sw
031400              else
031500                      divide HR905-W-New-CCYY by 400
031600                             giving HR905-W-A
031700                             remainder HR905-W-Y
031800                      if     HR905-W-Y = zero
031900                             move 1 to HR905-W-Leap-Sw
032000                      end-if
032100              end-if
032200     end-if.
032300*
032400     evaluate HR905-W-New-MM
032500         when  1  when 3  when 5  when 7
032600         when  8  when 10 when 12
032700               move  31  to  HR905-W-Last-Day
032800         when  4  when 6  when 9  when 11
032900               move  30  to  HR905-W-Last-Day
033000         when  2
033100               if    HR905-W-Is-Leap
033200                     move  29  to  HR905-W-Last-Day
033300               else
033400                     move  28  to  HR905-W-Last-Day
033500               end-if
033600     end-evaluate.
033700*
033800 cc920-Exit.
033900     exit     section.
