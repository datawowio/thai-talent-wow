000100********************************************
000200*                                          *
000300*  Record Definition For Engagement        *
000400*       (pre-joined with Event) File        *
000500********************************************
000600*  File size 21 bytes.
000700*
000800* 05/04/94 jsw - Created.  Training/activity attendance extract.
000900* 17/09/98 jsw - Y2K:  all date fields widened CCYYMMDD throughout,
001000*                were YYMMDD - see also common-hr905.
001100* 21/03/09 pmg - HR-0512  Re-pointed build at the GnuCOBOL free-
001200*                format compiler - no field changes.
001300* 16/02/26 jsw - HR-1136  Confirmed feed is already joined to
001400*                the Event table upstream - Eng-Event-Type and
001500*                Eng-Event-Start-Date arrive with every row.
001600*
001700 01  HR-Engagement-Record.
001800     03  Eng-Emp-Id            pic 9(6)   comp.
001900     03  Eng-Event-Id          pic 9(6)   comp.
002000     03  Eng-Event-Type        pic 9.
002100         88  Eng-Activity               value 0.
002200         88  Eng-Training               value 1.
002300     03  Eng-Event-Start-Date  pic 9(8).
002400* ccyymmdd
002500     03  filler                pic x(6).
002600* growth
