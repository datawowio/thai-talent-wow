000100*****************************************************************
000200*                                                               *
000300*        T E R M I N A T I O N   S U M M A R Y                  *
000400*                R E P O R T                                    *
000500*                                                               *
000600*          Uses RW (Report Writer for prints)                   *
000700*                                                               *
000800*****************************************************************
000900*
001000 identification          division.
001100*========================================
001200*
001300program-id.        batch-hr960-termrpt.
001400*
001500author.            J S Wren, Applewood Computers.
001600*
001700installation.      Applewood Computers - Personnel Systems.
001800*
001900date-written.      19/06/1995.
002000*
002100date-compiled.
002200*
002300security.          Copyright (C) 1995-2026 & later, Applewood
002400*                  Computers.  For internal Personnel Systems
002500*                  use only.
002600*
002700remarks.           Termination Summary Report - reads the
002800*                  Retention Feature File built by
002900*                  batch-hr950-featbld, keeps the latest row
003000*                  per employee, and reports the predicted
003100*                  attrition window together with termination
003200*                  counts by department and by job level.
003300*
003400*                  This program uses RW (Report Writer).
003500*
003600version.           See Prog-Name in WS.
003700*
003800called modules.    common-hr905  (date arithmetic).
003900*
004000files used :
004100*                  HR-Feature-File.      Retention feature file.
004200*                  HR-Department-File.   Department code table.
004300*                  HR-Termrpt-Print-File. Termination summary rpt.
004400*
004500* Changes:
004600* 19/06/95 jsw - Created.  First cut of the termination roll-up
004700*                for the Job Levels headcount review.
004800* 17/09/98 jsw - Y2K:  all date fields widened CCYYMMDD
004900*                throughout, were YYMMDD.
005000* 21/03/09 pmg - HR-0512  Re-pointed build at the GnuCOBOL free-
005100*                format compiler - no field changes.
005200* 09/01/26 jsw - HR-1109  Rebuilt as the U8 termination summary
005300*                slice of the Talent Analytics retention model -
005400*                previously just a headcount-by-department count.
005500* 27/02/26 pmg - HR-1136  Prediction window now uses
005600*                common-hr905 throughout - a stray SUBTRACT direct
005700*                on the CCYYMMDD end-date field was giving invalid
005800*                dates whenever the window crossed a month end.
005900* 11/03/26 jsw - HR-1148  Department/job-level sections both
006000*                sorted descending on count, ties ascending on
006100*                the code - matches HR-1148 on the FEATURE-FILE.
006200*
006300environment             division.
006400*========================================
006500*
006600configuration           section.
006700special-names.
006800    C01 is TOP-OF-FORM.
006900    class HR-Numeric-Class is "0" thru "9".
007000    switch UPSI-0 is HR960-Sw-Spare.
007100*
007200input-output            section.
007300file-control.
007400*
007500    select HR-Feature-File       assign to "FEAFILE"
007600                                  organization line sequential
007700                                  file status is HR960-Fea-Status.
007800    select HR-Department-File    assign to "DEPFILE"
007900                                  organization line sequential
008000                                  file status is HR960-Dep-Status.
008100    select HR-Termrpt-Print-File assign to "TRMRPT"
008200                                  organization line sequential
008300                                  file status is HR960-Prt-Status.
008400*
008500 data                    division.
008600*========================================
008700*
008800 file section.
008900*
009000 fd  HR-Feature-File.
009100 copy "copybooks-wsfea.cob".
009200*
009300 fd  HR-Department-File.
009400 copy "copybooks-wsdept.cob".
009500*
009600 fd  HR-Termrpt-Print-File
009700     report is HR960-Term-Report.
009800*
009900 working-storage section.
010000*-----------------------
010100*
010200 77  Prog-Name              pic x(24) value
010300                             "HR960-TERMRPT (2.02.00)".
010400*
010500 01  HR960-File-Status.
010600     03  HR960-Fea-Status       pic xx.
010700     03  HR960-Dep-Status       pic xx.
010800     03  HR960-Prt-Status       pic xx.
010900     03  filler                 pic x(4).
011000*
011100 01  HR960-Switches.
011200     03  HR960-Eof-Sw           pic 9      comp.
011300         88  HR960-Eof                   value 1.
011400     03  HR960-Found-Sw         pic 9      comp.
011500         88  HR960-Found                  value 1.
011600     03  filler                 pic x(2).
011700*
011800 01  HR960-Counters.
011900     03  HR960-Emp-Processed    pic 9(5)   comp.
012000     03  HR960-Ix               pic 9(5)   comp.
012100     03  HR960-Ix2              pic 9(5)   comp.
012200     03  filler                 pic x(2).
012300*
012400* --- Department master table, unsorted (input order) ---
012500*
012600 01  HR960-Dept-Master-Table.
012700     03  HR960-Dm-Cnt           pic 9(3) comp value zero.
012800     03  HR960-Dm-Entry   occurs 1 to 200 times
012900                           depending on HR960-Dm-Cnt
013000                           indexed by Dm-Ix.
013100         05  HR960-Dm-Id          pic 9(4)  comp.
013200         05  HR960-Dm-Name        pic x(30).
013300*
013400* --- Deduplicated employee table, latest FEATURE-RECORD row
013500*     kept per employee (max EXECUTION-DATE) ---
013600*
013700 01  HR960-Emp-Table.
013800     03  HR960-Emp-Cnt          pic 9(5) comp value zero.
013900     03  HR960-Emp-Entry  occurs 1 to 20000 times
014000                           depending on HR960-Emp-Cnt
014100                           indexed by Emp-Ix.
014200         05  HR960-Emp-Id           pic 9(6)  comp.
014300         05  HR960-Emp-Best-Date    pic 9(8).
014400         05  HR960-Emp-Dept-Name    pic x(30).
014500         05  HR960-Emp-Job-Level    pic 9.
014600         05  HR960-Emp-Term-Value   pic 9(1)v9(4)  comp-3.
014700*
014800* --- Per-department termination count, built only for
014900*     departments that actually show a terminated employee ---
015000*
015100 01  HR960-Dept-Count-Table.
015200     03  HR960-Dc-Cnt           pic 9(3) comp value zero.
015300     03  HR960-Dc-Entry   occurs 1 to 200 times
015400                           depending on HR960-Dc-Cnt
015500                           indexed by Dc-Ix.
015600         05  HR960-Dc-Dept-Id      pic 9(4)  comp.
015700         05  HR960-Dc-Dept-Name    pic x(30).
015800         05  HR960-Dc-Count        pic 9(5)  comp.
015900 01  HR960-Dc-Swap.
016000     03  HR960-Dc-Swap-Id           pic 9(4)  comp.
016100     03  HR960-Dc-Swap-Name         pic x(30).
016200     03  HR960-Dc-Swap-Count        pic 9(5)  comp.
016300 01  HR960-Dc-Swap-X redefines HR960-Dc-Swap
016400                            pic x(39).
016500*
016600* --- Per-job-level termination count - fixed 8 rungs, 0 thru 7,
016700*     subscript is always Level + 1 ---
016800*
016900 01  HR960-Level-Count-Table.
017000     03  HR960-Lc-Entry   occurs 8 times
017100                           indexed by Lc-Ix.
017200         05  HR960-Lc-Level        pic 9.
017300         05  HR960-Lc-Name         pic x(15).
017400         05  HR960-Lc-Count        pic 9(5)  comp.
017500 01  HR960-Lc-Swap.
017600     03  HR960-Lc-Swap-Level        pic 9.
017700     03  HR960-Lc-Swap-Name         pic x(15).
017800     03  HR960-Lc-Swap-Count        pic 9(5)  comp.
017900*
018000* --- Prediction window, built from the highest EXECUTION-DATE
018100*     seen on the feature file - see bb700 remarks ---
018200*
018300 01  HR960-Max-Exec-Date        pic 9(8)  value zero.
018400 01  HR960-Pred-Start           pic 9(8)  value zero.
018500 01  HR960-Pred-Start-X redefines HR960-Pred-Start.
018600     03  HR960-Pst-Yr               pic 9(4).
018700     03  HR960-Pst-Mo               pic 99.
018800     03  HR960-Pst-Dy               pic 99.
018900 01  HR960-Pred-End             pic 9(8)  value zero.
019000 01  HR960-Pred-End-X redefines HR960-Pred-End.
019100     03  HR960-Pen-Yr               pic 9(4).
019200     03  HR960-Pen-Mo               pic 99.
019300     03  HR960-Pen-Dy              pic 99.
019400*
019500 01  HR905-Parms.
019600     03  HR905-Function         pic 9       comp.
019700         88  HR905-Days-Between          value 1.
019800         88  HR905-Add-Months            value 2.
019900         88  HR905-Months-Between        value 3.
020000         88  HR905-Month-End-Of          value 4.
020100     03  HR905-Date-1           pic 9(8).
020200     03  HR905-Date-2           pic 9(8).
020300     03  HR905-Months           pic s9(3)   comp.
020400     03  HR905-Result-Date      pic 9(8).
020500     03  HR905-Result-Days      pic s9(7)   comp-3.
020600     03  HR905-Result-Months    pic s9(3)   comp.
020700*
020800* --- Fields moved to the report line before each GENERATE ---
020900*
021000 01  HR960-Rpt-Fields.
021100     03  HR960-R-Pred-Start         pic 9(8).
021200     03  HR960-R-Pred-End           pic 9(8).
021300     03  HR960-R-Total-Emp          pic 9(5).
021400     03  HR960-R-Total-Left         pic 9(5).
021500     03  HR960-R-Dept-Id            pic 9(4).
021600     03  HR960-R-Dept-Name          pic x(30).
021700     03  HR960-R-Dept-Count         pic 9(5).
021800     03  HR960-R-Level              pic 9.
021900     03  HR960-R-Level-Name         pic x(15).
022000     03  HR960-R-Level-Count        pic 9(5).
022100*
022200 01  Error-Messages.
022300     03  HR004   pic x(30) value "HR004 Feature file empty    -".
022400*
022500 report section.
022600***********************
022700*
022800 RD  HR960-Term-Report
022900     Page Limit   56
023000     Heading      1
023100     First Detail 4
023200     Last  Detail 54.
023300*
023400 01  HR960-Rpt-Head  Type Page Heading.
023500     03  line  1.
023600         05  col   1     pic x(30)   value
023700             "APPLEWOOD COMPUTERS - PERSONNEL".
023800         05  col  60     pic x(30)   source Prog-Name.
023900     03  line  2.
024000         05  col   1     pic x(40)   value
024100             "TERMINATION SUMMARY REPORT".
024200         05  col  70     pic x(5)    value "Page ".
024300         05  col  75     pic zz9     source Page-Counter.
024400*
024500 01  HR960-Window-Line  Type Detail  line plus 2.
024600     03  col   1     pic x(21)  value
024700         "Prediction Window   :".
024800     03  col  23     pic 9(8)   source HR960-R-Pred-Start.
024900     03  col  32     pic x(4)   value " to ".
025000     03  col  36     pic 9(8)   source HR960-R-Pred-End.
025100*
025200 01  HR960-Overall-Line  Type Detail  line plus 1.
025300     03  col   1     pic x(21)  value
025400         "Total Employees      ".
025500     03  col  23     pic zzzz9  source HR960-R-Total-Emp.
025600     03  col  35     pic x(21)  value
025700         "Total Employees Left:".
025800     03  col  57     pic zzzz9  source HR960-R-Total-Left.
025900*
026000 01  HR960-Dept-Head-Line  Type Detail  line plus 2.
026100     03  col   1     pic x(38)  value
026200         "By Department, count descending :".
026300*
026400 01  HR960-Dept-Line  Type Detail  line plus 1.
026500     03  col   4     pic 9(4)   source HR960-R-Dept-Id.
026600     03  col  10     pic x(30)  source HR960-R-Dept-Name.
026700     03  col  45     pic zzzz9  source HR960-R-Dept-Count.
026800*
026900 01  HR960-Level-Head-Line  Type Detail  line plus 2.
027000     03  col   1     pic x(38)  value
027100         "By Job Level, count descending :".
027200*
027300 01  HR960-Level-Line  Type Detail  line plus 1.
027400     03  col   4     pic 9      source HR960-R-Level.
027500     03  col   7     pic x(15)  source HR960-R-Level-Name.
027600     03  col  25     pic zzzz9  source HR960-R-Level-Count.
027700*
027800 01  type control Footing Final line plus 2.
027900     03  col   1  pic x(30)     value
028000         "Total Employees Processed   :".
028100     03  col  31  pic zzzz9     source HR960-Emp-Processed.
028200*
028300 procedure division.
028400*========================================
028500*
028600 aa000-Main                  section.
028700***********************************
028800*
028900     move     zero  to  HR960-Emp-Processed.
029000     perform  aa010-Open-Files      thru aa010-Exit.
029100     perform  bb100-Load-Depts      thru bb100-Exit.
029200     perform  bb200-Load-Features   thru bb200-Exit.
029300     move     HR960-Emp-Cnt to HR960-Emp-Processed.
029400*
029500     perform  bb300-Build-Dept-Cnts thru bb300-Exit.
029600     perform  bb350-Sort-Dept-Cnts  thru bb350-Exit.
029700     perform  bb400-Build-Lvl-Cnts  thru bb400-Exit.
029800     perform  bb450-Sort-Lvl-Cnts   thru bb450-Exit.
029900     perform  bb700-Compute-Window  thru bb700-Exit.
030000*
030100     perform  bb800-Print-Report    thru bb800-Exit.
030200*
030300     close    HR-Feature-File
030400              HR-Department-File
030500              HR-Termrpt-Print-File.
030600     goback.
030700*
030800 aa000-Exit.  exit section.
030900*
031000 aa010-Open-Files             section.
031100***********************************
031200*
031300     open     input HR-Feature-File.
031400     open     input HR-Department-File.
031500     open     output HR-Termrpt-Print-File.
031600*
031700 aa010-Exit.
031800     exit     section.
031900*
032000 bb100-Load-Depts              section.
032100***********************************
032200*
032300     move     zero  to  HR960-Dm-Cnt  HR960-Eof-Sw.
032400     read     HR-Department-File
032500              at end  set HR960-Eof to true
032600     end-read.
032700     perform  bb100-Load-Depts-Lp until HR960-Eof.
032800*
032900 bb100-Exit.
033000     exit     section.
033100*
033200* 11/03/26 jsw - HR-1148  Loop body split out to bb100-Load-
033300*                Depts-Lp - one row in, one row appended.
033400 bb100-Load-Depts-Lp.
033500     add      1 to HR960-Dm-Cnt.
033600     move     Dept-Id   to HR960-Dm-Id   (HR960-Dm-Cnt).
033700     move     Dept-Name to HR960-Dm-Name (HR960-Dm-Cnt).
033800     read     HR-Department-File
033900              at end  set HR960-Eof to true
034000     end-read.
034100*
034200 bb200-Load-Features            section.
034300***********************************
034400*
034500* One-pass find-or-insert on Emp-Id, keeping the row with the
034600* highest Fea-Execution-Date seen for each employee.  The feature
034700* file is ordered (EXECUTION-DATE, EMP-ID) so an employee's rows
034800* are scattered across the whole file, not contiguous - the
034900* find-or-insert has to run for every input record, the same as
035000* the skill-dedup passes elsewhere in this suite.
035100*
035200* HR960-Max-Exec-Date is a running maximum over every record
035300* read, not just the per-employee best - it drives the
035400* prediction window in bb700 and is independent of the dedup.
035500*
035600     move     zero  to  HR960-Emp-Cnt  HR960-Eof-Sw
035700                         HR960-Max-Exec-Date.
035800     read     HR-Feature-File
035900              at end  set HR960-Eof to true
036000     end-read.
036100     perform  bb200-Load-Features-Lp until HR960-Eof.
036200*
036300 bb200-Exit.
036400     exit     section.
036500*
036600* 11/03/26 jsw - HR-1148  Loop body split out to bb200-Load-
036700*                Features-Lp.
036800 bb200-Load-Features-Lp.
036900     if       Fea-Execution-Date > HR960-Max-Exec-Date
037000              move Fea-Execution-Date to HR960-Max-Exec-Date
037100     end-if.
037200     perform  bb210-Fold-Employee thru bb210-Exit.
037300     read     HR-Feature-File
037400              at end  set HR960-Eof to true
037500     end-read.
037600*
037700 bb210-Fold-Employee            section.
037800***********************************
037900*
038000     move     zero  to  HR960-Found-Sw.
038100     perform  bb210-Fold-Employee-Lp
038200               varying Emp-Ix from 1 by 1
038300               until Emp-Ix > HR960-Emp-Cnt
038400               or HR960-Found.
038500     if       not HR960-Found
038600              add 1 to HR960-Emp-Cnt
038700              move Fea-Emp-Id to HR960-Emp-Id (HR960-Emp-Cnt)
038800              move zero to HR960-Emp-Best-Date (HR960-Emp-Cnt)
038900     end-if.
039000*
039100     if       Fea-Execution-Date >= HR960-Emp-Best-Date (Emp-Ix)
039200              move Fea-Execution-Date to
039300                   HR960-Emp-Best-Date  (Emp-Ix)
039400              move Fea-Dept-Name to
039500                   HR960-Emp-Dept-Name  (Emp-Ix)
039600              move Fea-Job-Level to
039700                   HR960-Emp-Job-Level  (Emp-Ix)
039800              move Fea-Termination-Value to
039900                   HR960-Emp-Term-Value (Emp-Ix)
040000     end-if.
040100*
040200 bb210-Exit.
040300     exit     section.
040400*
040500* 11/03/26 jsw - HR-1148  Loop body split out to bb210-Fold-
040600*                Employee-Lp.
040700 bb210-Fold-Employee-Lp.
040800     if       HR960-Emp-Id (Emp-Ix) = Fea-Emp-Id
040900              set HR960-Found to true
041000     end-if.
041100*
041200 bb300-Build-Dept-Cnts          section.
041300***********************************
041400*
041500* Only employees whose latest TERMINATION-VALUE is greater than
041600* zero count as "left" - see bb210 for how the latest row per
041700* employee is decided.
041800*
041900     move     zero  to  HR960-Dc-Cnt.
042000     perform  bb300-Build-Dept-Cnts-Lp
042100               varying Emp-Ix from 1 by 1
042200               until Emp-Ix > HR960-Emp-Cnt.
042300*
042400 bb300-Exit.
042500     exit     section.
042600*
042700* 11/03/26 jsw - HR-1148  Loop body split out to bb300-Build-
042800*                Dept-Cnts-Lp.
042900 bb300-Build-Dept-Cnts-Lp.
043000     if       HR960-Emp-Term-Value (Emp-Ix) > zero
043100              perform bb310-Bump-Dept-Cnt thru bb310-Exit
043200     end-if.
043300*
043400 bb310-Bump-Dept-Cnt            section.
043500***********************************
043600*
043700* On entry Emp-Ix identifies the (terminated) employee to fold
043800* into HR960-Dept-Count-Table, keyed on Dept-Name since that is
043900* all the FEATURE-RECORD carries - the department id is resolved
044000* back out through HR960-Dept-Master-Table.
044100*
044200     move     zero  to  HR960-Found-Sw.
044300     perform  bb310-Bump-Dept-Cnt-Lp1
044400               varying Dc-Ix from 1 by 1
044500               until Dc-Ix > HR960-Dc-Cnt
044600               or HR960-Found.
044700     if       not HR960-Found
044800              add 1 to HR960-Dc-Cnt
044900              move HR960-Emp-Dept-Name (Emp-Ix) to
045000                   HR960-Dc-Dept-Name (HR960-Dc-Cnt)
045100              move zero to HR960-Dc-Count (HR960-Dc-Cnt)
045200              move zero to HR960-Found-Sw
045300              perform bb310-Bump-Dept-Cnt-Lp2
045400                        varying Dm-Ix from 1 by 1
045500                        until Dm-Ix > HR960-Dm-Cnt
045600                        or HR960-Found
045700     end-if.
045800*
045900     add      1 to HR960-Dc-Count (Dc-Ix).
046000*
046100 bb310-Exit.
046200     exit     section.
046300*
046400* 11/03/26 jsw - HR-1148  Loop bodies split out to bb310-Bump-
046500*                Dept-Cnt-Lp1/-Lp2.
046600 bb310-Bump-Dept-Cnt-Lp1.
046700     if       HR960-Dc-Dept-Name (Dc-Ix) =
046800              HR960-Emp-Dept-Name (Emp-Ix)
046900              set HR960-Found to true
047000     end-if.
047100*
047200 bb310-Bump-Dept-Cnt-Lp2.
047300     if       HR960-Dm-Name (Dm-Ix) =
047400              HR960-Emp-Dept-Name (Emp-Ix)
047500              move HR960-Dm-Id (Dm-Ix) to
047600                   HR960-Dc-Dept-Id (HR960-Dc-Cnt)
047700              set HR960-Found to true
047800     end-if.
047900*
048000 bb350-Sort-Dept-Cnts           section.
048100***********************************
048200*
048300* Descending exchange sort on count, ties ascending on Dept-Id -
048400* HR-1148.
048500*
048600     perform  bb350-Sort-Dept-Cnts-Lp1
048700               varying Dc-Ix from 1 by 1
048800               until Dc-Ix >= HR960-Dc-Cnt.
048900*
049000 bb350-Exit.
049100     exit     section.
049200*
049300* 11/03/26 jsw - HR-1148  Nested exchange-sort loops split out to
049400*                bb350-Sort-Dept-Cnts-Lp1 (outer) and -Lp2
049500*                (inner).
049600 bb350-Sort-Dept-Cnts-Lp1.
049700     perform  bb350-Sort-Dept-Cnts-Lp2
049800               varying Dc-Ix2 from 1 by 1
049900               until Dc-Ix2 > HR960-Dc-Cnt - Dc-Ix.
050000*
050100 bb350-Sort-Dept-Cnts-Lp2.
050200     if       HR960-Dc-Count (Dc-Ix2) <
050300              HR960-Dc-Count (Dc-Ix2 + 1)
050400     or      (HR960-Dc-Count (Dc-Ix2) =
050500              HR960-Dc-Count (Dc-Ix2 + 1)
050600     and      HR960-Dc-Dept-Id (Dc-Ix2) >
050700              HR960-Dc-Dept-Id (Dc-Ix2 + 1))
050800              move HR960-Dc-Entry (Dc-Ix2) to
050900                   HR960-Dc-Swap
051000              move HR960-Dc-Entry (Dc-Ix2 + 1) to
051100                   HR960-Dc-Entry (Dc-Ix2)
051200              move HR960-Dc-Swap to
051300                   HR960-Dc-Entry (Dc-Ix2 + 1)
051400     end-if.
051500*
051600 bb400-Build-Lvl-Cnts           section.
051700***********************************
051800*
051900* Fixed 8-rung table, Level 0 thru 7 (Lc-Ix = Level + 1) - names
052000* per the POSITION job-level mapping.
052100*
052200     move     0 to HR960-Lc-Level (1).
052300     move     "Junior"          to HR960-Lc-Name (1).
052400     move     1 to HR960-Lc-Level (2).
052500     move     "Mid-level"       to HR960-Lc-Name (2).
052600     move     2 to HR960-Lc-Level (3).
052700     move     "Senior"          to HR960-Lc-Name (3).
052800     move     3 to HR960-Lc-Level (4).
052900     move     "Lead"            to HR960-Lc-Name (4).
053000     move     4 to HR960-Lc-Level (5).
053100     move     "Manager"         to HR960-Lc-Name (5).
053200     move     5 to HR960-Lc-Level (6).
053300     move     "Director"        to HR960-Lc-Name (6).
053400     move     6 to HR960-Lc-Level (7).
053500     move     "Vice President"  to HR960-Lc-Name (7).
053600     move     7 to HR960-Lc-Level (8).
053700     move     "C-Level"         to HR960-Lc-Name (8).
053800*
053900     perform  bb400-Zero-Lvl-Cnts-Lp
054000               varying Lc-Ix from 1 by 1 until Lc-Ix > 8.
054100*
054200     perform  bb400-Build-Lvl-Cnts-Lp
054300               varying Emp-Ix from 1 by 1
054400               until Emp-Ix > HR960-Emp-Cnt.
054500*
054600 bb400-Exit.
054700     exit     section.
054800*
054900* 11/03/26 jsw - HR-1148  Loop bodies split out to bb400-Zero-
055000*                Lvl-Cnts-Lp and bb400-Build-Lvl-Cnts-Lp.
055100 bb400-Zero-Lvl-Cnts-Lp.
055200     move     zero to HR960-Lc-Count (Lc-Ix).
055300*
055400 bb400-Build-Lvl-Cnts-Lp.
055500     if       HR960-Emp-Term-Value (Emp-Ix) > zero
055600              compute HR960-Ix =
055700                      HR960-Emp-Job-Level (Emp-Ix) + 1
055800              add 1 to HR960-Lc-Count (HR960-Ix)
055900     end-if.
056000*
056100 bb450-Sort-Lvl-Cnts            section.
056200***********************************
056300*
056400* Descending exchange sort on count, ties ascending on Level -
056500* same rule as bb350, over the fixed 8 entries.
056600*
056700     perform  bb450-Sort-Lvl-Cnts-Lp1
056800               varying Lc-Ix from 1 by 1
056900               until Lc-Ix >= 8.
057000*
057100 bb450-Exit.
057200     exit     section.
057300*
057400* 11/03/26 jsw - HR-1148  Nested exchange-sort loops split out to
057500*                bb450-Sort-Lvl-Cnts-Lp1 (outer) and -Lp2
057600*                (inner).
057700 bb450-Sort-Lvl-Cnts-Lp1.
057800     perform  bb450-Sort-Lvl-Cnts-Lp2
057900               varying Lc-Ix2 from 1 by 1
058000               until Lc-Ix2 > 8 - Lc-Ix.
058100*
058200 bb450-Sort-Lvl-Cnts-Lp2.
058300     if       HR960-Lc-Count (Lc-Ix2) <
058400              HR960-Lc-Count (Lc-Ix2 + 1)
058500     or      (HR960-Lc-Count (Lc-Ix2) =
058600              HR960-Lc-Count (Lc-Ix2 + 1)
058700     and      HR960-Lc-Level (Lc-Ix2) >
058800              HR960-Lc-Level (Lc-Ix2 + 1))
058900              move HR960-Lc-Entry (Lc-Ix2) to
059000                   HR960-Lc-Swap
059100              move HR960-Lc-Entry (Lc-Ix2 + 1) to
059200                   HR960-Lc-Entry (Lc-Ix2)
059300              move HR960-Lc-Swap to
059400                   HR960-Lc-Entry (Lc-Ix2 + 1)
059500     end-if.
059600*
059700 bb700-Compute-Window           section.
059800***********************************
059900*
060000* PREDICTION-START-DATE = highest EXECUTION-DATE + 1 month, re-
060100* normalised onto the month-end through function 4 straight
060200* after the Add-Months call - function 2 only clamps the day
060300* DOWN when the source day overruns the target month, it does
060400* not clamp UP when the source month was shorter than the
060500* target one (30 Apr + 1 month lands on 30 May, not 31 May), so
060600* Add-Months alone does not keep a month-end date a month-end.
060700* Same re-normalising technique as the execution-date loop in
060800* batch-hr950-featbld aa000-Main.
060900*
061000     move     HR905-Add-Months to HR905-Function.
061100     move     HR960-Max-Exec-Date to HR905-Date-1.
061200     move     1 to HR905-Months.
061300     call     "common-hr905" using HR905-Parms.
061400     move     HR905-Month-End-Of to HR905-Function.
061500     move     HR905-Result-Date to HR905-Date-1.
061600     call     "common-hr905" using HR905-Parms.
061700     move     HR905-Result-Date to HR960-Pred-Start.
061800*
061900* PREDICTION-END-DATE = Pred-Start + 3 months - 1 day.  With
062000* Pred-Start re-normalised to a month-end above, and Pred-End
062100* re-normalised to a month-end the same way below, the day-of-
062200* month can never be less than 28 - so, unlike the general "N
062300* days earlier" case in bb920 of the feature build, it is safe
062400* here to decrement the day sub-field of the REDEFINES directly
062500* instead of composing a third CALL: the result can never cross
062600* back over a month boundary.
062700*
062800     move     HR905-Add-Months to HR905-Function.
062900     move     HR960-Pred-Start to HR905-Date-1.
063000     move     3 to HR905-Months.
063100     call     "common-hr905" using HR905-Parms.
063200     move     HR905-Month-End-Of to HR905-Function.
063300     move     HR905-Result-Date to HR905-Date-1.
063400     call     "common-hr905" using HR905-Parms.
063500     move     HR905-Result-Date to HR960-Pred-End.
063600     subtract 1 from HR960-Pen-Dy.
063700*
063800 bb700-Exit.
063900     exit     section.
064000*
064100 bb800-Print-Report             section.
064200***********************************
064300*
064400     move     HR960-Pred-Start to HR960-R-Pred-Start.
064500     move     HR960-Pred-End   to HR960-R-Pred-End.
064600     move     HR960-Emp-Cnt    to HR960-R-Total-Emp.
064700     move     zero to HR960-R-Total-Left.
064800     perform  bb800-Count-Left-Lp
064900               varying Emp-Ix from 1 by 1
065000               until Emp-Ix > HR960-Emp-Cnt.
065100*
065200     initiate HR960-Term-Report.
065300     generate HR960-Window-Line.
065400     generate HR960-Overall-Line.
065500*
065600     generate HR960-Dept-Head-Line.
065700     perform  bb800-Print-Dept-Lp
065800               varying Dc-Ix from 1 by 1
065900               until Dc-Ix > HR960-Dc-Cnt.
066000*
066100     generate HR960-Level-Head-Line.
066200     perform  bb800-Print-Level-Lp
066300               varying Lc-Ix from 1 by 1
066400               until Lc-Ix > 8.
066500*
066600     terminate HR960-Term-Report.
066700*
066800 bb800-Exit.
066900     exit     section.
067000*
067100* 11/03/26 jsw - HR-1148  Loop bodies split out to bb800-Count-
067200*                Left-Lp, bb800-Print-Dept-Lp and bb800-Print-
067300*                Level-Lp.
067400 bb800-Count-Left-Lp.
067500     if       HR960-Emp-Term-Value (Emp-Ix) > zero
067600              add 1 to HR960-R-Total-Left
067700     end-if.
067800*
067900 bb800-Print-Dept-Lp.
068000     move     HR960-Dc-Dept-Id   (Dc-Ix) to HR960-R-Dept-Id.
068100     move     HR960-Dc-Dept-Name (Dc-Ix) to
068200              HR960-R-Dept-Name.
068300     move     HR960-Dc-Count     (Dc-Ix) to
068400              HR960-R-Dept-Count.
068500     generate HR960-Dept-Line.
068600*
068700 bb800-Print-Level-Lp.
068800     if       HR960-Lc-Count (Lc-Ix) > zero
068900              move HR960-Lc-Level (Lc-Ix) to HR960-R-Level
069000              move HR960-Lc-Name  (Lc-Ix) to
069100                   HR960-R-Level-Name
069200              move HR960-Lc-Count (Lc-Ix) to
069300                   HR960-R-Level-Count
069400              generate HR960-Level-Line
069500     end-if.
