000100*****************************************************************
000200*                                                               *
000300*          E M P L O Y E E   S K I L L   G A P   R E P O R T    *
000400*                                                               *
000500*          Uses RW (Report Writer for prints)                   *
000600*                                                               *
000700*****************************************************************
000800*
000900 identification          division.
001000*========================================
001100*
001200program-id.        batch-hr910-skillgap.
001300*
001400author.            J S Wren, Applewood Computers.
001500*
001600installation.      Applewood Computers - Personnel Systems.
001700*
001800date-written.      02/09/1991.
001900*
002000date-compiled.
002100*
002200security.          Copyright (C) 1991-2026 & later, Applewood
002300*                  Computers.  For internal Personnel Systems
002400*                  use only.
002500*
002600remarks.           Employee Skill Gap Report - part of the Job
002700*                  Levels suite.
002800*                  For every active employee: skills held (best
002900*                  score first), skills missing for the current
003000*                  position, skills common among peers in the
003100*                  same position but not yet held, and skills
003200*                  needed for the next position up in the
003300*                  employee's own department.
003400*
003500*                  This program uses RW (Report Writer).
003600*
003700version.           See Prog-Name in WS.
003800*
003900called modules.    common-hr905  (date arithmetic - see bb999).
004000*
004100files used :
004200*                  HR-Skill-File.        Skill code table.
004300*                  HR-Position-File.     Position/grade table.
004400*                  HR-Position-Skl-File. Position skill reqmts.
004500*                  HR-Employee-File.     Employee master.
004600*                  HR-Employee-Skl-File. Employee/skill x-ref.
004700*                  HR-Movement-File.     Employee movement hist.
004800*                  HR-Run-Param-File.    Batch AS-OF parameter.
004900*                  HR-Gap-Print-File.    Skill gap report.
005000*
005100* Changes:
005200* 02/09/91 jsw - Created.  First cut of the skill gap report for
005300*                the new Job Levels project.
005400* 17/09/98 jsw - Y2K:  all date fields widened CCYYMMDD
005500*                throughout, were YYMMDD.
005600* 21/03/09 pmg - HR-0512  Re-pointed build at the GnuCOBOL free-
005700*                format compiler - no field changes.
005800* 04/01/26 jsw - HR-1103  Rebuilt as the Talent Analytics skill
005900*                gap driver - added peer-gap and next-level-gap
006000*                sections, previously this only printed the
006100*                current-position gap.
006200* 30/01/26 jsw - HR-1112  Peer frequency threshold confirmed at
006300*                10% of peer skill records, not 10% of peers.
006400* 21/02/26 pmg - HR-1142  Skill-held ties now keep original
006500*                employee-skill file order - bb610 changed from
006600*                an unstable exchange sort.
006700*
006800environment             division.
006900*========================================
007000*
007100configuration           section.
007200special-names.
007300    C01 is TOP-OF-FORM.
007400    class HR-Numeric-Class is "0" thru "9".
007500    switch UPSI-0 is HR910-Sw-Spare.
007600*
007700input-output            section.
007800file-control.
007900*
008000    select HR-Run-Param-File     assign to "PRMFILE"
008100                                  organization line sequential
008200                                  file status is HR910-Prm-Status.
008300    select HR-Skill-File         assign to "SKLFILE"
008400                                  organization line sequential
008500                                  file status is HR910-Skl-Status.
008600    select HR-Position-File      assign to "POSFILE"
008700                                  organization line sequential
008800                                  file status is HR910-Pos-Status.
008900    select HR-Position-Skl-File  assign to "PSKFILE"
009000                                  organization line sequential
009100                                  file status is HR910-Psk-Status.
009200    select HR-Employee-File      assign to "EMPFILE"
009300                                  organization line sequential
009400                                  file status is HR910-Emp-Status.
009500    select HR-Employee-Skl-File  assign to "ESKFILE"
009600                                  organization line sequential
009700                                  file status is HR910-Esk-Status.
009800    select HR-Movement-File      assign to "MVTFILE"
009900                                  organization line sequential
010000                                  file status is HR910-Mvt-Status.
010100    select HR-Gap-Print-File     assign to "GAPRPT"
010200                                  organization line sequential
010300                                  file status is HR910-Prt-Status.
010400*
010500 data                    division.
010600*========================================
010700*
010800 file section.
010900*
011000 fd  HR-Run-Param-File.
011100 copy "copybooks-wsprm.cob".
011200*
011300 fd  HR-Skill-File.
011400 copy "copybooks-wsskl.cob".
011500*
011600 fd  HR-Position-File.
011700 copy "copybooks-wspos.cob".
011800*
011900 fd  HR-Position-Skl-File.
012000 copy "copybooks-wspsk.cob".
012100*
012200 fd  HR-Employee-File.
012300 copy "copybooks-wsemp.cob".
012400*
012500 fd  HR-Employee-Skl-File.
012600 copy "copybooks-wsesk.cob".
012700*
012800 fd  HR-Movement-File.
012900 copy "copybooks-wsmvt.cob".
013000*
013100 fd  HR-Gap-Print-File
013200     report is HR910-Gap-Report.
013300*
013400 working-storage section.
013500*-----------------------
013600*
013700 77  Prog-Name              pic x(24) value
013800                             "HR910-SKILLGAP (2.03.00)".
013900*
014000 01  HR910-File-Status.
014100     03  HR910-Prm-Status       pic xx.
014200     03  HR910-Skl-Status       pic xx.
014300     03  HR910-Pos-Status       pic xx.
014400     03  HR910-Psk-Status       pic xx.
014500     03  HR910-Emp-Status       pic xx.
014600     03  HR910-Esk-Status       pic xx.
014700     03  HR910-Mvt-Status       pic xx.
014800     03  HR910-Prt-Status       pic xx.
014900*
015000 01  HR910-Switches.
015100     03  HR910-Eof-Sw           pic 9      comp.
015200         88  HR910-Eof                   value 1.
015300     03  HR910-Found-Sw         pic 9      comp.
015400         88  HR910-Found                  value 1.
015500     03  HR910-Held-Sw          pic 9      comp.
015600         88  HR910-Already-Held           value 1.
015700*
015800 01  HR910-Counters.
015900     03  HR910-Emp-Processed    pic 9(5)   comp.
016000     03  HR910-Ix               pic 9(5)   comp.
016100     03  HR910-Jx               pic 9(5)   comp.
016200     03  HR910-Peer-Recs        pic 9(5)   comp.
016300     03  HR910-Peer-Hits        pic 9(5)   comp.
016400*
016500* --- Skill master table, holds the canonicalisation result ---
016600*
016700 01  HR910-Skill-Table.
016800     03  HR910-Skl-Cnt          pic 9(4) comp value zero.
016900     03  HR910-Skl-Entry  occurs 1 to 500 times
017000                           depending on HR910-Skl-Cnt
017100                           indexed by Skl-Ix Skl-Ix2.
017200         05  HR910-Skl-Id        pic 9(4)  comp.
017300         05  HR910-Skl-Name      pic x(30).
017400         05  HR910-Skl-Canon-Id  pic 9(4)  comp.
017500         05  HR910-Skl-Canon-Nm  pic x(30).
017600*
017700* --- Position table ---
017800*
017900 01  HR910-Position-Table.
018000     03  HR910-Pos-Cnt          pic 9(4) comp value zero.
018100     03  HR910-Pos-Entry  occurs 1 to 2000 times
018200                           depending on HR910-Pos-Cnt
018300                           indexed by Pos-Ix.
018400         05  HR910-Pos-Id        pic 9(4)  comp.
018500         05  HR910-Pos-Name      pic x(30).
018600         05  HR910-Pos-Dept-Id   pic 9(4)  comp.
018700         05  HR910-Pos-Level     pic 9.
018800*
018900* --- Position/skill requirement table (canonical skill ids) ---
019000*
019100 01  HR910-PosSkl-Table.
019200     03  HR910-Psk-Cnt          pic 9(5) comp value zero.
019300     03  HR910-Psk-Entry  occurs 1 to 8000 times
019400                           depending on HR910-Psk-Cnt
019500                           indexed by Psk-Ix.
019600         05  HR910-Psk-Pos-Id    pic 9(4)  comp.
019700         05  HR910-Psk-Canon-Id  pic 9(4)  comp.
019800*
019900* --- Distinct employee id table (source EMPLOYEE, deduped) ---
020000*
020100 01  HR910-Employee-Table.
020200     03  HR910-Emp-Cnt          pic 9(6) comp value zero.
020300     03  HR910-Emp-Entry  occurs 1 to 60000 times
020400                           depending on HR910-Emp-Cnt
020500                           indexed by Emp-Ix Emp-Ix2.
020600         05  HR910-Emp-Id        pic 9(6)  comp.
020700*
020800* --- Per-employee status derived from EMPLOYEE-MOVEMENT ---
020900*
021000 01  HR910-Empstat-Table.
021100     03  HR910-Sta-Cnt          pic 9(6) comp value zero.
021200     03  HR910-Sta-Entry  occurs 1 to 60000 times
021300                           depending on HR910-Sta-Cnt
021400                           indexed by Sta-Ix Sta-Ix2.
021500         05  HR910-Sta-Emp-Id       pic 9(6)  comp.
021600         05  HR910-Sta-Cur-Pos-Id   pic 9(4)  comp.
021700         05  HR910-Sta-Best-Date    pic 9(8).
021800         05  HR910-Sta-Best-Date-X redefines
021900             HR910-Sta-Best-Date.
022000             07  HR910-Sta-Best-Yr      pic 9(4).
022100             07  HR910-Sta-Best-Mo      pic 99.
022200             07  HR910-Sta-Best-Dy      pic 99.
022300         05  HR910-Sta-Inactive-Sw  pic 9     comp.
022400             88  HR910-Sta-Inactive          value 1.
022500*
022600* --- Deduplicated employee/skill table (canonical skill ids) ---
022700*
022800 01  HR910-Empskl-Table.
022900     03  HR910-Esk-Cnt          pic 9(6) comp value zero.
023000     03  HR910-Esk-Entry  occurs 1 to 90000 times
023100                           depending on HR910-Esk-Cnt
023200                           indexed by Esk-Ix Esk-Ix2.
023300         05  HR910-Esk-Emp-Id       pic 9(6)  comp.
023400         05  HR910-Esk-Canon-Id     pic 9(4)  comp.
023500         05  HR910-Esk-Score        pic 9.
023600         05  HR910-Esk-Created      pic 9(8).
023700*
023800* --- Small per-employee working areas ---
023900*
024000 01  HR910-Held-Table.
024100     03  HR910-Hld-Cnt          pic 9(3) comp value zero.
024200     03  HR910-Hld-Entry  occurs 1 to 300 times
024300                           depending on HR910-Hld-Cnt
024400                           indexed by Hld-Ix Hld-Ix2.
024500         05  HR910-Hld-Canon-Id     pic 9(4)  comp.
024600         05  HR910-Hld-Name         pic x(30).
024700         05  HR910-Hld-Score        pic 9.
024800*
024900 01  HR910-Peer-Freq-Table.
025000     03  HR910-Pfr-Cnt          pic 9(3) comp value zero.
025100     03  HR910-Pfr-Entry  occurs 1 to 300 times
025200                           depending on HR910-Pfr-Cnt
025300                           indexed by Pfr-Ix.
025400         05  HR910-Pfr-Canon-Id     pic 9(4)  comp.
025500         05  HR910-Pfr-Name         pic x(30).
025600         05  HR910-Pfr-Count        pic 9(5)  comp.
025700*
025800 01  HR910-Name-List-Table.
025900     03  HR910-Nml-Cnt          pic 9(3) comp value zero.
026000     03  HR910-Nml-Entry  occurs 1 to 300 times
026100                           depending on HR910-Nml-Cnt
026200                           indexed by Nml-Ix Nml-Ix2.
026300         05  HR910-Nml-Name         pic x(30).
026400*
026500* --- Current-employee working fields ---
026600*
026700 01  HR910-Cur-Emp-Id           pic 9(6)  comp.
026800 01  HR910-Cur-Pos-Id           pic 9(4)  comp.
026900 01  HR910-Cur-Dept-Id          pic 9(4)  comp.
027000 01  HR910-Cur-Level            pic 9.
027100 01  HR910-Next-Pos-Id          pic 9(4)  comp.
027200 01  HR910-Next-Level           pic 9.
027300 01  HR910-Swap-Area.
027400     03  HR910-Swap-Canon-Id    pic 9(4)  comp.
027500     03  HR910-Swap-Name        pic x(30).
027600     03  HR910-Swap-Score       pic 9.
027700 01  HR910-Swap-Area-X redefines HR910-Swap-Area
027800                            pic x(35).
027900 01  HR910-Case-Work.
028000     03  HR910-Case-A               pic x(30).
028100     03  HR910-Case-B               pic x(30).
028200*
028300* --- Fields moved to the report line before each GENERATE ---
028400*
028500 01  HR910-Rpt-Fields.
028600     03  HR910-R-Emp-Id             pic 9(6).
028700     03  HR910-R-Cur-Pos-Label      pic x(36).
028800     03  HR910-R-Next-Pos-Label     pic x(36).
028900     03  HR910-R-Held-Name          pic x(30).
029000     03  HR910-R-Held-Score         pic 9.
029100     03  HR910-R-Curmiss-Name       pic x(30).
029200     03  HR910-R-Peermiss-Name      pic x(30).
029300     03  HR910-R-Peermiss-Pct       pic 9(3)v99.
029400     03  HR910-R-Peermiss-Cnt       pic 9(4).
029500     03  HR910-R-Nextmiss-Name      pic x(30).
029600*
029700* --- Redefinition used only to isolate the level digit when
029800*     building a "name (Ln)" label.
029900*
030000 01  HR910-Label-Work.
030100     03  HR910-Lbl-Name         pic x(30).
030200     03  HR910-Lbl-Fill1        pic x(2)   value " (".
030300     03  HR910-Lbl-L            pic x      value "L".
030400     03  HR910-Lbl-Level        pic 9.
030500     03  HR910-Lbl-Fill2        pic x      value ")".
030600 01  HR910-Label-Work-X redefines HR910-Label-Work
030700                            pic x(36).
030800*
030900 01  HR910-Pct-Work             pic 9(7)v9(4).
031000 01  HR910-Pct-Work-R           pic 9(3)v99.
031100*
031200 01  HR905-Parms.
031300     03  HR905-Function         pic 9       comp.
031400     03  HR905-Date-1           pic 9(8).
031500     03  HR905-Date-2           pic 9(8).
031600     03  HR905-Months           pic s9(3)   comp.
031700     03  HR905-Result-Date      pic 9(8).
031800     03  HR905-Result-Days      pic s9(7)   comp-3.
031900     03  HR905-Result-Months    pic s9(3)   comp.
032000*
032100 01  Error-Messages.
032200     03  HR001   pic x(40) value "HR001 Run Parameter file missing/empty -".
032300     03  HR002   pic x(30) value "HR002 Skill file missing -".
032400*
032500 report section.
032600***********************
032700*
032800 RD  HR910-Gap-Report
032900     control      HR910-R-Emp-Id
033000     Page Limit   56
033100     Heading      1
033200     First Detail 4
033300     Last  Detail 54.
033400*
033500 01  HR910-Rpt-Head  Type Page Heading.
033600     03  line  1.
033700         05  col   1     pic x(30)   value
033800             "APPLEWOOD COMPUTERS - PERSONNEL".
033900         05  col  60     pic x(30)   source Prog-Name.
034000     03  line  2.
034100         05  col   1     pic x(40)   value
034200             "EMPLOYEE SKILL GAP REPORT".
034300         05  col  70     pic x(5)    value "Page ".
034400         05  col  75     pic zz9     source Page-Counter.
034500*
034600 01  HR910-Emp-Head  Type Control Heading HR910-R-Emp-Id
034700                      line plus 2.
034800     03  col   1     pic x(11)  value "Employee : ".
034900     03  col  12     pic 9(6)   source HR910-R-Emp-Id.
035000     03  col  22     pic x(14)  value "Current Pos : ".
035100     03  col  36     pic x(36)  source HR910-R-Cur-Pos-Label.
035200     03  col  74     pic x(11)  value "Next Pos : ".
035300     03  col  85     pic x(36)  source HR910-R-Next-Pos-Label.
035400*
035500 01  HR910-Held-Line  Type Detail  line plus 1.
035600     03  col   4     pic x(12)  value "Skill Held: ".
035700     03  col  16     pic x(30)  source HR910-R-Held-Name.
035800     03  col  48     pic 9      source HR910-R-Held-Score.
035900*
036000 01  HR910-Curmiss-Line  Type Detail  line plus 1.
036100     03  col   4     pic x(16)  value "Current Missing:".
036200     03  col  21     pic x(30)  source HR910-R-Curmiss-Name.
036300*
036400 01  HR910-Peermiss-Line  Type Detail  line plus 1.
036500     03  col   4     pic x(13)  value "Peer Missing:".
036600     03  col  18     pic x(30)  source HR910-R-Peermiss-Name.
036700     03  col  50     pic zz9.99 source HR910-R-Peermiss-Pct.
036800     03  col  58     pic zzz9   source HR910-R-Peermiss-Cnt.
036900*
037000 01  HR910-Nextmiss-Line  Type Detail  line plus 1.
037100     03  col   4     pic x(13)  value "Next Missing:".
037200     03  col  18     pic x(30)  source HR910-R-Nextmiss-Name.
037300*
037400 01  type control Footing Final line plus 2.
037500     03  col   1  pic x(30)     value
037600         "Total Employees Processed : ".
037700     03  col  31  pic zzzz9     source HR910-Emp-Processed.
037800*
037900 procedure division.
038000*========================================
038100*
038200 aa000-Main                  section.
038300***********************************
038400*
038500     move     zero  to  HR910-Emp-Processed.
038600     perform  aa010-Open-Files      thru aa010-Exit.
038700     perform  bb100-Load-Skills     thru bb100-Exit.
038800     perform  bb150-Canon-Skills    thru bb150-Exit.
038900     perform  bb200-Load-Positions  thru bb200-Exit.
039000     perform  bb250-Load-Possklls   thru bb250-Exit.
039100     perform  bb300-Load-Empsklls   thru bb300-Exit.
039200     perform  bb400-Load-Movements  thru bb400-Exit.
039300     perform  bb500-Load-Employees  thru bb500-Exit.
039400     perform  bb600-Sort-Employees  thru bb600-Exit.
039500*
039600     initiate HR910-Gap-Report.
039700     perform  aa000-Main-Lp
039800               varying Emp-Ix from 1 by 1
039900               until Emp-Ix > HR910-Emp-Cnt.
040000     terminate HR910-Gap-Report.
040100*
040200     close    HR-Run-Param-File
040300              HR-Skill-File
040400              HR-Position-File
040500              HR-Position-Skl-File
040600              HR-Employee-File
040700              HR-Employee-Skl-File
040800              HR-Movement-File
040900              HR-Gap-Print-File.
041000     goback.
041100*
041200 aa000-Exit.  exit section.
041300*
041400* 04/01/26 jsw - HR-1103  Loop body split out to aa000-Main-Lp.
041500 aa000-Main-Lp.
041600     move     HR910-Emp-Id (Emp-Ix) to HR910-Cur-Emp-Id.
041700     perform  bb700-Process-Employee thru bb700-Exit.
041800*
041900 aa010-Open-Files             section.
042000***********************************
042100*
042200     open     input HR-Run-Param-File.
042300     open     input HR-Skill-File.
042400     open     input HR-Position-File.
042500     open     input HR-Position-Skl-File.
042600     open     input HR-Employee-File.
042700     open     input HR-Employee-Skl-File.
042800     open     input HR-Movement-File.
042900     open     output HR-Gap-Print-File.
043000*
043100 aa010-Exit.
043200     exit     section.
043300*
043400 bb100-Load-Skills             section.
043500***********************************
043600*
043700     move     zero  to  HR910-Skl-Cnt  HR910-Eof-Sw.
043800     read     HR-Skill-File
043900              at end  set HR910-Eof to true
044000     end-read.
044100     perform  bb100-Load-Skills-Lp until HR910-Eof.
044200*
044300 bb100-Exit.
044400     exit     section.
044500*
044600* 04/01/26 jsw - HR-1103  Loop body split out to bb100-Load-
044700*                Skills-Lp.
044800 bb100-Load-Skills-Lp.
044900     add      1 to HR910-Skl-Cnt.
045000     move     Skl-Id   to HR910-Skl-Id   (HR910-Skl-Cnt).
045100     move     Skl-Name to HR910-Skl-Name (HR910-Skl-Cnt).
045200     read     HR-Skill-File
045300              at end  set HR910-Eof to true
045400     end-read.
045500*
045600 bb150-Canon-Skills            section.
045700***********************************
045800*
045900* U1 skill normalisation.  Two skills are the same skill when
046000* their names match after trimming and folding case.  Within a
046100* cluster the canonical name is the alphabetically-first member
046200* name; the canonical id is the first cluster member's id met
046300* in file order.  Every entry starts unclustered (Canon-Id = 0)
046400* and is resolved against every earlier entry already seen.
046500*
046600     perform  bb150-Canon-Skills-Lp1
046700               varying Skl-Ix from 1 by 1
046800               until Skl-Ix > HR910-Skl-Cnt.
046900*
047000* Second pass - within each cluster pick the alphabetically
047100* first name as the canonical name for every member.
047200*
047300     perform  bb150-Canon-Skills-Lp3
047400               varying Skl-Ix from 1 by 1
047500               until Skl-Ix > HR910-Skl-Cnt.
047600*
047700 bb150-Exit.
047800     exit     section.
047900*
048000* 04/01/26 jsw - HR-1103  Loops split out to bb150-Canon-Skills-
048100*                Lp1/-Lp2 (case-fold match) and -Lp3/-Lp4
048200*                (canonical-name selection).
048300 bb150-Canon-Skills-Lp1.
048400     move     zero to HR910-Found-Sw.
048500     move     HR910-Skl-Name (Skl-Ix) to HR910-Case-A.
048600     inspect  HR910-Case-A converting
048700              "abcdefghijklmnopqrstuvwxyz" to
048800              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
048900     perform  bb150-Canon-Skills-Lp2
049000               varying Skl-Ix2 from 1 by 1
049100               until Skl-Ix2 >= Skl-Ix
049200               or HR910-Found.
049300     if       not HR910-Found
049400              move HR910-Skl-Id (Skl-Ix)
049500                to HR910-Skl-Canon-Id (Skl-Ix)
049600     end-if.
049700*
049800 bb150-Canon-Skills-Lp2.
049900     move     HR910-Skl-Name (Skl-Ix2) to HR910-Case-B.
050000     inspect  HR910-Case-B converting
050100              "abcdefghijklmnopqrstuvwxyz" to
050200              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
050300     if       HR910-Case-A = HR910-Case-B
050400              move HR910-Skl-Canon-Id (Skl-Ix2)
050500                to HR910-Skl-Canon-Id (Skl-Ix)
050600              set  HR910-Found to true
050700     end-if.
050800*
050900 bb150-Canon-Skills-Lp3.
051000     move     HR910-Skl-Name (Skl-Ix)
051100           to HR910-Skl-Canon-Nm (Skl-Ix).
051200     perform  bb150-Canon-Skills-Lp4
051300               varying Skl-Ix2 from 1 by 1
051400               until Skl-Ix2 > HR910-Skl-Cnt.
051500*
051600 bb150-Canon-Skills-Lp4.
051700     if       HR910-Skl-Canon-Id (Skl-Ix2) =
051800              HR910-Skl-Canon-Id (Skl-Ix)
051900     and      HR910-Skl-Name (Skl-Ix2) <
052000              HR910-Skl-Canon-Nm (Skl-Ix)
052100              move HR910-Skl-Name (Skl-Ix2)
052200                to HR910-Skl-Canon-Nm (Skl-Ix)
052300     end-if.
052400*
052500 bb200-Load-Positions          section.
052600***********************************
052700*
052800     move     zero  to  HR910-Pos-Cnt  HR910-Eof-Sw.
052900     read     HR-Position-File
053000              at end  set HR910-Eof to true
053100     end-read.
053200     perform  bb200-Load-Positions-Lp until HR910-Eof.
053300*
053400 bb200-Exit.
053500     exit     section.
053600*
053700* 04/01/26 jsw - HR-1103  Loop body split out to bb200-Load-
053800*                Positions-Lp.
053900 bb200-Load-Positions-Lp.
054000     add      1 to HR910-Pos-Cnt.
054100     move     Pos-Id      to HR910-Pos-Id      (HR910-Pos-Cnt).
054200     move     Pos-Name    to HR910-Pos-Name    (HR910-Pos-Cnt).
054300     move     Pos-Dept-Id to HR910-Pos-Dept-Id (HR910-Pos-Cnt).
054400     move     Pos-Job-Level to HR910-Pos-Level (HR910-Pos-Cnt).
054500     read     HR-Position-File
054600              at end  set HR910-Eof to true
054700     end-read.
054800*
054900 bb210-Find-Canon-Skill        section.
055000***********************************
055100*
055200* Given HR910-Ix as a raw Skill-Id, moves the matching entry's
055300* Canon-Id into HR910-Swap-Canon-Id (zero if not on file -
055400* shouldn't happen with clean data but guarded anyway).
055500*
055600     move     zero  to  HR910-Swap-Canon-Id  HR910-Found-Sw.
055700     perform  bb210-Find-Canon-Skill-Lp
055800               varying Skl-Ix from 1 by 1
055900               until Skl-Ix > HR910-Skl-Cnt
056000               or HR910-Found.
056100*
056200 bb210-Exit.
056300     exit     section.
056400*
056500* 04/01/26 jsw - HR-1103  Loop body split out to bb210-Find-
056600*                Canon-Skill-Lp.
056700 bb210-Find-Canon-Skill-Lp.
056800     if       HR910-Skl-Id (Skl-Ix) = HR910-Ix
056900              move HR910-Skl-Canon-Id (Skl-Ix)
057000                to HR910-Swap-Canon-Id
057100              set  HR910-Found to true
057200     end-if.
057300*
057400 bb250-Load-Possklls           section.
057500***********************************
057600*
057700     move     zero  to  HR910-Psk-Cnt  HR910-Eof-Sw.
057800     read     HR-Position-Skl-File
057900              at end  set HR910-Eof to true
058000     end-read.
058100     perform  bb250-Load-Possklls-Lp until HR910-Eof.
058200*
058300 bb250-Exit.
058400     exit     section.
058500*
058600* 04/01/26 jsw - HR-1103  Loop body split out to bb250-Load-
058700*                Possklls-Lp.
058800 bb250-Load-Possklls-Lp.
058900     move     Psk-Skl-Id to HR910-Ix.
059000     perform  bb210-Find-Canon-Skill thru bb210-Exit.
059100     add      1 to HR910-Psk-Cnt.
059200     move     Psk-Pos-Id to
059300              HR910-Psk-Pos-Id   (HR910-Psk-Cnt).
059400     move     HR910-Swap-Canon-Id to
059500              HR910-Psk-Canon-Id (HR910-Psk-Cnt).
059600     read     HR-Position-Skl-File
059700              at end  set HR910-Eof to true
059800     end-read.
059900*
060000 bb300-Load-Empsklls           section.
060100***********************************
060200*
060300* Deduplicated (Emp-Id, Canon-Skill-Id) table.  A later file
060400* record with a Created-Date greater than or equal to the one
060500* already stored replaces it, which reproduces "sort ascending
060600* by Created-Date then take the last" without an actual SORT.
060700*
060800     move     zero  to  HR910-Esk-Cnt  HR910-Eof-Sw.
060900     read     HR-Employee-Skl-File
061000              at end  set HR910-Eof to true
061100     end-read.
061200     perform  bb300-Load-Empsklls-Lp until HR910-Eof.
061300*
061400 bb300-Exit.
061500     exit     section.
061600*
061700* 04/01/26 jsw - HR-1103  Loop body split out to bb300-Load-
061800*                Empsklls-Lp, inner find-or-insert to -Lp2.
061900 bb300-Load-Empsklls-Lp.
062000     move     Esk-Skl-Id to HR910-Ix.
062100     perform  bb210-Find-Canon-Skill thru bb210-Exit.
062200     move     zero to HR910-Found-Sw.
062300     perform  bb300-Load-Empsklls-Lp2
062400               varying Esk-Ix from 1 by 1
062500               until Esk-Ix > HR910-Esk-Cnt
062600               or HR910-Found.
062700     if       not HR910-Found
062800              add 1 to HR910-Esk-Cnt
062900              move Esk-Emp-Id to
063000                   HR910-Esk-Emp-Id (HR910-Esk-Cnt)
063100              move HR910-Swap-Canon-Id to
063200                   HR910-Esk-Canon-Id (HR910-Esk-Cnt)
063300              move Esk-Score to
063400                   HR910-Esk-Score (HR910-Esk-Cnt)
063500              move Esk-Created-Date to
063600                   HR910-Esk-Created (HR910-Esk-Cnt)
063700     end-if.
063800     read     HR-Employee-Skl-File
063900              at end  set HR910-Eof to true
064000     end-read.
064100*
064200 bb300-Load-Empsklls-Lp2.
064300     if       HR910-Esk-Emp-Id (Esk-Ix) = Esk-Emp-Id
064400     and      HR910-Esk-Canon-Id (Esk-Ix) =
064500              HR910-Swap-Canon-Id
064600              set HR910-Found to true
064700              if  Esk-Created-Date >=
064800                  HR910-Esk-Created (Esk-Ix)
064900                  move Esk-Score to
065000                       HR910-Esk-Score (Esk-Ix)
065100                  move Esk-Created-Date to
065200                       HR910-Esk-Created (Esk-Ix)
065300              end-if
065400     end-if.
065500*
065600 bb400-Load-Movements          section.
065700***********************************
065800*
065900* Builds, in one pass, the current-position and active/inactive
066000* status for every employee that appears in the movement file -
066100* equivalent to sorting by (Emp-Id, Effective-Date) ascending
066200* and keeping the last Pos-Id per employee.
066300*
066400     move     zero  to  HR910-Sta-Cnt  HR910-Eof-Sw.
066500     read     HR-Movement-File
066600              at end  set HR910-Eof to true
066700     end-read.
066800     perform  bb400-Load-Movements-Lp until HR910-Eof.
066900*
067000 bb400-Exit.
067100     exit     section.
067200*
067300* 04/01/26 jsw - HR-1103  Loop body split out to bb400-Load-
067400*                Movements-Lp, inner find-or-insert to -Lp2.
067500 bb400-Load-Movements-Lp.
067600     move     zero to HR910-Found-Sw.
067700     perform  bb400-Load-Movements-Lp2
067800               varying Sta-Ix from 1 by 1
067900               until Sta-Ix > HR910-Sta-Cnt
068000               or HR910-Found.
068100     if       not HR910-Found
068200              add 1 to HR910-Sta-Cnt
068300              move Mvt-Emp-Id to
068400                   HR910-Sta-Emp-Id (HR910-Sta-Cnt)
068500              move zero to HR910-Sta-Best-Date (HR910-Sta-Cnt)
068600              move zero to HR910-Sta-Inactive-Sw (HR910-Sta-Cnt)
068700     end-if.
068800     if       Mvt-Effective-Date >=
068900              HR910-Sta-Best-Date (Sta-Ix)
069000              move Mvt-Pos-Id to
069100                   HR910-Sta-Cur-Pos-Id (Sta-Ix)
069200              move Mvt-Effective-Date to
069300                   HR910-Sta-Best-Date (Sta-Ix)
069400     end-if.
069500     if       Mvt-Type = 1 or Mvt-Type = 2
069600              set  HR910-Sta-Inactive (Sta-Ix) to true
069700     end-if.
069800     read     HR-Movement-File
069900              at end  set HR910-Eof to true
070000     end-read.
070100*
070200 bb400-Load-Movements-Lp2.
070300     if       HR910-Sta-Emp-Id (Sta-Ix) = Mvt-Emp-Id
070400              set HR910-Found to true
070500     end-if.
070600*
070700 bb500-Load-Employees          section.
070800***********************************
070900*
071000     move     zero  to  HR910-Emp-Cnt  HR910-Eof-Sw.
071100     read     HR-Employee-File
071200              at end  set HR910-Eof to true
071300     end-read.
071400     perform  bb500-Load-Employees-Lp until HR910-Eof.
071500*
071600 bb500-Exit.
071700     exit     section.
071800*
071900* 04/01/26 jsw - HR-1103  Loop body split out to bb500-Load-
072000*                Employees-Lp, inner find to -Lp2.
072100 bb500-Load-Employees-Lp.
072200     move     zero to HR910-Found-Sw.
072300     perform  bb500-Load-Employees-Lp2
072400               varying Emp-Ix from 1 by 1
072500               until Emp-Ix > HR910-Emp-Cnt
072600               or HR910-Found.
072700     if       not HR910-Found
072800              add 1 to HR910-Emp-Cnt
072900              move Emp-Id to HR910-Emp-Id (HR910-Emp-Cnt)
073000     end-if.
073100     read     HR-Employee-File
073200              at end  set HR910-Eof to true
073300     end-read.
073400*
073500 bb500-Load-Employees-Lp2.
073600     if       HR910-Emp-Id (Emp-Ix) = Emp-Id
073700              set HR910-Found to true
073800     end-if.
073900*
074000 bb600-Sort-Employees          section.
074100***********************************
074200*
074300* Ascending exchange sort of the distinct employee table - the
074400* report drives EMP-ID low to high per the batch flow.
074500*
074600     perform  bb600-Sort-Employees-Lp1
074700               varying Emp-Ix from 1 by 1
074800               until Emp-Ix >= HR910-Emp-Cnt.
074900*
075000 bb600-Exit.
075100     exit     section.
075200*
075300* 04/01/26 jsw - HR-1103  Nested loop split out to bb600-Sort-
075400*                Employees-Lp1 (outer) and -Lp2 (inner).
075500 bb600-Sort-Employees-Lp1.
075600     perform  bb600-Sort-Employees-Lp2
075700               varying Emp-Ix2 from 1 by 1
075800               until Emp-Ix2 > HR910-Emp-Cnt - Emp-Ix.
075900*
076000 bb600-Sort-Employees-Lp2.
076100     if       HR910-Emp-Id (Emp-Ix2) >
076200              HR910-Emp-Id (Emp-Ix2 + 1)
076300              move HR910-Emp-Id (Emp-Ix2)   to
076400                   HR910-Swap-Canon-Id
076500              move HR910-Emp-Id (Emp-Ix2 + 1) to
076600                   HR910-Emp-Id (Emp-Ix2)
076700              move HR910-Swap-Canon-Id      to
076800                   HR910-Emp-Id (Emp-Ix2 + 1)
076900     end-if.
077000*
077100 bb700-Process-Employee        section.
077200***********************************
077300*
077400* Only active employees with a known current position are
077500* reported.
077600*
077700     move     zero  to  HR910-Found-Sw.
077800     perform  bb700-Process-Employee-Lp1
077900               varying Sta-Ix from 1 by 1
078000               until Sta-Ix > HR910-Sta-Cnt
078100               or HR910-Found.
078200     if       not HR910-Found
078300              go to bb700-Exit.
078400     if       HR910-Sta-Inactive (Sta-Ix)
078500              go to bb700-Exit.
078600*
078700     move     HR910-Sta-Cur-Pos-Id (Sta-Ix) to HR910-Cur-Pos-Id.
078800     move     zero  to  HR910-Found-Sw.
078900     perform  bb700-Process-Employee-Lp2
079000               varying Pos-Ix from 1 by 1
079100               until Pos-Ix > HR910-Pos-Cnt
079200               or HR910-Found.
079300     if       not HR910-Found
079400              go to bb700-Exit.
079500*
079600     move     HR910-Pos-Dept-Id (Pos-Ix) to HR910-Cur-Dept-Id.
079700     move     HR910-Pos-Level   (Pos-Ix) to HR910-Cur-Level.
079800     move     HR910-Cur-Emp-Id  to  HR910-R-Emp-Id.
079900*
080000     move     HR910-Pos-Name (Pos-Ix) to HR910-Lbl-Name.
080100     move     HR910-Cur-Level to HR910-Lbl-Level.
080200     move     HR910-Label-Work-X to HR910-R-Cur-Pos-Label.
080300*
080400     perform  bb710-Find-Next-Level  thru bb710-Exit.
080500     perform  bb720-Build-Held       thru bb720-Exit.
080600     perform  bb730-Report-Held      thru bb730-Exit.
080700     perform  bb740-Report-Curmiss   thru bb740-Exit.
080800     perform  bb750-Report-Peermiss  thru bb750-Exit.
080900     perform  bb760-Report-Nextmiss  thru bb760-Exit.
081000*
081100     add      1 to HR910-Emp-Processed.
081200*
081300 bb700-Exit.
081400     exit     section.
081500*
081600* 04/01/26 jsw - HR-1103  Loop bodies split out to bb700-Process-
081700*                Employee-Lp1/-Lp2.
081800 bb700-Process-Employee-Lp1.
081900     if       HR910-Sta-Emp-Id (Sta-Ix) = HR910-Cur-Emp-Id
082000              set HR910-Found to true
082100     end-if.
082200*
082300 bb700-Process-Employee-Lp2.
082400     if       HR910-Pos-Id (Pos-Ix) = HR910-Cur-Pos-Id
082500              set HR910-Found to true
082600     end-if.
082700*
082800 bb710-Find-Next-Level         section.
082900***********************************
083000*
083100* Lowest job level in the employee's own department strictly
083200* greater than the employee's own level.  Zero means none.
083300*
083400     move     zero  to  HR910-Next-Pos-Id.
083500     move     9     to  HR910-Next-Level.
083600     perform  bb710-Find-Next-Level-Lp1
083700               varying Pos-Ix from 1 by 1
083800               until Pos-Ix > HR910-Pos-Cnt.
083900*
084000     if       HR910-Next-Pos-Id = zero
084100              move "NO NEXT LEVEL" to HR910-R-Next-Pos-Label
084200     else
084300              perform bb710-Find-Next-Level-Lp2
084400                        varying Pos-Ix from 1 by 1
084500                        until HR910-Pos-Id (Pos-Ix) = HR910-Next-Pos-Id
084600              move HR910-Pos-Name (Pos-Ix) to HR910-Lbl-Name
084700              move HR910-Next-Level to HR910-Lbl-Level
084800              move HR910-Label-Work-X to HR910-R-Next-Pos-Label
084900     end-if.
085000*
085100 bb710-Exit.
085200     exit     section.
085300*
085400* 04/01/26 jsw - HR-1103  Loop body split out to bb710-Find-Next-
085500*                Level-Lp1; the empty-body scan loop below it to
085600*                -Lp2.
085700 bb710-Find-Next-Level-Lp1.
085800     if       HR910-Pos-Dept-Id (Pos-Ix) = HR910-Cur-Dept-Id
085900     and      HR910-Pos-Level (Pos-Ix) > HR910-Cur-Level
086000     and      HR910-Pos-Level (Pos-Ix) < HR910-Next-Level
086100              move HR910-Pos-Id (Pos-Ix) to HR910-Next-Pos-Id
086200              move HR910-Pos-Level (Pos-Ix) to HR910-Next-Level
086300     end-if.
086400*
086500 bb710-Find-Next-Level-Lp2.
086600     continue.
086700*
086800 bb720-Build-Held              section.
086900***********************************
087000*
087100     move     zero  to  HR910-Hld-Cnt.
087200     perform  bb720-Build-Held-Lp1
087300               varying Esk-Ix from 1 by 1
087400               until Esk-Ix > HR910-Esk-Cnt.
087500*
087600* Stable exchange sort, score descending - equal scores keep
087700* their original (file) order per HR-1142.
087800*
087900     perform  bb720-Build-Held-Lp2
088000               varying Hld-Ix from 1 by 1
088100               until Hld-Ix >= HR910-Hld-Cnt.
088200*
088300 bb720-Exit.
088400     exit     section.
088500*
088600* 04/01/26 jsw - HR-1103  Loops split out to bb720-Build-Held-
088700*                Lp1 (held table build) and -Lp2/-Lp3 (sort).
088800 bb720-Build-Held-Lp1.
088900     if       HR910-Esk-Emp-Id (Esk-Ix) = HR910-Cur-Emp-Id
089000              add 1 to HR910-Hld-Cnt
089100              move HR910-Esk-Canon-Id (Esk-Ix) to
089200                   HR910-Hld-Canon-Id (HR910-Hld-Cnt)
089300              move HR910-Esk-Score (Esk-Ix) to
089400                   HR910-Hld-Score (HR910-Hld-Cnt)
089500              move HR910-Esk-Canon-Id (Esk-Ix) to
089600                   HR910-Swap-Canon-Id
089700              perform bb211-Find-Canon-Name thru bb211-Exit
089800              move HR910-Swap-Name to
089900                   HR910-Hld-Name (HR910-Hld-Cnt)
090000     end-if.
090100*
090200 bb720-Build-Held-Lp2.
090300     perform  bb720-Build-Held-Lp3
090400               varying Hld-Ix2 from 1 by 1
090500               until Hld-Ix2 > HR910-Hld-Cnt - Hld-Ix.
090600*
090700 bb720-Build-Held-Lp3.
090800     if       HR910-Hld-Score (Hld-Ix2) <
090900              HR910-Hld-Score (Hld-Ix2 + 1)
091000              move HR910-Hld-Entry (Hld-Ix2) to
091100                   HR910-Swap-Area
091200              move HR910-Hld-Entry (Hld-Ix2 + 1) to
091300                   HR910-Hld-Entry (Hld-Ix2)
091400              move HR910-Swap-Area to
091500                   HR910-Hld-Entry (Hld-Ix2 + 1)
091600     end-if.
091700*
091800 bb211-Find-Canon-Name         section.
091900***********************************
092000*
092100* On entry HR910-Swap-Canon-Id holds a canonical skill id.
092200* Returns the matching canonical name in HR910-Swap-Name.
092300*
092400     move     spaces to HR910-Swap-Name.
092500     move     zero   to HR910-Found-Sw.
092600     perform  bb211-Find-Canon-Name-Lp
092700               varying Skl-Ix from 1 by 1
092800               until Skl-Ix > HR910-Skl-Cnt
092900               or HR910-Found.
093000*
093100 bb211-Exit.
093200     exit     section.
093300*
093400* 04/01/26 jsw - HR-1103  Was an in-line EXIT PERFORM, now short-
093500*                circuits through HR910-Found the same way as
093600*                every other lookup in this program.
093700 bb211-Find-Canon-Name-Lp.
093800     if       HR910-Skl-Canon-Id (Skl-Ix) = HR910-Swap-Canon-Id
093900              move HR910-Skl-Canon-Nm (Skl-Ix) to
094000                   HR910-Swap-Name
094100              set  HR910-Found to true
094200     end-if.
094300*
094400 bb730-Report-Held             section.
094500***********************************
094600*
094700     perform  bb730-Report-Held-Lp
094800               varying Hld-Ix from 1 by 1
094900               until Hld-Ix > HR910-Hld-Cnt.
095000*
095100 bb730-Exit.
095200     exit     section.
095300*
095400* 04/01/26 jsw - HR-1103  Loop body split out to bb730-Report-
095500*                Held-Lp.
095600 bb730-Report-Held-Lp.
095700     move     HR910-Hld-Name  (Hld-Ix) to HR910-R-Held-Name.
095800     move     HR910-Hld-Score (Hld-Ix) to HR910-R-Held-Score.
095900     generate HR910-Held-Line.
096000*
096100 bb740-Report-Curmiss          section.
096200***********************************
096300*
096400     move     zero  to  HR910-Nml-Cnt.
096500     perform  bb740-Report-Curmiss-Lp1
096600               varying Psk-Ix from 1 by 1
096700               until Psk-Ix > HR910-Psk-Cnt.
096800*
096900 bb740-Exit.
097000     exit     section.
097100*
097200* 04/01/26 jsw - HR-1103  Loop body split out to bb740-Report-
097300*                Curmiss-Lp1; its two nested loops to -Lp2 and
097400*                -Lp3.
097500 bb740-Report-Curmiss-Lp1.
097600     if       HR910-Psk-Pos-Id (Psk-Ix) = HR910-Cur-Pos-Id
097700              move HR910-Psk-Canon-Id (Psk-Ix) to
097800                   HR910-Swap-Canon-Id
097900              perform bb211-Find-Canon-Name thru bb211-Exit
098000              move zero to HR910-Held-Sw
098100              perform bb740-Report-Curmiss-Lp2
098200                        varying Hld-Ix from 1 by 1
098300                        until Hld-Ix > HR910-Hld-Cnt
098400                        or HR910-Already-Held
098500              if  not HR910-Already-Held
098600                  move zero to HR910-Found-Sw
098700                  perform bb740-Report-Curmiss-Lp3
098800                            varying Nml-Ix from 1 by 1
098900                            until Nml-Ix > HR910-Nml-Cnt
099000                            or HR910-Found
099100                  if  not HR910-Found
099200                      add 1 to HR910-Nml-Cnt
099300                      move HR910-Swap-Name to
099400                           HR910-Nml-Name (HR910-Nml-Cnt)
099500                      move HR910-Swap-Name to
099600                           HR910-R-Curmiss-Name
099700                      generate HR910-Curmiss-Line
099800                  end-if
099900              end-if
100000     end-if.
100100*
100200 bb740-Report-Curmiss-Lp2.
100300     if       HR910-Hld-Canon-Id (Hld-Ix) =
100400              HR910-Swap-Canon-Id
100500              set HR910-Already-Held to true
100600     end-if.
100700*
100800 bb740-Report-Curmiss-Lp3.
100900     if       HR910-Nml-Name (Nml-Ix) =
101000              HR910-Swap-Name
101100              set HR910-Found to true
101200     end-if.
101300*
101400 bb750-Report-Peermiss         section.
101500***********************************
101600*
101700     move     zero  to  HR910-Pfr-Cnt  HR910-Peer-Recs.
101800     perform  bb750-Report-Peermiss-Lp1
101900               varying Sta-Ix from 1 by 1
102000               until Sta-Ix > HR910-Sta-Cnt.
102100*
102200     if       HR910-Peer-Recs = zero
102300              go to bb750-Exit.
102400*
102500     perform  bb750-Report-Peermiss-Lp3
102600               varying Pfr-Ix from 1 by 1
102700               until Pfr-Ix > HR910-Pfr-Cnt.
102800*
102900 bb750-Exit.
103000     exit     section.
103100*
103200* 04/01/26 jsw - HR-1103  Loop body split out to bb750-Report-
103300*                Peermiss-Lp1 (peer scan), -Lp2 (its nested peer-
103400*                skill scan), -Lp3 (percentage report loop) and
103500*                -Lp4 (its nested already-held check).
103600 bb750-Report-Peermiss-Lp1.
103700     if       HR910-Sta-Cur-Pos-Id (Sta-Ix) = HR910-Cur-Pos-Id
103800     and      HR910-Sta-Emp-Id (Sta-Ix) not = HR910-Cur-Emp-Id
103900     and      not HR910-Sta-Inactive (Sta-Ix)
104000              perform bb750-Report-Peermiss-Lp2
104100                        varying Esk-Ix from 1 by 1
104200                        until Esk-Ix > HR910-Esk-Cnt
104300     end-if.
104400*
104500 bb750-Report-Peermiss-Lp2.
104600     if       HR910-Esk-Emp-Id (Esk-Ix) =
104700              HR910-Sta-Emp-Id (Sta-Ix)
104800              add 1 to HR910-Peer-Recs
104900              move HR910-Esk-Canon-Id (Esk-Ix)
105000                to HR910-Swap-Canon-Id
105100              perform bb211-Find-Canon-Name
105200                 thru bb211-Exit
105300              perform bb751-Bump-Peer-Freq
105400                 thru bb751-Exit
105500     end-if.
105600*
105700 bb750-Report-Peermiss-Lp3.
105800     move     zero to HR910-Held-Sw.
105900     perform  bb750-Report-Peermiss-Lp4
106000               varying Hld-Ix from 1 by 1
106100               until Hld-Ix > HR910-Hld-Cnt
106200               or HR910-Already-Held.
106300     if       not HR910-Already-Held
106400              compute HR910-Pct-Work rounded =
106500                      (HR910-Pfr-Count (Pfr-Ix) /
106600                       HR910-Peer-Recs) * 100
106700              move HR910-Pct-Work to HR910-Pct-Work-R
106800              if  HR910-Pct-Work-R >= 10.00
106900                  move HR910-Pfr-Name (Pfr-Ix) to
107000                       HR910-R-Peermiss-Name
107100                  move HR910-Pct-Work-R to
107200                       HR910-R-Peermiss-Pct
107300                  move HR910-Pfr-Count (Pfr-Ix) to
107400                       HR910-R-Peermiss-Cnt
107500                  generate HR910-Peermiss-Line
107600              end-if
107700     end-if.
107800*
107900 bb750-Report-Peermiss-Lp4.
108000     if       HR910-Hld-Canon-Id (Hld-Ix) =
108100              HR910-Pfr-Canon-Id (Pfr-Ix)
108200              set HR910-Already-Held to true
108300     end-if.
108400*
108500 bb751-Bump-Peer-Freq          section.
108600***********************************
108700*
108800     move     zero  to  HR910-Found-Sw.
108900     perform  bb751-Bump-Peer-Freq-Lp
109000               varying Pfr-Ix from 1 by 1
109100               until Pfr-Ix > HR910-Pfr-Cnt
109200               or HR910-Found.
109300     if       not HR910-Found
109400              add 1 to HR910-Pfr-Cnt
109500              move HR910-Swap-Canon-Id to
109600                   HR910-Pfr-Canon-Id (HR910-Pfr-Cnt)
109700              move HR910-Swap-Name to
109800                   HR910-Pfr-Name (HR910-Pfr-Cnt)
109900              move 1 to HR910-Pfr-Count (HR910-Pfr-Cnt)
110000     end-if.
110100*
110200 bb751-Exit.
110300     exit     section.
110400*
110500* 04/01/26 jsw - HR-1103  Loop body split out to bb751-Bump-Peer-
110600*                Freq-Lp.
110700 bb751-Bump-Peer-Freq-Lp.
110800     if       HR910-Pfr-Canon-Id (Pfr-Ix) =
110900              HR910-Swap-Canon-Id
111000              add 1 to HR910-Pfr-Count (Pfr-Ix)
111100              set HR910-Found to true
111200     end-if.
111300*
111400 bb760-Report-Nextmiss         section.
111500***********************************
111600*
111700     if       HR910-Next-Pos-Id = zero
111800              go to bb760-Exit.
111900*
112000     move     zero  to  HR910-Nml-Cnt.
112100     perform  bb760-Report-Nextmiss-Lp1
112200               varying Psk-Ix from 1 by 1
112300               until Psk-Ix > HR910-Psk-Cnt.
112400*
112500* Ascending exchange sort of the missing-skill names, then
112600* printed in that order.
112700*
112800     perform  bb760-Report-Nextmiss-Lp4
112900               varying Nml-Ix from 1 by 1
113000               until Nml-Ix >= HR910-Nml-Cnt.
113100*
113200     perform  bb760-Report-Nextmiss-Lp6
113300               varying Nml-Ix from 1 by 1
113400               until Nml-Ix > HR910-Nml-Cnt.
113500*
113600 bb760-Exit.
113700     exit     section.
113800*
113900* 04/01/26 jsw - HR-1103  Loop body split out to bb760-Report-
114000*                Nextmiss-Lp1 (missing-skill scan), -Lp2 (its
114100*                already-held check), -Lp3 (its dedup check),
114200*                -Lp4/-Lp5 (exchange sort) and -Lp6 (print).
114300 bb760-Report-Nextmiss-Lp1.
114400     if       HR910-Psk-Pos-Id (Psk-Ix) = HR910-Next-Pos-Id
114500              move HR910-Psk-Canon-Id (Psk-Ix) to
114600                   HR910-Swap-Canon-Id
114700              perform bb211-Find-Canon-Name thru bb211-Exit
114800              move zero to HR910-Held-Sw
114900              perform bb760-Report-Nextmiss-Lp2
115000                        varying Hld-Ix from 1 by 1
115100                        until Hld-Ix > HR910-Hld-Cnt
115200                        or HR910-Already-Held
115300              if  not HR910-Already-Held
115400                  move zero to HR910-Found-Sw
115500                  perform bb760-Report-Nextmiss-Lp3
115600                            varying Nml-Ix from 1 by 1
115700                            until Nml-Ix > HR910-Nml-Cnt
115800                            or HR910-Found
115900                  if  not HR910-Found
116000                      add 1 to HR910-Nml-Cnt
116100                      move HR910-Swap-Name to
116200                           HR910-Nml-Name (HR910-Nml-Cnt)
116300                  end-if
116400              end-if
116500     end-if.
116600*
116700 bb760-Report-Nextmiss-Lp2.
116800     if       HR910-Hld-Canon-Id (Hld-Ix) =
116900              HR910-Swap-Canon-Id
117000              set HR910-Already-Held to true
117100     end-if.
117200*
117300 bb760-Report-Nextmiss-Lp3.
117400     if       HR910-Nml-Name (Nml-Ix) =
117500              HR910-Swap-Name
117600              set HR910-Found to true
117700     end-if.
117800*
117900 bb760-Report-Nextmiss-Lp4.
118000     perform  bb760-Report-Nextmiss-Lp5
118100               varying Nml-Ix2 from 1 by 1
118200               until Nml-Ix2 > HR910-Nml-Cnt - Nml-Ix.
118300*
118400 bb760-Report-Nextmiss-Lp5.
118500     if       HR910-Nml-Name (Nml-Ix2) >
118600              HR910-Nml-Name (Nml-Ix2 + 1)
118700              move HR910-Nml-Name (Nml-Ix2) to
118800                   HR910-Swap-Name
118900              move HR910-Nml-Name (Nml-Ix2 + 1) to
119000                   HR910-Nml-Name (Nml-Ix2)
119100              move HR910-Swap-Name to
119200                   HR910-Nml-Name (Nml-Ix2 + 1)
119300     end-if.
119400*
119500 bb760-Report-Nextmiss-Lp6.
119600     move     HR910-Nml-Name (Nml-Ix) to
119700              HR910-R-Nextmiss-Name.
119800     generate HR910-Nextmiss-Line.
