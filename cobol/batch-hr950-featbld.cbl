000100*****************************************************************
000200*                                                               *
000300*          R E T E N T I O N   F E A T U R E                    *
000400*                  B U I L D                                    *
000500*                                                               *
000600*          Non-print "build" mainline (no Report Writer)        *
000700*                                                               *
000800*****************************************************************
000900*
001000 identification          division.
001100*========================================
001200*
001300program-id.        batch-hr950-featbld.
001400*
001500author.            P M Grant, Applewood Computers.
001600*
001700installation.      Applewood Computers - Personnel Systems.
001800*
001900date-written.      05/04/1994.
002000*
002100date-compiled.
002200*
002300security.          Copyright (C) 1994-2026 & later, Applewood
002400*                  Computers.  For internal Personnel Systems
002500*                  use only.
002600*
002700remarks.           Retention Feature Build - one FEATURE-FILE row
002800*                  per employee per month-end execution date,
002900*                  fed to the outside retention scoring model.
003000*                  Not a print program - see build-cbasic for
003100*                  the driver shape this was cut from.
003200*
003300version.           See Prog-Name in WS.
003400*
003500called modules.    common-hr905  (date arithmetic, used heavily).
003600*
003700files used :
003800*                  HR-Run-Param-File.    Batch AS-OF parameter.
003900*                  HR-Employee-File.     Employee master.
004000*                  HR-Position-File.     Position/grade table.
004100*                  HR-Department-File.   Department code table.
004200*                  HR-Pos-Skill-File.    Position/skill requirmts.
004300*                  HR-Movement-File.     Employee movement hist.
004400*                  HR-Manager-Log-File.  Manager assignment log.
004500*                  HR-Evaluation-File.   Annual appraisal scores.
004600*                  HR-Engagement-File.   Training/activity feed.
004700*                  HR-Leave-File.        Leave extract.
004800*                  HR-Clock-File.        Clock-card overtime feed.
004900*                  HR-Emp-Skill-File.    Employee/skill x-ref.
005000*                  HR-Feature-File.      Retention feature output.
005100*
005200* Changes:
005300* 05/04/94 jsw - Created.  First cut of the monthly feature
005400*                extract for the Job Levels retention project.
005500* 17/09/98 jsw - Y2K:  all date fields widened CCYYMMDD
005600*                throughout, were YYMMDD.
005700* 21/03/09 pmg - HR-0512  Re-pointed build at the GnuCOBOL free-
005800*                format compiler - no field changes.
005900* 30/01/26 jsw - HR-1116  Rebuilt around the month-end execution
006000*                loop and the eleven manager/position/level/
006100*                department z-score passes for the Talent
006200*                Analytics retention model feed.
006300* 20/02/26 pmg - HR-1141  Confirmed z-score fields are signed
006400*                4dp, matches HR-1141 on the FEATURE-FILE book.
006500* 05/03/26 jsw - HR-1148  Termination-value 3-month window logic
006600*                added - see bb920.
006700*
006800environment             division.
006900*========================================
007000*
007100configuration           section.
007200special-names.
007300    C01 is TOP-OF-FORM.
007400    class HR-Numeric-Class is "0" thru "9".
007500    switch UPSI-0 is HR950-Sw-Spare.
007600*
007700input-output            section.
007800file-control.
007900*
008000    select HR-Run-Param-File     assign to "PRMFILE"
008100                                  organization line sequential
008200                                  file status is HR950-Prm-Status.
008300    select HR-Employee-File      assign to "EMPFILE"
008400                                  organization line sequential
008500                                  file status is HR950-Emp-Status.
008600    select HR-Position-File      assign to "POSFILE"
008700                                  organization line sequential
008800                                  file status is HR950-Pos-Status.
008900    select HR-Department-File    assign to "DEPFILE"
009000                                  organization line sequential
009100                                  file status is HR950-Dep-Status.
009200    select HR-Pos-Skill-File     assign to "PSKFILE"
009300                                  organization line sequential
009400                                  file status is HR950-Psk-Status.
009500    select HR-Movement-File      assign to "MVTFILE"
009600                                  organization line sequential
009700                                  file status is HR950-Mvt-Status.
009800    select HR-Manager-Log-File   assign to "MLGFILE"
009900                                  organization line sequential
010000                                  file status is HR950-Mlg-Status.
010100    select HR-Evaluation-File    assign to "EVLFILE"
010200                                  organization line sequential
010300                                  file status is HR950-Evl-Status.
010400    select HR-Engagement-File    assign to "ENGFILE"
010500                                  organization line sequential
010600                                  file status is HR950-Eng-Status.
010700    select HR-Leave-File         assign to "LVEFILE"
010800                                  organization line sequential
010900                                  file status is HR950-Lve-Status.
011000    select HR-Clock-File         assign to "CLKFILE"
011100                                  organization line sequential
011200                                  file status is HR950-Clk-Status.
011300    select HR-Emp-Skill-File     assign to "ESKFILE"
011400                                  organization line sequential
011500                                  file status is HR950-Esk-Status.
011600    select HR-Feature-File       assign to "FEAFILE"
011700                                  organization line sequential
011800                                  file status is HR950-Fea-Status.
011900*
012000 data                    division.
012100*========================================
012200*
012300 file section.
012400*
012500 fd  HR-Run-Param-File.
012600 copy "copybooks-wsprm.cob".
012700*
012800 fd  HR-Employee-File.
012900 copy "copybooks-wsemp.cob".
013000*
013100 fd  HR-Position-File.
013200 copy "copybooks-wspos.cob".
013300*
013400 fd  HR-Department-File.
013500 copy "copybooks-wsdept.cob".
013600*
013700 fd  HR-Pos-Skill-File.
013800 copy "copybooks-wspsk.cob".
013900*
014000 fd  HR-Movement-File.
014100 copy "copybooks-wsmvt.cob".
014200*
014300 fd  HR-Manager-Log-File.
014400 copy "copybooks-wsmlg.cob".
014500*
014600 fd  HR-Evaluation-File.
014700 copy "copybooks-wsevl.cob".
014800*
014900 fd  HR-Engagement-File.
015000 copy "copybooks-wseng.cob".
015100*
015200 fd  HR-Leave-File.
015300 copy "copybooks-wslve.cob".
015400*
015500 fd  HR-Clock-File.
015600 copy "copybooks-wsclk.cob".
015700*
015800 fd  HR-Emp-Skill-File.
015900 copy "copybooks-wsesk.cob".
016000*
016100 fd  HR-Feature-File.
016200 copy "copybooks-wsfea.cob".
016300*
016400 working-storage section.
016500*-----------------------
016600*
016700 77  Prog-Name              pic x(24) value
016800                             "HR950-FEATBLD (2.03.00)".
016900*
017000 01  HR950-File-Status.
017100     03  HR950-Prm-Status       pic xx.
017200     03  HR950-Emp-Status       pic xx.
017300     03  HR950-Pos-Status       pic xx.
017400     03  HR950-Dep-Status       pic xx.
017500     03  HR950-Psk-Status       pic xx.
017600     03  HR950-Mvt-Status       pic xx.
017700     03  HR950-Mlg-Status       pic xx.
017800     03  HR950-Evl-Status       pic xx.
017900     03  HR950-Eng-Status       pic xx.
018000     03  HR950-Lve-Status       pic xx.
018100     03  HR950-Clk-Status       pic xx.
018200     03  HR950-Esk-Status       pic xx.
018300     03  HR950-Fea-Status       pic xx.
018400     03  filler                 pic x(10).
018500*
018600 01  HR950-Switches.
018700     03  HR950-Eof-Sw           pic 9      comp.
018800         88  HR950-Eof                   value 1.
018900     03  HR950-Found-Sw         pic 9      comp.
019000         88  HR950-Found                  value 1.
019100     03  HR950-Any-Term-Sw      pic 9      comp.
019200         88  HR950-Has-Term-In-Window    value 1.
019300     03  filler                 pic x(10).
019400*
019500 01  HR950-As-Of-Date           pic 9(8).
019600 01  HR950-As-Of-Date-X redefines HR950-As-Of-Date.
019700     03  HR950-As-Of-Yr             pic 9(4).
019800     03  filler                     pic 9(4).
019900 01  HR950-Earliest-Hire        pic 9(8) value 99999999.
020000 01  HR950-Exec-Date            pic 9(8).
020100*
020200* --- date-parts REDEFINES, used for the age and month-window
020300*     calculations that do not need a full CALL "common-hr905" ---
020400*
020500 01  HR950-Exec-Date-X redefines HR950-Exec-Date.
020600     03  HR950-Exec-Yr              pic 9(4).
020700     03  HR950-Exec-Mo              pic 99.
020800     03  HR950-Exec-Dy              pic 99.
020900*
021000 01  HR950-Window-Start         pic 9(8).
021100 01  HR950-Window-Start-X redefines HR950-Window-Start.
021200     03  HR950-Win-St-Yr            pic 9(4).
021300     03  HR950-Win-St-Mo            pic 99.
021400     03  HR950-Win-St-Dy            pic 99.
021500 01  HR950-Window-End           pic 9(8).
021600 01  HR950-Ot-Window-Start      pic 9(8).
021700 01  HR950-Lve-Window-Start     pic 9(8).
021800*
021900* --- CALL "common-hr905" parameter area ---
022000*
022100 01  HR905-Parms.
022200     03  HR905-Function         pic 9       comp.
022300         88  HR905-Days-Between          value 1.
022400         88  HR905-Add-Months            value 2.
022500         88  HR905-Months-Between        value 3.
022600         88  HR905-Month-End-Of          value 4.
022700     03  HR905-Date-1           pic 9(8).
022800     03  HR905-Date-2           pic 9(8).
022900     03  HR905-Months           pic s9(3)   comp.
023000     03  HR905-Result-Date      pic 9(8).
023100     03  HR905-Result-Days      pic s9(7)   comp-3.
023200     03  HR905-Result-Months    pic s9(3)   comp.
023300*
023400* --- Newton-Raphson square-root work area, used to derive
023500*     sample standard deviation without an intrinsic FUNCTION ---
023600*
023700 01  HR950-Sqrt-Work.
023800     03  HR950-Sqrt-In              pic s9(15)v9(4) comp-3.
023900     03  HR950-Sqrt-Guess           pic s9(9)v9(4)  comp-3.
024000     03  HR950-Sqrt-Out             pic s9(9)v9(4)  comp-3.
024100     03  HR950-Sqrt-Iter            pic 9(2)        comp.
024200*
024300* --- Department code table ---
024400*
024500 01  HR950-Dept-Table.
024600     03  HR950-Dpt-Cnt          pic 9(4) comp value zero.
024700     03  HR950-Dpt-Entry  occurs 1 to 2000 times
024800                           depending on HR950-Dpt-Cnt
024900                           indexed by Dpt-Ix.
025000         05  HR950-Dpt-Id           pic 9(4)    comp.
025100         05  HR950-Dpt-Name         pic x(30).
025200*
025300* --- Position table (department, job level and market salary
025400*     are all needed downstream, so kept together here) ---
025500*
025600 01  HR950-Position-Table.
025700     03  HR950-Pos-Cnt          pic 9(4) comp value zero.
025800     03  HR950-Pos-Entry  occurs 1 to 2000 times
025900                           depending on HR950-Pos-Cnt
026000                           indexed by Pos-Ix.
026100         05  HR950-Pos-Id           pic 9(4)    comp.
026200         05  HR950-Pos-Dept-Id      pic 9(4)    comp.
026300         05  HR950-Pos-Job-Level    pic 9.
026400         05  HR950-Pos-Avg-Mkt-Sal  pic 9(9)v99 comp-3.
026500*
026600* --- Position/skill requirement pairs, raw (no canonicalisation
026700*     needed - U7's skill-gap count uses raw skill ids) ---
026800*
026900 01  HR950-Possk-Table.
027000     03  HR950-Psk-Cnt          pic 9(5) comp value zero.
027100     03  HR950-Psk-Entry  occurs 1 to 40000 times
027200                           depending on HR950-Psk-Cnt
027300                           indexed by Psk-Ix.
027400         05  HR950-Psk-Pos-Id       pic 9(4)    comp.
027500         05  HR950-Psk-Skl-Id       pic 9(4)    comp.
027600*
027700* --- Employee master ---
027800*
027900 01  HR950-Employee-Table.
028000     03  HR950-Emp-Cnt          pic 9(6) comp value zero.
028100     03  HR950-Emp-Entry  occurs 1 to 60000 times
028200                           depending on HR950-Emp-Cnt
028300                           indexed by Emp-Ix.
028400         05  HR950-Emp-Id           pic 9(6)    comp.
028500         05  HR950-Emp-Birth-Yr     pic 9(4).
028600         05  HR950-Emp-Hire-Date    pic 9(8).
028700         05  HR950-Emp-Educ-Lvl     pic 9.
028800         05  HR950-Emp-Num-Parent   pic 99.
028900         05  HR950-Emp-Num-Child    pic 99.
029000         05  HR950-Emp-Num-Sibling  pic 99.
029100         05  HR950-Emp-Num-Spouse   pic 9.
029200         05  HR950-Emp-Home-Dist    pic 9(4)v99 comp-3.
029300*
029400* --- Movement history, kept raw (every movement, every
029500*     employee) - as-of resolution is done by scan, per E ---
029600*
029700 01  HR950-Movement-Table.
029800     03  HR950-Mvt-Cnt          pic 9(6) comp value zero.
029900     03  HR950-Mvt-Entry  occurs 1 to 200000 times
030000                           depending on HR950-Mvt-Cnt
030100                           indexed by Mvt-Ix.
030200         05  HR950-Mvt-Emp-Id       pic 9(6)    comp.
030300         05  HR950-Mvt-Type         pic 9.
030400         05  HR950-Mvt-Pos-Id       pic 9(4)    comp.
030500         05  HR950-Mvt-Salary       pic 9(9)v99 comp-3.
030600         05  HR950-Mvt-Eff-Date     pic 9(8).
030700*
030800* --- Manager-assignment log, raw ---
030900*
031000 01  HR950-Mlg-Table.
031100     03  HR950-Mlg-Cnt          pic 9(6) comp value zero.
031200     03  HR950-Mlg-Entry  occurs 1 to 200000 times
031300                           depending on HR950-Mlg-Cnt
031400                           indexed by Mlg-Ix.
031500         05  HR950-Mlg-Emp-Id       pic 9(6)    comp.
031600         05  HR950-Mlg-Manager-Id   pic 9(6)    comp.
031700         05  HR950-Mlg-Created-Date pic 9(8).
031800*
031900* --- Evaluation scores, raw - U7 uses ALL types, not just
032000*     EVAL-TYPE 0 (unlike U4/U6) ---
032100*
032200 01  HR950-Eval-Table.
032300     03  HR950-Evl-Cnt          pic 9(6) comp value zero.
032400     03  HR950-Evl-Entry  occurs 1 to 200000 times
032500                           depending on HR950-Evl-Cnt
032600                           indexed by Evl-Ix.
032700         05  HR950-Evl-Emp-Id       pic 9(6)    comp.
032800         05  HR950-Evl-Score        pic 9v99.
032900         05  HR950-Evl-Date         pic 9(8).
033000*
033100* --- Engagement (training/activity), raw ---
033200*
033300 01  HR950-Eng-Table.
033400     03  HR950-Eng-Cnt          pic 9(6) comp value zero.
033500     03  HR950-Eng-Entry  occurs 1 to 200000 times
033600                           depending on HR950-Eng-Cnt
033700                           indexed by Eng-Ix.
033800         05  HR950-Eng-Emp-Id       pic 9(6)    comp.
033900         05  HR950-Eng-Type         pic 9.
034000         05  HR950-Eng-Start-Date   pic 9(8).
034100*
034200* --- Leave (vacation/sick), raw ---
034300*
034400 01  HR950-Lve-Table.
034500     03  HR950-Lve-Cnt          pic 9(6) comp value zero.
034600     03  HR950-Lve-Entry  occurs 1 to 200000 times
034700                           depending on HR950-Lve-Cnt
034800                           indexed by Lve-Ix.
034900         05  HR950-Lve-Emp-Id       pic 9(6)    comp.
035000         05  HR950-Lve-Type         pic 9.
035100         05  HR950-Lve-Hours        pic 9(3)v99 comp-3.
035200         05  HR950-Lve-Start-Date   pic 9(8).
035300*
035400* --- Clock card overtime, raw ---
035500*
035600 01  HR950-Clk-Table.
035700     03  HR950-Clk-Cnt          pic 9(6) comp value zero.
035800     03  HR950-Clk-Entry  occurs 1 to 200000 times
035900                           depending on HR950-Clk-Cnt
036000                           indexed by Clk-Ix.
036100         05  HR950-Clk-Emp-Id       pic 9(6)    comp.
036200         05  HR950-Clk-Type         pic 9.
036300         05  HR950-Clk-Hours        pic 9(3)v99 comp-3.
036400         05  HR950-Clk-Start-Date   pic 9(8).
036500*
036600* --- Employee/skill cross-reference, raw ---
036700*
036800 01  HR950-Esk-Table.
036900     03  HR950-Esk-Cnt          pic 9(6) comp value zero.
037000     03  HR950-Esk-Entry  occurs 1 to 200000 times
037100                           depending on HR950-Esk-Cnt
037200                           indexed by Esk-Ix.
037300         05  HR950-Esk-Emp-Id       pic 9(6)    comp.
037400         05  HR950-Esk-Skl-Id       pic 9(4)    comp.
037500         05  HR950-Esk-Score        pic 9.
037600         05  HR950-Esk-Created-Date pic 9(8).
037700*
037800* --- Selected-employee table, rebuilt from scratch for every
037900*     execution date E ---
038000*
038100 01  HR950-Selected-Table.
038200     03  HR950-Sel-Cnt          pic 9(5) comp value zero.
038300     03  HR950-Sel-Entry  occurs 1 to 20000 times
038400                           depending on HR950-Sel-Cnt
038500                           indexed by Sel-Ix.
038600         05  HR950-Sel-Emp-Id       pic 9(6)    comp.
038700         05  HR950-Sel-Pos-Id       pic 9(4)    comp.
038800         05  HR950-Sel-Dept-Id      pic 9(4)    comp.
038900         05  HR950-Sel-Job-Level    pic 9.
039000         05  HR950-Sel-Manager-Id   pic 9(6)    comp.
039100         05  HR950-Sel-Mgr-St-Date  pic 9(8).
039200         05  HR950-Sel-Twy          pic s9(3)v9(4) comp-3.
039300         05  HR950-Sel-Twy-Z-Mgr    pic s9(3)v9(4) comp-3.
039400         05  HR950-Sel-Twy-Z-Pos    pic s9(3)v9(4) comp-3.
039500         05  HR950-Sel-Twy-Z-Lvl    pic s9(3)v9(4) comp-3.
039600         05  HR950-Sel-Twy-Z-Dept   pic s9(3)v9(4) comp-3.
039700         05  HR950-Sel-Emp-U-Mgr    pic 9(5)    comp.
039800         05  HR950-Sel-Emp-U-Pos    pic 9(5)    comp.
039900         05  HR950-Sel-Emp-U-Lvl    pic 9(5)    comp.
040000         05  HR950-Sel-Emp-U-Dept   pic 9(5)    comp.
040100         05  HR950-Sel-Salary       pic s9(9)v99   comp-3.
040200         05  HR950-Sel-Min-Salary   pic s9(9)v99   comp-3.
040300         05  HR950-Sel-Pct-Incr     pic s9(5)v9(4) comp-3.
040400         05  HR950-Sel-Yr-Since-Adj pic s9(3)v9(4) comp-3.
040500         05  HR950-Sel-Sal-Vs-Mkt   pic s9(3)v9(4) comp-3.
040600         05  HR950-Sel-Sal-Z-Mgr    pic s9(3)v9(4) comp-3.
040700         05  HR950-Sel-Sal-Z-Pos    pic s9(3)v9(4) comp-3.
040800         05  HR950-Sel-Sal-Z-Lvl    pic s9(3)v9(4) comp-3.
040900         05  HR950-Sel-1st-Pos-Dt   pic 9(8).
041000         05  HR950-Sel-Yr-In-Pos    pic s9(3)v9(4) comp-3.
041100         05  HR950-Sel-Num-P-Promo  pic 9(3)    comp.
041200         05  HR950-Sel-Time-S-Promo pic s9(3)v9(4) comp-3.
041300         05  HR950-Sel-Num-Train    pic 9(4)    comp.
041400         05  HR950-Sel-Num-Activ    pic 9(4)    comp.
041500         05  HR950-Sel-Num-Skills   pic 9(3)    comp.
041600         05  HR950-Sel-Avg-Skl-Scr  pic 9(1)v9(4)  comp-3.
041700         05  HR950-Sel-Num-Skl-Gap  pic 9(3)    comp.
041800         05  HR950-Sel-Skl-Vs-Avg   pic 9(3)v9(4)  comp-3.
041900         05  HR950-Sel-Skl-Vs-Med   pic 9(3)v9(4)  comp-3.
042000         05  HR950-Sel-Avg-Perf     pic 9(1)v9(4)  comp-3.
042100         05  HR950-Sel-Perf-Z-Mgr   pic s9(3)v9(4) comp-3.
042200         05  HR950-Sel-Perf-Z-Pos   pic s9(3)v9(4) comp-3.
042300         05  HR950-Sel-Perf-Z-Lvl   pic s9(3)v9(4) comp-3.
042400         05  HR950-Sel-Perf-Z-Dept  pic s9(3)v9(4) comp-3.
042500         05  HR950-Sel-Ot-Hrs-3m    pic 9(5)v99    comp-3.
042600         05  HR950-Sel-Sick-Hrs-6m  pic 9(5)v99    comp-3.
042700         05  HR950-Sel-Vac-Hrs-6m   pic 9(5)v99    comp-3.
042800         05  HR950-Sel-Num-P-Mgr    pic 9(3)    comp.
042900         05  HR950-Sel-Term-Value   pic 9(1)v9(4)  comp-3.
043000*
043100* --- Reusable group-statistics work area - rebuilt fresh for
043200*     each of the eleven manager/position/level/department
043300*     z-score passes, and again (count-only) as needed ---
043400*
043500 01  HR950-Grp-Table.
043600     03  HR950-Grp-Cnt          pic 9(5) comp value zero.
043700     03  HR950-Grp-Entry  occurs 1 to 20000 times
043800                           depending on HR950-Grp-Cnt
043900                           indexed by Grp-Ix.
044000         05  HR950-Grp-Key          pic 9(6)      comp.
044100         05  HR950-Grp-Sum          pic s9(13)v9(4) comp-3.
044200         05  HR950-Grp-Sumsq        pic s9(17)v9(4) comp-3.
044300         05  HR950-Grp-Cnt-Emp      pic 9(5)      comp.
044400         05  HR950-Grp-Mean         pic s9(9)v9(4)  comp-3.
044500         05  HR950-Grp-Stddev       pic s9(9)v9(4)  comp-3.
044600*
044700* --- Per-employee skill dedup scratch list, rebuilt for each
044800*     employee in turn by bb817 - one entry per distinct skill
044900*     id held, keeping the row with the latest Created-Date ---
045000*
045100 01  HR950-Skd-Table.
045200     03  HR950-Skd-Cnt          pic 9(3) comp value zero.
045300     03  HR950-Skd-Entry  occurs 1 to 300 times
045400                           depending on HR950-Skd-Cnt
045500                           indexed by Skd-Ix.
045600         05  HR950-Skd-Skl-Id       pic 9(4) comp.
045700         05  HR950-Skd-Score        pic 9    comp.
045800         05  HR950-Skd-Date         pic 9(8).
045900*
046000* --- Per-position skill-score list, for the median-vs-position
046100*     skill ratio - same shape as HR920-Deptskl-Table ---
046200*
046300 01  HR950-Possc-Table.
046400     03  HR950-Psc-Cnt          pic 9(4) comp value zero.
046500     03  HR950-Psc-Entry  occurs 1 to 2000 times
046600                           depending on HR950-Psc-Cnt
046700                           indexed by Psc-Ix.
046800         05  HR950-Psc-Pos-Id       pic 9(4)  comp.
046900         05  HR950-Psc-Cnt-Emp      pic 9(5)  comp.
047000         05  HR950-Psc-Sum          pic s9(9)v9(4) comp-3.
047100         05  HR950-Psc-Mean         pic 9(3)v9(4)  comp-3.
047200         05  HR950-Psc-Median       pic 9(3)v9(4)  comp-3.
047300         05  HR950-Psc-Score-List  occurs 3000 times
047400                                    indexed by Psl-Ix Psl-Ix2.
047500             07  HR950-Psc-Score        pic 9(1)v9(4) comp-3.
047600*
047700 01  HR950-Swap-Score               pic 9(1)v9(4) comp-3.
047800*
047900* --- Working fields for the current (metric, dimension) pass ---
048000*
048100 01  HR950-Pass-Work.
048200     03  HR950-Metric-Val       pic s9(13)v9(4) comp-3.
048300     03  HR950-Dim-Key          pic 9(6)      comp.
048400     03  HR950-Ez-Value         pic s9(3)v9(4) comp-3.
048500     03  HR950-Scratch-Date     pic 9(8).
048600     03  filler                 pic x(10).
048700*
048800 01  HR950-Counters.
048900     03  HR950-Recs-Written     pic 9(7)   comp.
049000     03  HR950-Ix               pic 9(6)   comp.
049100     03  filler                 pic x(10).
049200*
049300 report section.
049400*
049500* (No RD in this program - the FEATURE-FILE is a plain
049600*  sequential data extract, not a printed report.)
049700*
049800 procedure division.
049900*========================================
050000*
050100 aa000-Main                  section.
050200***********************************
050300*
050400     move     zero  to  HR950-Recs-Written.
050500     perform  aa010-Open-Files          thru aa010-Exit.
050600     perform  bb050-Read-Param          thru bb050-Exit.
050700     perform  bb100-Load-Depts          thru bb100-Exit.
050800     perform  bb110-Load-Positions      thru bb110-Exit.
050900     perform  bb120-Load-Possklls       thru bb120-Exit.
051000     perform  bb200-Load-Employees      thru bb200-Exit.
051100     perform  bb210-Load-Movements      thru bb210-Exit.
051200     perform  bb220-Load-Mgrlog         thru bb220-Exit.
051300     perform  bb230-Load-Evals          thru bb230-Exit.
051400     perform  bb240-Load-Engagements    thru bb240-Exit.
051500     perform  bb250-Load-Leave          thru bb250-Exit.
051600     perform  bb260-Load-Clock          thru bb260-Exit.
051700     perform  bb270-Load-Empsklls       thru bb270-Exit.
051800*
051900* First execution date is the month-end of the month AFTER the
052000* earliest hire date on file.
052100*
052200     move     1 to HR905-Function.
052300     move     HR950-Earliest-Hire to HR905-Date-1.
052400     move     4 to HR905-Function.
052500     call     "common-hr905" using HR905-Parms.
052600     move     HR905-Result-Date to HR950-Exec-Date.
052700     move     2 to HR905-Function.
052800     move     HR950-Exec-Date to HR905-Date-1.
052900     move     1 to HR905-Months.
053000     call     "common-hr905" using HR905-Parms.
053100     move     4 to HR905-Function.
053200     move     HR905-Result-Date to HR905-Date-1.
053300     call     "common-hr905" using HR905-Parms.
053400     move     HR905-Result-Date to HR950-Exec-Date.
053500*
053600     perform  aa000-Main-Lp until HR950-Exec-Date > HR950-As-Of-Date.
053700*
053800     close    HR-Run-Param-File
053900              HR-Employee-File
054000              HR-Position-File
054100              HR-Department-File
054200              HR-Pos-Skill-File
054300              HR-Movement-File
054400              HR-Manager-Log-File
054500              HR-Evaluation-File
054600              HR-Engagement-File
054700              HR-Leave-File
054800              HR-Clock-File
054900              HR-Emp-Skill-File
055000              HR-Feature-File.
055100     goback.
055200*
055300 aa000-Exit.  exit section.
055400*
055500* 08/01/26 jsw - HR-1109  Loop body split out to aa000-Main-Lp.
055600 aa000-Main-Lp.
055700     perform  bb800-Process-One-Exec thru bb800-Exit.
055800     move     2 to HR905-Function.
055900     move     HR950-Exec-Date to HR905-Date-1.
056000     move     1 to HR905-Months.
056100     call     "common-hr905" using HR905-Parms.
056200     move     4 to HR905-Function.
056300     move     HR905-Result-Date to HR905-Date-1.
056400     call     "common-hr905" using HR905-Parms.
056500     move     HR905-Result-Date to HR950-Exec-Date.
056600*
056700 aa010-Open-Files             section.
056800***********************************
056900*
057000     open     input HR-Run-Param-File.
057100     open     input HR-Employee-File.
057200     open     input HR-Position-File.
057300     open     input HR-Department-File.
057400     open     input HR-Pos-Skill-File.
057500     open     input HR-Movement-File.
057600     open     input HR-Manager-Log-File.
057700     open     input HR-Evaluation-File.
057800     open     input HR-Engagement-File.
057900     open     input HR-Leave-File.
058000     open     input HR-Clock-File.
058100     open     input HR-Emp-Skill-File.
058200     open     output HR-Feature-File.
058300*
058400 aa010-Exit.
058500     exit     section.
058600*
058700 bb050-Read-Param              section.
058800***********************************
058900*
059000     read     HR-Run-Param-File
059100              at end  move zero to HR950-As-Of-Date
059200     end-read.
059300     if       HR950-Prm-Status = "00"
059400              move Prm-As-Of-Date to HR950-As-Of-Date
059500     end-if.
059600*
059700* Sanity check - a run with no usable AS-OF year would spin the
059800* execution-date loop forever, so bail out cleanly instead.
059900*
060000     if       HR950-As-Of-Yr < 1900 or HR950-As-Of-Yr > 2100
060100              display "HR950-FEATBLD - INVALID AS-OF DATE, RUN "
060200                      "ABANDONED"
060300              move    zero to HR950-As-Of-Date
060400     end-if.
060500*
060600 bb050-Exit.
060700     exit     section.
060800*
060900 bb100-Load-Depts               section.
061000***********************************
061100*
061200     move     zero  to  HR950-Dpt-Cnt  HR950-Eof-Sw.
061300     read     HR-Department-File
061400              at end  set HR950-Eof to true
061500     end-read.
061600     perform  bb100-Load-Depts-Lp until HR950-Eof.
061700*
061800 bb100-Exit.
061900     exit     section.
062000*
062100* 08/01/26 jsw - HR-1109  Loop body split out to bb100-Load-
062200*                Depts-Lp.
062300 bb100-Load-Depts-Lp.
062400     add      1 to HR950-Dpt-Cnt.
062500     move     Dept-Id to HR950-Dpt-Id (HR950-Dpt-Cnt).
062600     move     Dept-Name to HR950-Dpt-Name (HR950-Dpt-Cnt).
062700     read     HR-Department-File
062800              at end  set HR950-Eof to true
062900     end-read.
063000*
063100 bb110-Load-Positions           section.
063200***********************************
063300*
063400     move     zero  to  HR950-Pos-Cnt  HR950-Eof-Sw.
063500     read     HR-Position-File
063600              at end  set HR950-Eof to true
063700     end-read.
063800     perform  bb110-Load-Positions-Lp until HR950-Eof.
063900*
064000 bb110-Exit.
064100     exit     section.
064200*
064300* 08/01/26 jsw - HR-1109  Loop body split out to bb110-Load-
064400*                Positions-Lp.
064500 bb110-Load-Positions-Lp.
064600     add      1 to HR950-Pos-Cnt.
064700     move     Pos-Id to HR950-Pos-Id (HR950-Pos-Cnt).
064800     move     Pos-Dept-Id to
064900              HR950-Pos-Dept-Id (HR950-Pos-Cnt).
065000     move     Pos-Job-Level to
065100              HR950-Pos-Job-Level (HR950-Pos-Cnt).
065200     move     Pos-Avg-Market-Salary to
065300              HR950-Pos-Avg-Mkt-Sal (HR950-Pos-Cnt).
065400     read     HR-Position-File
065500              at end  set HR950-Eof to true
065600     end-read.
065700*
065800 bb120-Load-Possklls            section.
065900***********************************
066000*
066100     move     zero  to  HR950-Psk-Cnt  HR950-Eof-Sw.
066200     read     HR-Pos-Skill-File
066300              at end  set HR950-Eof to true
066400     end-read.
066500     perform  bb120-Load-Possklls-Lp until HR950-Eof.
066600*
066700 bb120-Exit.
066800     exit     section.
066900*
067000* 08/01/26 jsw - HR-1109  Loop body split out to bb120-Load-
067100*                Possklls-Lp.
067200 bb120-Load-Possklls-Lp.
067300     add      1 to HR950-Psk-Cnt.
067400     move     Psk-Pos-Id to HR950-Psk-Pos-Id (HR950-Psk-Cnt).
067500     move     Psk-Skl-Id to HR950-Psk-Skl-Id (HR950-Psk-Cnt).
067600     read     HR-Pos-Skill-File
067700              at end  set HR950-Eof to true
067800     end-read.
067900*
068000 bb200-Load-Employees            section.
068100***********************************
068200*
068300     move     zero  to  HR950-Emp-Cnt  HR950-Eof-Sw.
068400     read     HR-Employee-File
068500              at end  set HR950-Eof to true
068600     end-read.
068700     perform  bb200-Load-Employees-Lp until HR950-Eof.
068800*
068900 bb200-Exit.
069000     exit     section.
069100*
069200* 08/01/26 jsw - HR-1109  Loop body split out to bb200-Load-
069300*                Employees-Lp.
069400 bb200-Load-Employees-Lp.
069500     add      1 to HR950-Emp-Cnt.
069600     move     Emp-Id to HR950-Emp-Id (HR950-Emp-Cnt).
069700     move     Emp-BP-Birth-CCYY to
069800              HR950-Emp-Birth-Yr (HR950-Emp-Cnt).
069900     move     Emp-Hire-Date to
070000              HR950-Emp-Hire-Date (HR950-Emp-Cnt).
070100     move     Emp-Education-Level to
070200              HR950-Emp-Educ-Lvl (HR950-Emp-Cnt).
070300     move     Emp-Num-Parent to
070400              HR950-Emp-Num-Parent (HR950-Emp-Cnt).
070500     move     Emp-Num-Child to
070600              HR950-Emp-Num-Child (HR950-Emp-Cnt).
070700     move     Emp-Num-Sibling to
070800              HR950-Emp-Num-Sibling (HR950-Emp-Cnt).
070900     move     Emp-Num-Spouse to
071000              HR950-Emp-Num-Spouse (HR950-Emp-Cnt).
071100     move     Emp-Home-Dist-Km to
071200              HR950-Emp-Home-Dist (HR950-Emp-Cnt).
071300     if       Emp-Hire-Date < HR950-Earliest-Hire
071400              move Emp-Hire-Date to HR950-Earliest-Hire
071500     end-if.
071600     read     HR-Employee-File
071700              at end  set HR950-Eof to true
071800     end-read.
071900*
072000 bb210-Load-Movements            section.
072100***********************************
072200*
072300     move     zero  to  HR950-Mvt-Cnt  HR950-Eof-Sw.
072400     read     HR-Movement-File
072500              at end  set HR950-Eof to true
072600     end-read.
072700     perform  bb210-Load-Movements-Lp until HR950-Eof.
072800*
072900 bb210-Exit.
073000     exit     section.
073100*
073200* 08/01/26 jsw - HR-1109  Loop body split out to bb210-Load-
073300*                Movements-Lp.
073400 bb210-Load-Movements-Lp.
073500     add      1 to HR950-Mvt-Cnt.
073600     move     Mvt-Emp-Id to HR950-Mvt-Emp-Id (HR950-Mvt-Cnt).
073700     move     Mvt-Type to HR950-Mvt-Type (HR950-Mvt-Cnt).
073800     move     Mvt-Pos-Id to HR950-Mvt-Pos-Id (HR950-Mvt-Cnt).
073900     move     Mvt-Salary to HR950-Mvt-Salary (HR950-Mvt-Cnt).
074000     move     Mvt-Effective-Date to
074100              HR950-Mvt-Eff-Date (HR950-Mvt-Cnt).
074200     read     HR-Movement-File
074300              at end  set HR950-Eof to true
074400     end-read.
074500*
074600 bb220-Load-Mgrlog               section.
074700***********************************
074800*
074900     move     zero  to  HR950-Mlg-Cnt  HR950-Eof-Sw.
075000     read     HR-Manager-Log-File
075100              at end  set HR950-Eof to true
075200     end-read.
075300     perform  bb220-Load-Mgrlog-Lp until HR950-Eof.
075400*
075500 bb220-Exit.
075600     exit     section.
075700*
075800* 08/01/26 jsw - HR-1109  Loop body split out to bb220-Load-
075900*                Mgrlog-Lp.
076000 bb220-Load-Mgrlog-Lp.
076100     add      1 to HR950-Mlg-Cnt.
076200     move     Mlg-Emp-Id to HR950-Mlg-Emp-Id (HR950-Mlg-Cnt).
076300     move     Mlg-Manager-Id to
076400              HR950-Mlg-Manager-Id (HR950-Mlg-Cnt).
076500     move     Mlg-Created-Date to
076600              HR950-Mlg-Created-Date (HR950-Mlg-Cnt).
076700     read     HR-Manager-Log-File
076800              at end  set HR950-Eof to true
076900     end-read.
077000*
077100 bb230-Load-Evals                section.
077200***********************************
077300*
077400     move     zero  to  HR950-Evl-Cnt  HR950-Eof-Sw.
077500     read     HR-Evaluation-File
077600              at end  set HR950-Eof to true
077700     end-read.
077800     perform  bb230-Load-Evals-Lp until HR950-Eof.
077900*
078000 bb230-Exit.
078100     exit     section.
078200*
078300* 08/01/26 jsw - HR-1109  Loop body split out to bb230-Load-
078400*                Evals-Lp.
078500 bb230-Load-Evals-Lp.
078600     add      1 to HR950-Evl-Cnt.
078700     move     Evl-Emp-Id to HR950-Evl-Emp-Id (HR950-Evl-Cnt).
078800     move     Evl-Score to HR950-Evl-Score (HR950-Evl-Cnt).
078900     move     Evl-Date to HR950-Evl-Date (HR950-Evl-Cnt).
079000     read     HR-Evaluation-File
079100              at end  set HR950-Eof to true
079200     end-read.
079300*
079400 bb240-Load-Engagements          section.
079500***********************************
079600*
079700     move     zero  to  HR950-Eng-Cnt  HR950-Eof-Sw.
079800     read     HR-Engagement-File
079900              at end  set HR950-Eof to true
080000     end-read.
080100     perform  bb240-Load-Engagements-Lp until HR950-Eof.
080200*
080300 bb240-Exit.
080400     exit     section.
080500*
080600* 08/01/26 jsw - HR-1109  Loop body split out to bb240-Load-
080700*                Engagements-Lp.
080800 bb240-Load-Engagements-Lp.
080900     add      1 to HR950-Eng-Cnt.
081000     move     Eng-Emp-Id to HR950-Eng-Emp-Id (HR950-Eng-Cnt).
081100     move     Eng-Event-Type to
081200              HR950-Eng-Type (HR950-Eng-Cnt).
081300     move     Eng-Event-Start-Date to
081400              HR950-Eng-Start-Date (HR950-Eng-Cnt).
081500     read     HR-Engagement-File
081600              at end  set HR950-Eof to true
081700     end-read.
081800*
081900 bb250-Load-Leave                section.
082000***********************************
082100*
082200     move     zero  to  HR950-Lve-Cnt  HR950-Eof-Sw.
082300     read     HR-Leave-File
082400              at end  set HR950-Eof to true
082500     end-read.
082600     perform  bb250-Load-Leave-Lp until HR950-Eof.
082700*
082800 bb250-Exit.
082900     exit     section.
083000*
083100* 08/01/26 jsw - HR-1109  Loop body split out to bb250-Load-
083200*                Leave-Lp.
083300 bb250-Load-Leave-Lp.
083400     add      1 to HR950-Lve-Cnt.
083500     move     Lve-Emp-Id to HR950-Lve-Emp-Id (HR950-Lve-Cnt).
083600     move     Lve-Type to HR950-Lve-Type (HR950-Lve-Cnt).
083700     move     Lve-Hours to HR950-Lve-Hours (HR950-Lve-Cnt).
083800     move     Lve-Start-Date to
083900              HR950-Lve-Start-Date (HR950-Lve-Cnt).
084000     read     HR-Leave-File
084100              at end  set HR950-Eof to true
084200     end-read.
084300*
084400 bb260-Load-Clock                section.
084500***********************************
084600*
084700     move     zero  to  HR950-Clk-Cnt  HR950-Eof-Sw.
084800     read     HR-Clock-File
084900              at end  set HR950-Eof to true
085000     end-read.
085100     perform  bb260-Load-Clock-Lp until HR950-Eof.
085200*
085300 bb260-Exit.
085400     exit     section.
085500*
085600* 08/01/26 jsw - HR-1109  Loop body split out to bb260-Load-
085700*                Clock-Lp.
085800 bb260-Load-Clock-Lp.
085900     add      1 to HR950-Clk-Cnt.
086000     move     Clk-Emp-Id to HR950-Clk-Emp-Id (HR950-Clk-Cnt).
086100     move     Clk-Type to HR950-Clk-Type (HR950-Clk-Cnt).
086200     move     Clk-Hours to HR950-Clk-Hours (HR950-Clk-Cnt).
086300     move     Clk-Start-Date to
086400              HR950-Clk-Start-Date (HR950-Clk-Cnt).
086500     read     HR-Clock-File
086600              at end  set HR950-Eof to true
086700     end-read.
086800*
086900 bb270-Load-Empsklls             section.
087000***********************************
087100*
087200     move     zero  to  HR950-Esk-Cnt  HR950-Eof-Sw.
087300     read     HR-Emp-Skill-File
087400              at end  set HR950-Eof to true
087500     end-read.
087600     perform  bb270-Load-Empsklls-Lp until HR950-Eof.
087700*
087800 bb270-Exit.
087900     exit     section.
088000*
088100* 08/01/26 jsw - HR-1109  Loop body split out to bb270-Load-
088200*                Empsklls-Lp.
088300 bb270-Load-Empsklls-Lp.
088400     add      1 to HR950-Esk-Cnt.
088500     move     Esk-Emp-Id to HR950-Esk-Emp-Id (HR950-Esk-Cnt).
088600     move     Esk-Skl-Id to HR950-Esk-Skl-Id (HR950-Esk-Cnt).
088700     move     Esk-Score to HR950-Esk-Score (HR950-Esk-Cnt).
088800     move     Esk-Created-Date to
088900              HR950-Esk-Created-Date (HR950-Esk-Cnt).
089000     read     HR-Emp-Skill-File
089100              at end  set HR950-Eof to true
089200     end-read.
089300*
089400 bb800-Process-One-Exec          section.
089500***********************************
089600*
089700* On entry HR950-Exec-Date (E) is the month-end being built.
089800*
089900     perform  bb810-Build-Selected  thru bb810-Exit.
090000     if       HR950-Sel-Cnt not = zero
090100              perform bb820-Twy-Z-Mgr    thru bb820-Exit
090200              perform bb821-Twy-Z-Pos    thru bb821-Exit
090300              perform bb822-Twy-Z-Lvl    thru bb822-Exit
090400              perform bb823-Twy-Z-Dept   thru bb823-Exit
090500              perform bb830-Sal-Z-Mgr    thru bb830-Exit
090600              perform bb831-Sal-Z-Pos    thru bb831-Exit
090700              perform bb832-Sal-Z-Lvl    thru bb832-Exit
090800              perform bb840-Perf-Z-Mgr   thru bb840-Exit
090900              perform bb841-Perf-Z-Pos   thru bb841-Exit
091000              perform bb842-Perf-Z-Lvl   thru bb842-Exit
091100              perform bb843-Perf-Z-Dept  thru bb843-Exit
091200              perform bb850-Skl-Vs-Pos   thru bb850-Exit
091300              perform bb900-Write-Feature thru bb900-Exit
091400     end-if.
091500*
091600 bb800-Exit.
091700     exit     section.
091800*
091900 bb810-Build-Selected            section.
092000***********************************
092100*
092200* Rebuilds the Selected-Table from scratch for this E: hired on
092300* or before E, no termination movement effective on or before E.
092400*
092500     move     zero  to  HR950-Sel-Cnt.
092600     perform  bb810-Build-Selected-Lp
092700               varying Emp-Ix from 1 by 1
092800               until Emp-Ix > HR950-Emp-Cnt.
092900*
093000 bb810-Exit.
093100     exit     section.
093200*
093300* 08/01/26 jsw - HR-1109  Loop body split out to bb810-Build-
093400*                Selected-Lp.
093500 bb810-Build-Selected-Lp.
093600     if       HR950-Emp-Hire-Date (Emp-Ix) <= HR950-Exec-Date
093700              perform bb811-Test-And-Add thru bb811-Exit
093800     end-if.
093900*
094000 bb811-Test-And-Add              section.
094100***********************************
094200*
094300* On entry Emp-Ix identifies the candidate employee.
094400*
094500     move     zero  to  HR950-Any-Term-Sw.
094600     perform  bb811-Test-And-Add-Lp
094700               varying Mvt-Ix from 1 by 1
094800               until Mvt-Ix > HR950-Mvt-Cnt.
094900     if       HR950-Has-Term-In-Window
095000              go to bb811-Exit.
095100*
095200     add      1 to HR950-Sel-Cnt.
095300     move     HR950-Emp-Id (Emp-Ix) to
095400              HR950-Sel-Emp-Id (HR950-Sel-Cnt).
095500     perform  bb812-Resolve-Position   thru bb812-Exit.
095600     perform  bb813-Resolve-Manager    thru bb813-Exit.
095700     perform  bb814-Resolve-Salary     thru bb814-Exit.
095800     perform  bb815-Resolve-Promotion  thru bb815-Exit.
095900     perform  bb816-Resolve-Career-Dev thru bb816-Exit.
096000     perform  bb817-Resolve-Skills     thru bb817-Exit.
096100     perform  bb818-Resolve-Perf       thru bb818-Exit.
096200     perform  bb819-Resolve-Worklife   thru bb819-Exit.
096300     perform  bb920-Termination-Value  thru bb920-Exit.
096400*
096500* Total-working-year, kept independently of the promotion group.
096600*
096700     move     1 to HR905-Function.
096800     move     HR950-Emp-Hire-Date (Emp-Ix) to HR905-Date-1.
096900     move     HR950-Exec-Date to HR905-Date-2.
097000     call     "common-hr905" using HR905-Parms.
097100     compute  HR950-Sel-Twy (HR950-Sel-Cnt) rounded =
097200              HR905-Result-Days / 365.
097300*
097400 bb811-Exit.
097500     exit     section.
097600*
097700* 08/01/26 jsw - HR-1109  Loop body split out to bb811-Test-And-
097800*                Add-Lp.
097900 bb811-Test-And-Add-Lp.
098000     if       HR950-Mvt-Emp-Id (Mvt-Ix) =
098100              HR950-Emp-Id (Emp-Ix)
098200     and      (HR950-Mvt-Type (Mvt-Ix) = 1 or
098300               HR950-Mvt-Type (Mvt-Ix) = 2)
098400     and      HR950-Mvt-Eff-Date (Mvt-Ix) <= HR950-Exec-Date
098500              set HR950-Has-Term-In-Window to true
098600     end-if.
098700*
098800 bb812-Resolve-Position          section.
098900***********************************
099000*
099100* On entry Emp-Ix / HR950-Sel-Cnt identify the employee.  Finds
099200* the movement with the greatest Effective-Date <= E and takes
099300* its Pos-Id as the employee's position as of E.
099400*
099500     move     zero  to  HR950-Found-Sw.
099600     move     zero  to  HR950-Sel-Pos-Id (HR950-Sel-Cnt).
099700     move     zero  to  HR950-Scratch-Date.
099800     perform  bb812-Resolve-Position-Lp1
099900               varying Mvt-Ix from 1 by 1
100000               until Mvt-Ix > HR950-Mvt-Cnt.
100100*
100200     move     zero  to  HR950-Found-Sw.
100300     move     zero  to  HR950-Sel-Dept-Id (HR950-Sel-Cnt).
100400     move     zero  to  HR950-Sel-Job-Level (HR950-Sel-Cnt).
100500     perform  bb812-Resolve-Position-Lp2
100600               varying Pos-Ix from 1 by 1
100700               until Pos-Ix > HR950-Pos-Cnt
100800               or HR950-Found.
100900*
101000 bb812-Exit.
101100     exit     section.
101200*
101300* 08/01/26 jsw - HR-1109  Loop bodies split out to bb812-Resolve-
101400*                Position-Lp1 and -Lp2.
101500 bb812-Resolve-Position-Lp1.
101600     if       HR950-Mvt-Emp-Id (Mvt-Ix) =
101700              HR950-Emp-Id (Emp-Ix)
101800     and      HR950-Mvt-Eff-Date (Mvt-Ix) <= HR950-Exec-Date
101900     and      HR950-Mvt-Eff-Date (Mvt-Ix) >=
102000              HR950-Scratch-Date
102100              move HR950-Mvt-Pos-Id (Mvt-Ix) to
102200                   HR950-Sel-Pos-Id (HR950-Sel-Cnt)
102300              move HR950-Mvt-Eff-Date (Mvt-Ix) to
102400                   HR950-Scratch-Date
102500              set  HR950-Found to true
102600     end-if.
102700*
102800 bb812-Resolve-Position-Lp2.
102900     if       HR950-Pos-Id (Pos-Ix) =
103000              HR950-Sel-Pos-Id (HR950-Sel-Cnt)
103100              move HR950-Pos-Dept-Id (Pos-Ix) to
103200                   HR950-Sel-Dept-Id (HR950-Sel-Cnt)
103300              move HR950-Pos-Job-Level (Pos-Ix) to
103400                   HR950-Sel-Job-Level (HR950-Sel-Cnt)
103500              set  HR950-Found to true
103600     end-if.
103700*
103800 bb813-Resolve-Manager           section.
103900***********************************
104000*
104100* Latest Manager-Log row with Created-Date <= E gives both the
104200* manager id and the start-date-with-manager.  Num-past-manager
104300* counts DISTINCT manager ids across all rows <= E.
104400*
104500     move     zero  to  HR950-Found-Sw.
104600     move     zero  to  HR950-Sel-Manager-Id (HR950-Sel-Cnt).
104700     move     zero  to  HR950-Sel-Mgr-St-Date (HR950-Sel-Cnt).
104800     perform  bb813-Resolve-Manager-Lp1
104900               varying Mlg-Ix from 1 by 1
105000               until Mlg-Ix > HR950-Mlg-Cnt.
105100*
105200     move     zero  to  HR950-Grp-Cnt.
105300     perform  bb813-Resolve-Manager-Lp2
105400               varying Mlg-Ix from 1 by 1
105500               until Mlg-Ix > HR950-Mlg-Cnt.
105600     move     HR950-Grp-Cnt to HR950-Sel-Num-P-Mgr (HR950-Sel-Cnt).
105700*
105800 bb813-Exit.
105900     exit     section.
106000*
106100* 08/01/26 jsw - HR-1109  Loop bodies split out to bb813-Resolve-
106200*                Manager-Lp1 and -Lp2.
106300 bb813-Resolve-Manager-Lp1.
106400     if       HR950-Mlg-Emp-Id (Mlg-Ix) =
106500              HR950-Emp-Id (Emp-Ix)
106600     and      HR950-Mlg-Created-Date (Mlg-Ix) <=
106700              HR950-Exec-Date
106800     and      HR950-Mlg-Created-Date (Mlg-Ix) >=
106900              HR950-Sel-Mgr-St-Date (HR950-Sel-Cnt)
107000              move HR950-Mlg-Manager-Id (Mlg-Ix) to
107100                   HR950-Sel-Manager-Id (HR950-Sel-Cnt)
107200              move HR950-Mlg-Created-Date (Mlg-Ix) to
107300                   HR950-Sel-Mgr-St-Date (HR950-Sel-Cnt)
107400              set  HR950-Found to true
107500     end-if.
107600*
107700 bb813-Resolve-Manager-Lp2.
107800     if       HR950-Mlg-Emp-Id (Mlg-Ix) =
107900              HR950-Emp-Id (Emp-Ix)
108000     and      HR950-Mlg-Created-Date (Mlg-Ix) <=
108100              HR950-Exec-Date
108200              move HR950-Mlg-Manager-Id (Mlg-Ix) to
108300                   HR950-Dim-Key
108400              perform bb813a-Bump-Distinct-Mgr
108500                 thru bb813a-Exit
108600     end-if.
108700*
108800 bb813a-Bump-Distinct-Mgr        section.
108900***********************************
109000*
109100     move     zero  to  HR950-Found-Sw.
109200     perform  bb813a-Bump-Distinct-Mgr-Lp
109300               varying Grp-Ix from 1 by 1
109400               until Grp-Ix > HR950-Grp-Cnt
109500               or HR950-Found.
109600     if       not HR950-Found
109700              add 1 to HR950-Grp-Cnt
109800              move HR950-Dim-Key to HR950-Grp-Key (HR950-Grp-Cnt)
109900     end-if.
110000*
110100 bb813a-Exit.
110200     exit     section.
110300*
110400* 08/01/26 jsw - HR-1109  Loop body split out to bb813a-Bump-
110500*                Distinct-Mgr-Lp.
110600 bb813a-Bump-Distinct-Mgr-Lp.
110700     if       HR950-Grp-Key (Grp-Ix) = HR950-Dim-Key
110800              set HR950-Found to true
110900     end-if.
111000*
111100 bb814-Resolve-Salary            section.
111200***********************************
111300*
111400* Latest movement salary <= E is the current salary; minimum
111500* movement salary <= E is Min-Salary; latest type-5 (salary
111600* adjustment) movement <= E gives years-since-last-adjustment
111700* (none found -> Hire-Date).
111800*
111900     move     zero  to  HR950-Sel-Salary (HR950-Sel-Cnt).
112000     move     999999999.99 to HR950-Sel-Min-Salary (HR950-Sel-Cnt).
112100     move     zero  to  HR950-Found-Sw.
112200     move     zero  to  HR950-Scratch-Date.
112300     perform  bb814-Resolve-Salary-Lp1
112400               varying Mvt-Ix from 1 by 1
112500               until Mvt-Ix > HR950-Mvt-Cnt.
112600*
112700     move     zero  to  HR950-Found-Sw.
112800     move     zero  to  HR950-Sel-Yr-Since-Adj (HR950-Sel-Cnt).
112900     perform  bb814-Resolve-Salary-Lp2
113000               varying Mvt-Ix from 1 by 1
113100               until Mvt-Ix > HR950-Mvt-Cnt.
113200     if       not HR950-Found
113300              move HR950-Emp-Hire-Date (Emp-Ix) to HR905-Date-1
113400     end-if.
113500     move     1 to HR905-Function.
113600     move     HR950-Exec-Date to HR905-Date-2.
113700     call     "common-hr905" using HR905-Parms.
113800     compute  HR950-Sel-Yr-Since-Adj (HR950-Sel-Cnt) rounded =
113900              HR905-Result-Days / 365.
114000*
114100     if       HR950-Sel-Min-Salary (HR950-Sel-Cnt) not = zero
114200              compute HR950-Sel-Pct-Incr (HR950-Sel-Cnt) rounded =
114300                      (HR950-Sel-Salary (HR950-Sel-Cnt) -
114400                       HR950-Sel-Min-Salary (HR950-Sel-Cnt)) /
114500                      HR950-Sel-Min-Salary (HR950-Sel-Cnt)
114600     else
114700              move zero to HR950-Sel-Pct-Incr (HR950-Sel-Cnt)
114800     end-if.
114900*
115000     move     zero  to  HR950-Found-Sw.
115100     perform  bb814-Resolve-Salary-Lp3
115200               varying Pos-Ix from 1 by 1
115300               until Pos-Ix > HR950-Pos-Cnt
115400               or HR950-Found.
115500     if       HR950-Found
115600              and HR950-Pos-Avg-Mkt-Sal (Pos-Ix) not = zero
115700              compute HR950-Sel-Sal-Vs-Mkt (HR950-Sel-Cnt) rounded =
115800                      HR950-Sel-Salary (HR950-Sel-Cnt) /
115900                      HR950-Pos-Avg-Mkt-Sal (Pos-Ix)
116000     else
116100              move zero to HR950-Sel-Sal-Vs-Mkt (HR950-Sel-Cnt)
116200     end-if.
116300*
116400 bb814-Exit.
116500     exit     section.
116600*
116700* 08/01/26 jsw - HR-1109  Loop bodies split out to bb814-Resolve-
116800*                Salary-Lp1, -Lp2 and -Lp3.
116900 bb814-Resolve-Salary-Lp1.
117000     if       HR950-Mvt-Emp-Id (Mvt-Ix) =
117100              HR950-Emp-Id (Emp-Ix)
117200     and      HR950-Mvt-Eff-Date (Mvt-Ix) <= HR950-Exec-Date
117300              if   HR950-Mvt-Salary (Mvt-Ix) <
117400                   HR950-Sel-Min-Salary (HR950-Sel-Cnt)
117500                   move HR950-Mvt-Salary (Mvt-Ix) to
117600                        HR950-Sel-Min-Salary (HR950-Sel-Cnt)
117700              end-if
117800              if   HR950-Mvt-Eff-Date (Mvt-Ix) >=
117900                   HR950-Scratch-Date
118000                   move HR950-Mvt-Salary (Mvt-Ix) to
118100                        HR950-Sel-Salary (HR950-Sel-Cnt)
118200                   move HR950-Mvt-Eff-Date (Mvt-Ix) to
118300                        HR950-Scratch-Date
118400              end-if
118500              set  HR950-Found to true
118600     end-if.
118700*
118800 bb814-Resolve-Salary-Lp2.
118900     if       HR950-Mvt-Emp-Id (Mvt-Ix) =
119000              HR950-Emp-Id (Emp-Ix)
119100     and      HR950-Mvt-Type (Mvt-Ix) = 5
119200     and      HR950-Mvt-Eff-Date (Mvt-Ix) <= HR950-Exec-Date
119300     and      (not HR950-Found or
119400               HR950-Mvt-Eff-Date (Mvt-Ix) >=
119500               HR905-Date-1)
119600              move HR950-Mvt-Eff-Date (Mvt-Ix) to
119700                   HR905-Date-1
119800              set  HR950-Found to true
119900     end-if.
120000*
120100 bb814-Resolve-Salary-Lp3.
120200     if       HR950-Pos-Id (Pos-Ix) =
120300              HR950-Sel-Pos-Id (HR950-Sel-Cnt)
120400              set HR950-Found to true
120500     end-if.
120600*
120700 bb815-Resolve-Promotion         section.
120800***********************************
120900*
121000* First-position-entry-date: earliest movement effective-date
121100* <= E that put the employee into the CURRENT position (the
121200* position resolved by bb812).  Num-past-promotion counts type-3
121300* movements <= E.  Time-since-last-promotion uses the latest
121400* type-3 movement <= E, else Hire-Date.
121500*
121600     move     zero  to  HR950-Found-Sw.
121700     perform  bb815-Resolve-Promotion-Lp1
121800               varying Mvt-Ix from 1 by 1
121900               until Mvt-Ix > HR950-Mvt-Cnt.
122000     move     1 to HR905-Function.
122100     move     HR950-Sel-1st-Pos-Dt (HR950-Sel-Cnt) to HR905-Date-1.
122200     move     HR950-Exec-Date to HR905-Date-2.
122300     call     "common-hr905" using HR905-Parms.
122400     compute  HR950-Sel-Yr-In-Pos (HR950-Sel-Cnt) rounded =
122500              HR905-Result-Days / 365.
122600*
122700     move     zero  to  HR950-Sel-Num-P-Promo (HR950-Sel-Cnt).
122800     move     zero  to  HR950-Found-Sw.
122900     perform  bb815-Resolve-Promotion-Lp2
123000               varying Mvt-Ix from 1 by 1
123100               until Mvt-Ix > HR950-Mvt-Cnt.
123200     if       not HR950-Found
123300              move HR950-Emp-Hire-Date (Emp-Ix) to HR905-Date-1
123400     end-if.
123500     move     1 to HR905-Function.
123600     move     HR950-Exec-Date to HR905-Date-2.
123700     call     "common-hr905" using HR905-Parms.
123800     compute  HR950-Sel-Time-S-Promo (HR950-Sel-Cnt) rounded =
123900              HR905-Result-Days / 365.
124000*
124100 bb815-Exit.
124200     exit     section.
124300*
124400* 08/01/26 jsw - HR-1109  Loop bodies split out to bb815-Resolve-
124500*                Promotion-Lp1 and -Lp2.
124600 bb815-Resolve-Promotion-Lp1.
124700     if       HR950-Mvt-Emp-Id (Mvt-Ix) =
124800              HR950-Emp-Id (Emp-Ix)
124900     and      HR950-Mvt-Pos-Id (Mvt-Ix) =
125000              HR950-Sel-Pos-Id (HR950-Sel-Cnt)
125100     and      HR950-Mvt-Eff-Date (Mvt-Ix) <= HR950-Exec-Date
125200     and      (not HR950-Found or
125300               HR950-Mvt-Eff-Date (Mvt-Ix) <=
125400               HR950-Sel-1st-Pos-Dt (HR950-Sel-Cnt))
125500              move HR950-Mvt-Eff-Date (Mvt-Ix) to
125600                   HR950-Sel-1st-Pos-Dt (HR950-Sel-Cnt)
125700              set  HR950-Found to true
125800     end-if.
125900*
126000 bb815-Resolve-Promotion-Lp2.
126100     if       HR950-Mvt-Emp-Id (Mvt-Ix) =
126200              HR950-Emp-Id (Emp-Ix)
126300     and      HR950-Mvt-Type (Mvt-Ix) = 3
126400     and      HR950-Mvt-Eff-Date (Mvt-Ix) <= HR950-Exec-Date
126500              add 1 to HR950-Sel-Num-P-Promo (HR950-Sel-Cnt)
126600              if   not HR950-Found or
126700                   HR950-Mvt-Eff-Date (Mvt-Ix) >=
126800                   HR905-Date-1
126900                   move HR950-Mvt-Eff-Date (Mvt-Ix) to
127000                        HR905-Date-1
127100              end-if
127200              set  HR950-Found to true
127300     end-if.
127400*
127500 bb816-Resolve-Career-Dev        section.
127600***********************************
127700*
127800     move     zero  to  HR950-Sel-Num-Train (HR950-Sel-Cnt).
127900     move     zero  to  HR950-Sel-Num-Activ (HR950-Sel-Cnt).
128000     perform  bb816-Resolve-Career-Dev-Lp
128100               varying Eng-Ix from 1 by 1
128200               until Eng-Ix > HR950-Eng-Cnt.
128300*
128400 bb816-Exit.
128500     exit     section.
128600*
128700* 08/01/26 jsw - HR-1109  Loop body split out to bb816-Resolve-
128800*                Career-Dev-Lp.
128900 bb816-Resolve-Career-Dev-Lp.
129000     if       HR950-Eng-Emp-Id (Eng-Ix) =
129100              HR950-Emp-Id (Emp-Ix)
129200     and      HR950-Eng-Start-Date (Eng-Ix) <=
129300              HR950-Exec-Date
129400              if   HR950-Eng-Type (Eng-Ix) = 1
129500                   add 1 to
129600                       HR950-Sel-Num-Train (HR950-Sel-Cnt)
129700              else
129800                   add 1 to
129900                       HR950-Sel-Num-Activ (HR950-Sel-Cnt)
130000              end-if
130100     end-if.
130200*
130300 bb817-Resolve-Skills            section.
130400***********************************
130500*
130600* Employee-skill rows with Created-Date <= E, deduplicated per
130700* (Emp-Id, Skl-Id) keeping the row with the latest Created-Date,
130800* built into the dedicated HR950-Skd-Table scratch list.
130900*
131000     move     zero  to  HR950-Skd-Cnt.
131100     perform  bb817-Resolve-Skills-Lp1
131200               varying Esk-Ix from 1 by 1
131300               until Esk-Ix > HR950-Esk-Cnt.
131400*
131500     move     HR950-Skd-Cnt to
131600              HR950-Sel-Num-Skills (HR950-Sel-Cnt).
131700     if       HR950-Skd-Cnt not = zero
131800              move zero to HR950-Grp-Sum (1)
131900              perform bb817-Resolve-Skills-Lp2
132000                        varying Skd-Ix from 1 by 1
132100                        until Skd-Ix > HR950-Skd-Cnt
132200              compute HR950-Sel-Avg-Skl-Scr (HR950-Sel-Cnt)
132300                      rounded =
132400                      HR950-Grp-Sum (1) / HR950-Skd-Cnt
132500     else
132600              move zero to HR950-Sel-Avg-Skl-Scr (HR950-Sel-Cnt)
132700     end-if.
132800*
132900* Skill gap: raw skill ids required by the resolved position
133000* that are not among the held (deduplicated) skill ids.
133100*
133200     move     zero  to  HR950-Sel-Num-Skl-Gap (HR950-Sel-Cnt).
133300     perform  bb817-Resolve-Skills-Lp3
133400               varying Psk-Ix from 1 by 1
133500               until Psk-Ix > HR950-Psk-Cnt.
133600*
133700 bb817-Exit.
133800     exit     section.
133900*
134000* 08/01/26 jsw - HR-1109  Loop bodies split out to bb817-Resolve-
134100*                Skills-Lp1 through -Lp4.
134200 bb817-Resolve-Skills-Lp1.
134300     if       HR950-Esk-Emp-Id (Esk-Ix) =
134400              HR950-Emp-Id (Emp-Ix)
134500     and      HR950-Esk-Created-Date (Esk-Ix) <=
134600              HR950-Exec-Date
134700              perform bb817a-Fold-Skill thru bb817a-Exit
134800     end-if.
134900*
135000 bb817-Resolve-Skills-Lp2.
135100     add      HR950-Skd-Score (Skd-Ix) to
135200              HR950-Grp-Sum (1).
135300*
135400 bb817-Resolve-Skills-Lp3.
135500     if       HR950-Psk-Pos-Id (Psk-Ix) =
135600              HR950-Sel-Pos-Id (HR950-Sel-Cnt)
135700              move zero to HR950-Found-Sw
135800              perform bb817-Resolve-Skills-Lp4
135900                        varying Skd-Ix from 1 by 1
136000                        until Skd-Ix > HR950-Skd-Cnt
136100                        or HR950-Found
136200              if   not HR950-Found
136300                   add 1 to
136400                       HR950-Sel-Num-Skl-Gap (HR950-Sel-Cnt)
136500              end-if
136600     end-if.
136700*
136800 bb817-Resolve-Skills-Lp4.
136900     if       HR950-Skd-Skl-Id (Skd-Ix) =
137000              HR950-Psk-Skl-Id (Psk-Ix)
137100              set HR950-Found to true
137200     end-if.
137300*
137400 bb817a-Fold-Skill               section.
137500***********************************
137600*
137700* On entry Esk-Ix is the candidate row.  Finds or inserts the
137800* skill id into HR950-Skd-Table, keeping the score belonging to
137900* the row with the highest Created-Date seen so far.
138000*
138100     move     zero  to  HR950-Found-Sw.
138200     perform  bb817a-Fold-Skill-Lp
138300               varying Skd-Ix from 1 by 1
138400               until Skd-Ix > HR950-Skd-Cnt
138500               or HR950-Found.
138600     if       not HR950-Found
138700              add 1 to HR950-Skd-Cnt
138800              move HR950-Esk-Skl-Id (Esk-Ix) to
138900                   HR950-Skd-Skl-Id (HR950-Skd-Cnt)
139000              move HR950-Esk-Score (Esk-Ix) to
139100                   HR950-Skd-Score (HR950-Skd-Cnt)
139200              move HR950-Esk-Created-Date (Esk-Ix) to
139300                   HR950-Skd-Date (HR950-Skd-Cnt)
139400     end-if.
139500*
139600 bb817a-Exit.
139700     exit     section.
139800*
139900* 08/01/26 jsw - HR-1109  Loop body split out to bb817a-Fold-
140000*                Skill-Lp.
140100 bb817a-Fold-Skill-Lp.
140200     if       HR950-Skd-Skl-Id (Skd-Ix) =
140300              HR950-Esk-Skl-Id (Esk-Ix)
140400              if   HR950-Esk-Created-Date (Esk-Ix) >=
140500                   HR950-Skd-Date (Skd-Ix)
140600                   move HR950-Esk-Score (Esk-Ix) to
140700                        HR950-Skd-Score (Skd-Ix)
140800                   move HR950-Esk-Created-Date (Esk-Ix) to
140900                        HR950-Skd-Date (Skd-Ix)
141000              end-if
141100              set  HR950-Found to true
141200     end-if.
141300*
141400 bb818-Resolve-Perf              section.
141500***********************************
141600*
141700* Average of ALL evaluation scores dated <= E (every EVAL-TYPE,
141800* unlike U4/U6 which restrict to EVAL-TYPE 0).
141900*
142000     move     zero  to  HR905-Result-Days.
142100     move     zero  to  HR950-Grp-Cnt.
142200     perform  bb818-Resolve-Perf-Lp
142300               varying Evl-Ix from 1 by 1
142400               until Evl-Ix > HR950-Evl-Cnt.
142500     if       HR950-Grp-Cnt not = zero
142600              compute HR950-Sel-Avg-Perf (HR950-Sel-Cnt) rounded =
142700                      HR950-Grp-Sum (1) / HR950-Grp-Cnt
142800     else
142900              move zero to HR950-Sel-Avg-Perf (HR950-Sel-Cnt)
143000     end-if.
143100*
143200 bb818-Exit.
143300     exit     section.
143400*
143500* 08/01/26 jsw - HR-1109  Loop body split out to bb818-Resolve-
143600*                Perf-Lp.
143700 bb818-Resolve-Perf-Lp.
143800     if       HR950-Evl-Emp-Id (Evl-Ix) =
143900              HR950-Emp-Id (Emp-Ix)
144000     and      HR950-Evl-Date (Evl-Ix) <= HR950-Exec-Date
144100              add HR950-Evl-Score (Evl-Ix) to
144200                  HR950-Grp-Sum (1)
144300              add 1 to HR950-Grp-Cnt
144400     end-if.
144500*
144600 bb819-Resolve-Worklife          section.
144700***********************************
144800*
144900* Overtime: Clk-Type 2 hours with E-3 months <= start <= E.
145000* Leave: Type 1 (sick) and Type 0 (vacation) hours with
145100* E-6 months <= start <= E.
145200*
145300     move     2 to HR905-Function.
145400     move     HR950-Exec-Date to HR905-Date-1.
145500     compute  HR905-Months = 0 - 3.
145600     call     "common-hr905" using HR905-Parms.
145700     move     HR905-Result-Date to HR950-Ot-Window-Start.
145800*
145900     move     2 to HR905-Function.
146000     move     HR950-Exec-Date to HR905-Date-1.
146100     compute  HR905-Months = 0 - 6.
146200     call     "common-hr905" using HR905-Parms.
146300     move     HR905-Result-Date to HR950-Lve-Window-Start.
146400*
146500     move     zero  to  HR950-Sel-Ot-Hrs-3m (HR950-Sel-Cnt).
146600     perform  bb819-Resolve-Worklife-Lp1
146700               varying Clk-Ix from 1 by 1
146800               until Clk-Ix > HR950-Clk-Cnt.
146900*
147000     move     zero  to  HR950-Sel-Sick-Hrs-6m (HR950-Sel-Cnt).
147100     move     zero  to  HR950-Sel-Vac-Hrs-6m (HR950-Sel-Cnt).
147200     perform  bb819-Resolve-Worklife-Lp2
147300               varying Lve-Ix from 1 by 1
147400               until Lve-Ix > HR950-Lve-Cnt.
147500*
147600 bb819-Exit.
147700     exit     section.
147800*
147900* 08/01/26 jsw - HR-1109  Loop bodies split out to bb819-Resolve-
148000*                Worklife-Lp1 and -Lp2.
148100 bb819-Resolve-Worklife-Lp1.
148200     if       HR950-Clk-Emp-Id (Clk-Ix) =
148300              HR950-Emp-Id (Emp-Ix)
148400     and      HR950-Clk-Type (Clk-Ix) = 2
148500     and      HR950-Clk-Start-Date (Clk-Ix) >=
148600              HR950-Ot-Window-Start
148700     and      HR950-Clk-Start-Date (Clk-Ix) <=
148800              HR950-Exec-Date
148900              add HR950-Clk-Hours (Clk-Ix) to
149000                  HR950-Sel-Ot-Hrs-3m (HR950-Sel-Cnt)
149100     end-if.
149200*
149300 bb819-Resolve-Worklife-Lp2.
149400     if       HR950-Lve-Emp-Id (Lve-Ix) =
149500              HR950-Emp-Id (Emp-Ix)
149600     and      HR950-Lve-Start-Date (Lve-Ix) >=
149700              HR950-Lve-Window-Start
149800     and      HR950-Lve-Start-Date (Lve-Ix) <=
149900              HR950-Exec-Date
150000              if   HR950-Lve-Type (Lve-Ix) = 1
150100                   add HR950-Lve-Hours (Lve-Ix) to
150200                       HR950-Sel-Sick-Hrs-6m (HR950-Sel-Cnt)
150300              else
150400                   add HR950-Lve-Hours (Lve-Ix) to
150500                       HR950-Sel-Vac-Hrs-6m (HR950-Sel-Cnt)
150600              end-if
150700     end-if.
150800*
150900 bb920-Termination-Value         section.
151000***********************************
151100*
151200* Window W = first day of E's month, through W + 3 months - 1
151300* day.  If a type-1/2 movement falls in [W, window-end), the
151400* value scales down by whole calendar months from W to the
151500* effective date; otherwise zero.
151600*
151700     move     HR950-Exec-Yr  to  HR950-Win-St-Yr.
151800     move     HR950-Exec-Mo  to  HR950-Win-St-Mo.
151900     move     1              to  HR950-Win-St-Dy.
152000*
152100* Window-End = (W + 3 months) - 1 day, worked out without doing
152200* date-field arithmetic directly: Add-Months(W,3) is the 1st of
152300* the month 3 out, and the day before the 1st of a month is
152400* always Month-End-Of(Add-Months(W,2)).
152500*
152600     move     2 to HR905-Function.
152700     move     HR950-Window-Start to HR905-Date-1.
152800     move     2 to HR905-Months.
152900     call     "common-hr905" using HR905-Parms.
153000     move     4 to HR905-Function.
153100     move     HR905-Result-Date to HR905-Date-1.
153200     call     "common-hr905" using HR905-Parms.
153300     move     HR905-Result-Date to HR950-Window-End.
153400*
153500     move     zero  to  HR950-Found-Sw.
153600     perform  bb920-Termination-Value-Lp
153700               varying Mvt-Ix from 1 by 1
153800               until Mvt-Ix > HR950-Mvt-Cnt
153900               or HR950-Found.
154000     if       not HR950-Found
154100              move zero to HR950-Sel-Term-Value (HR950-Sel-Cnt)
154200     end-if.
154300*
154400 bb920-Exit.
154500     exit     section.
154600*
154700* 08/01/26 jsw - HR-1109  Loop body split out to bb920-
154800*                Termination-Value-Lp.
154900 bb920-Termination-Value-Lp.
155000     if       HR950-Mvt-Emp-Id (Mvt-Ix) =
155100              HR950-Emp-Id (Emp-Ix)
155200     and      (HR950-Mvt-Type (Mvt-Ix) = 1 or
155300               HR950-Mvt-Type (Mvt-Ix) = 2)
155400     and      HR950-Mvt-Eff-Date (Mvt-Ix) >=
155500              HR950-Window-Start
155600     and      HR950-Mvt-Eff-Date (Mvt-Ix) <
155700              HR950-Window-End
155800              move 3 to HR905-Function
155900              move HR950-Window-Start to HR905-Date-1
156000              move HR950-Mvt-Eff-Date (Mvt-Ix) to
156100                   HR905-Date-2
156200              call "common-hr905" using HR905-Parms
156300              compute HR950-Sel-Term-Value
156400                      (HR950-Sel-Cnt) rounded =
156500                      (3 - HR905-Result-Months) / 3
156600              set  HR950-Found to true
156700     end-if.
156800*
156900 bb999-Sqrt-Sample-Var           section.
157000***********************************
157100*
157200* On entry HR950-Sqrt-In is the value to root (a variance
157300* figure - always >= zero by construction).  Twenty Newton-
157400* Raphson iterations from a first guess of half the input is
157500* ample precision for 4-decimal comp-3 fields.
157600*
157700     if       HR950-Sqrt-In <= zero
157800              move zero to HR950-Sqrt-Out
157900              go to bb999-Exit
158000     end-if.
158100     compute  HR950-Sqrt-Guess = HR950-Sqrt-In / 2.
158200     if       HR950-Sqrt-Guess = zero
158300              move 1 to HR950-Sqrt-Guess
158400     end-if.
158500     perform  bb999-Sqrt-Sample-Var-Lp
158600               varying HR950-Sqrt-Iter from 1 by 1
158700               until HR950-Sqrt-Iter > 20.
158800     move     HR950-Sqrt-Guess to HR950-Sqrt-Out.
158900*
159000 bb999-Exit.
159100     exit     section.
159200*
159300* 08/01/26 jsw - HR-1109  Loop body split out to bb999-Sqrt-
159400*                Sample-Var-Lp.
159500 bb999-Sqrt-Sample-Var-Lp.
159600     compute  HR950-Sqrt-Guess rounded =
159700              (HR950-Sqrt-Guess +
159800               (HR950-Sqrt-In / HR950-Sqrt-Guess)) / 2.
159900*
160000     exit     section.
160100*
160200 bb820-Twy-Z-Mgr                 section.
160300***********************************
160400*
160500* Builds group stats of Total-Working-Year by Manager-Id across
160600* the selected population, then assigns each employee's z-score
160700* and manager-headcount back into the Selected-Table.
160800*
160900     move     zero  to  HR950-Grp-Cnt.
161000     perform  bb820-Twy-Z-Mgr-Lp1
161100               varying Sel-Ix from 1 by 1
161200               until Sel-Ix > HR950-Sel-Cnt.
161300     perform  bb829a-Compute-Grp-Stats thru bb829a-Exit.
161400     perform  bb820-Twy-Z-Mgr-Lp2
161500               varying Sel-Ix from 1 by 1
161600               until Sel-Ix > HR950-Sel-Cnt.
161700*
161800 bb820-Exit.
161900     exit     section.
162000*
162100* 08/01/26 jsw - HR-1109  Loop bodies split out to bb820-Twy-Z-
162200*                Mgr-Lp1 and -Lp2.
162300 bb820-Twy-Z-Mgr-Lp1.
162400     move     HR950-Sel-Manager-Id (Sel-Ix) to
162500              HR950-Dim-Key.
162600     move     HR950-Sel-Twy (Sel-Ix) to HR950-Metric-Val.
162700     perform  bb829-Fold-Grp thru bb829-Exit.
162800*
162900 bb820-Twy-Z-Mgr-Lp2.
163000     move     HR950-Sel-Manager-Id (Sel-Ix) to
163100              HR950-Dim-Key.
163200     move     HR950-Sel-Twy (Sel-Ix) to HR950-Metric-Val.
163300     perform  bb829b-Assign-Z thru bb829b-Exit.
163400     move     HR950-Ez-Value to
163500              HR950-Sel-Twy-Z-Mgr (Sel-Ix).
163600     move     HR950-Grp-Cnt-Emp (Grp-Ix) to
163700              HR950-Sel-Emp-U-Mgr (Sel-Ix).
163800*
163900 bb821-Twy-Z-Pos                 section.
164000***********************************
164100*
164200     move     zero  to  HR950-Grp-Cnt.
164300     perform  bb821-Twy-Z-Pos-Lp1
164400               varying Sel-Ix from 1 by 1
164500               until Sel-Ix > HR950-Sel-Cnt.
164600     perform  bb829a-Compute-Grp-Stats thru bb829a-Exit.
164700     perform  bb821-Twy-Z-Pos-Lp2
164800               varying Sel-Ix from 1 by 1
164900               until Sel-Ix > HR950-Sel-Cnt.
165000*
165100 bb821-Exit.
165200     exit     section.
165300*
165400* 08/01/26 jsw - HR-1109  Loop bodies split out to bb821-Twy-Z-
165500*                Pos-Lp1 and -Lp2.
165600 bb821-Twy-Z-Pos-Lp1.
165700     move     HR950-Sel-Pos-Id (Sel-Ix) to HR950-Dim-Key.
165800     move     HR950-Sel-Twy (Sel-Ix) to HR950-Metric-Val.
165900     perform  bb829-Fold-Grp thru bb829-Exit.
166000*
166100 bb821-Twy-Z-Pos-Lp2.
166200     move     HR950-Sel-Pos-Id (Sel-Ix) to HR950-Dim-Key.
166300     move     HR950-Sel-Twy (Sel-Ix) to HR950-Metric-Val.
166400     perform  bb829b-Assign-Z thru bb829b-Exit.
166500     move     HR950-Ez-Value to
166600              HR950-Sel-Twy-Z-Pos (Sel-Ix).
166700     move     HR950-Grp-Cnt-Emp (Grp-Ix) to
166800              HR950-Sel-Emp-U-Pos (Sel-Ix).
166900*
167000 bb822-Twy-Z-Lvl                 section.
167100***********************************
167200*
167300     move     zero  to  HR950-Grp-Cnt.
167400     perform  bb822-Twy-Z-Lvl-Lp1
167500               varying Sel-Ix from 1 by 1
167600               until Sel-Ix > HR950-Sel-Cnt.
167700     perform  bb829a-Compute-Grp-Stats thru bb829a-Exit.
167800     perform  bb822-Twy-Z-Lvl-Lp2
167900               varying Sel-Ix from 1 by 1
168000               until Sel-Ix > HR950-Sel-Cnt.
168100*
168200 bb822-Exit.
168300     exit     section.
168400*
168500* 08/01/26 jsw - HR-1109  Loop bodies split out to bb822-Twy-Z-
168600*                Lvl-Lp1 and -Lp2.
168700 bb822-Twy-Z-Lvl-Lp1.
168800     move     HR950-Sel-Job-Level (Sel-Ix) to HR950-Dim-Key.
168900     move     HR950-Sel-Twy (Sel-Ix) to HR950-Metric-Val.
169000     perform  bb829-Fold-Grp thru bb829-Exit.
169100*
169200 bb822-Twy-Z-Lvl-Lp2.
169300     move     HR950-Sel-Job-Level (Sel-Ix) to HR950-Dim-Key.
169400     move     HR950-Sel-Twy (Sel-Ix) to HR950-Metric-Val.
169500     perform  bb829b-Assign-Z thru bb829b-Exit.
169600     move     HR950-Ez-Value to
169700              HR950-Sel-Twy-Z-Lvl (Sel-Ix).
169800     move     HR950-Grp-Cnt-Emp (Grp-Ix) to
169900              HR950-Sel-Emp-U-Lvl (Sel-Ix).
170000*
170100 bb823-Twy-Z-Dept                section.
170200***********************************
170300*
170400     move     zero  to  HR950-Grp-Cnt.
170500     perform  bb823-Twy-Z-Dept-Lp1
170600               varying Sel-Ix from 1 by 1
170700               until Sel-Ix > HR950-Sel-Cnt.
170800     perform  bb829a-Compute-Grp-Stats thru bb829a-Exit.
170900     perform  bb823-Twy-Z-Dept-Lp2
171000               varying Sel-Ix from 1 by 1
171100               until Sel-Ix > HR950-Sel-Cnt.
171200*
171300 bb823-Exit.
171400     exit     section.
171500*
171600* 08/01/26 jsw - HR-1109  Loop bodies split out to bb823-Twy-Z-
171700*                Dept-Lp1 and -Lp2.
171800 bb823-Twy-Z-Dept-Lp1.
171900     move     HR950-Sel-Dept-Id (Sel-Ix) to HR950-Dim-Key.
172000     move     HR950-Sel-Twy (Sel-Ix) to HR950-Metric-Val.
172100     perform  bb829-Fold-Grp thru bb829-Exit.
172200*
172300 bb823-Twy-Z-Dept-Lp2.
172400     move     HR950-Sel-Dept-Id (Sel-Ix) to HR950-Dim-Key.
172500     move     HR950-Sel-Twy (Sel-Ix) to HR950-Metric-Val.
172600     perform  bb829b-Assign-Z thru bb829b-Exit.
172700     move     HR950-Ez-Value to
172800              HR950-Sel-Twy-Z-Dept (Sel-Ix).
172900     move     HR950-Grp-Cnt-Emp (Grp-Ix) to
173000              HR950-Sel-Emp-U-Dept (Sel-Ix).
173100*
173200 bb830-Sal-Z-Mgr                 section.
173300***********************************
173400*
173500     move     zero  to  HR950-Grp-Cnt.
173600     perform  bb830-Sal-Z-Mgr-Lp1
173700               varying Sel-Ix from 1 by 1
173800               until Sel-Ix > HR950-Sel-Cnt.
173900     perform  bb829a-Compute-Grp-Stats thru bb829a-Exit.
174000     perform  bb830-Sal-Z-Mgr-Lp2
174100               varying Sel-Ix from 1 by 1
174200               until Sel-Ix > HR950-Sel-Cnt.
174300*
174400 bb830-Exit.
174500     exit     section.
174600*
174700* 08/01/26 jsw - HR-1109  Loop bodies split out to bb830-Sal-Z-
174800*                Mgr-Lp1 and -Lp2.
174900 bb830-Sal-Z-Mgr-Lp1.
175000     move     HR950-Sel-Manager-Id (Sel-Ix) to
175100              HR950-Dim-Key.
175200     move     HR950-Sel-Salary (Sel-Ix) to HR950-Metric-Val.
175300     perform  bb829-Fold-Grp thru bb829-Exit.
175400*
175500 bb830-Sal-Z-Mgr-Lp2.
175600     move     HR950-Sel-Manager-Id (Sel-Ix) to
175700              HR950-Dim-Key.
175800     move     HR950-Sel-Salary (Sel-Ix) to HR950-Metric-Val.
175900     perform  bb829b-Assign-Z thru bb829b-Exit.
176000     move     HR950-Ez-Value to
176100              HR950-Sel-Sal-Z-Mgr (Sel-Ix).
176200*
176300 bb831-Sal-Z-Pos                 section.
176400***********************************
176500*
176600     move     zero  to  HR950-Grp-Cnt.
176700     perform  bb831-Sal-Z-Pos-Lp1
176800               varying Sel-Ix from 1 by 1
176900               until Sel-Ix > HR950-Sel-Cnt.
177000     perform  bb829a-Compute-Grp-Stats thru bb829a-Exit.
177100     perform  bb831-Sal-Z-Pos-Lp2
177200               varying Sel-Ix from 1 by 1
177300               until Sel-Ix > HR950-Sel-Cnt.
177400*
177500 bb831-Exit.
177600     exit     section.
177700*
177800* 08/01/26 jsw - HR-1109  Loop bodies split out to bb831-Sal-Z-
177900*                Pos-Lp1 and -Lp2.
178000 bb831-Sal-Z-Pos-Lp1.
178100     move     HR950-Sel-Pos-Id (Sel-Ix) to HR950-Dim-Key.
178200     move     HR950-Sel-Salary (Sel-Ix) to HR950-Metric-Val.
178300     perform  bb829-Fold-Grp thru bb829-Exit.
178400*
178500 bb831-Sal-Z-Pos-Lp2.
178600     move     HR950-Sel-Pos-Id (Sel-Ix) to HR950-Dim-Key.
178700     move     HR950-Sel-Salary (Sel-Ix) to HR950-Metric-Val.
178800     perform  bb829b-Assign-Z thru bb829b-Exit.
178900     move     HR950-Ez-Value to
179000              HR950-Sel-Sal-Z-Pos (Sel-Ix).
179100*
179200 bb832-Sal-Z-Lvl                 section.
179300***********************************
179400*
179500     move     zero  to  HR950-Grp-Cnt.
179600     perform  bb832-Sal-Z-Lvl-Lp1
179700               varying Sel-Ix from 1 by 1
179800               until Sel-Ix > HR950-Sel-Cnt.
179900     perform  bb829a-Compute-Grp-Stats thru bb829a-Exit.
180000     perform  bb832-Sal-Z-Lvl-Lp2
180100               varying Sel-Ix from 1 by 1
180200               until Sel-Ix > HR950-Sel-Cnt.
180300*
180400 bb832-Exit.
180500     exit     section.
180600*
180700* 08/01/26 jsw - HR-1109  Loop bodies split out to bb832-Sal-Z-
180800*                Lvl-Lp1 and -Lp2.
180900 bb832-Sal-Z-Lvl-Lp1.
181000     move     HR950-Sel-Job-Level (Sel-Ix) to HR950-Dim-Key.
181100     move     HR950-Sel-Salary (Sel-Ix) to HR950-Metric-Val.
181200     perform  bb829-Fold-Grp thru bb829-Exit.
181300*
181400 bb832-Sal-Z-Lvl-Lp2.
181500     move     HR950-Sel-Job-Level (Sel-Ix) to HR950-Dim-Key.
181600     move     HR950-Sel-Salary (Sel-Ix) to HR950-Metric-Val.
181700     perform  bb829b-Assign-Z thru bb829b-Exit.
181800     move     HR950-Ez-Value to
181900              HR950-Sel-Sal-Z-Lvl (Sel-Ix).
182000*
182100 bb840-Perf-Z-Mgr                section.
182200***********************************
182300*
182400     move     zero  to  HR950-Grp-Cnt.
182500     perform  bb840-Perf-Z-Mgr-Lp1
182600               varying Sel-Ix from 1 by 1
182700               until Sel-Ix > HR950-Sel-Cnt.
182800     perform  bb829a-Compute-Grp-Stats thru bb829a-Exit.
182900     perform  bb840-Perf-Z-Mgr-Lp2
183000               varying Sel-Ix from 1 by 1
183100               until Sel-Ix > HR950-Sel-Cnt.
183200*
183300 bb840-Exit.
183400     exit     section.
183500*
183600* 08/01/26 jsw - HR-1109  Loop bodies split out to bb840-Perf-Z-
183700*                Mgr-Lp1 and -Lp2.
183800 bb840-Perf-Z-Mgr-Lp1.
183900     move     HR950-Sel-Manager-Id (Sel-Ix) to
184000              HR950-Dim-Key.
184100     move     HR950-Sel-Avg-Perf (Sel-Ix) to
184200              HR950-Metric-Val.
184300     perform  bb829-Fold-Grp thru bb829-Exit.
184400*
184500 bb840-Perf-Z-Mgr-Lp2.
184600     move     HR950-Sel-Manager-Id (Sel-Ix) to
184700              HR950-Dim-Key.
184800     move     HR950-Sel-Avg-Perf (Sel-Ix) to
184900              HR950-Metric-Val.
185000     perform  bb829b-Assign-Z thru bb829b-Exit.
185100     move     HR950-Ez-Value to
185200              HR950-Sel-Perf-Z-Mgr (Sel-Ix).
185300*
185400 bb841-Perf-Z-Pos                section.
185500***********************************
185600*
185700     move     zero  to  HR950-Grp-Cnt.
185800     perform  bb841-Perf-Z-Pos-Lp1
185900               varying Sel-Ix from 1 by 1
186000               until Sel-Ix > HR950-Sel-Cnt.
186100     perform  bb829a-Compute-Grp-Stats thru bb829a-Exit.
186200     perform  bb841-Perf-Z-Pos-Lp2
186300               varying Sel-Ix from 1 by 1
186400               until Sel-Ix > HR950-Sel-Cnt.
186500*
186600 bb841-Exit.
186700     exit     section.
186800*
186900* 08/01/26 jsw - HR-1109  Loop bodies split out to bb841-Perf-Z-
187000*                Pos-Lp1 and -Lp2.
187100 bb841-Perf-Z-Pos-Lp1.
187200     move     HR950-Sel-Pos-Id (Sel-Ix) to HR950-Dim-Key.
187300     move     HR950-Sel-Avg-Perf (Sel-Ix) to
187400              HR950-Metric-Val.
187500     perform  bb829-Fold-Grp thru bb829-Exit.
187600*
187700 bb841-Perf-Z-Pos-Lp2.
187800     move     HR950-Sel-Pos-Id (Sel-Ix) to HR950-Dim-Key.
187900     move     HR950-Sel-Avg-Perf (Sel-Ix) to
188000              HR950-Metric-Val.
188100     perform  bb829b-Assign-Z thru bb829b-Exit.
188200     move     HR950-Ez-Value to
188300              HR950-Sel-Perf-Z-Pos (Sel-Ix).
188400*
188500 bb842-Perf-Z-Lvl                section.
188600***********************************
188700*
188800     move     zero  to  HR950-Grp-Cnt.
188900     perform  bb842-Perf-Z-Lvl-Lp1
189000               varying Sel-Ix from 1 by 1
189100               until Sel-Ix > HR950-Sel-Cnt.
189200     perform  bb829a-Compute-Grp-Stats thru bb829a-Exit.
189300     perform  bb842-Perf-Z-Lvl-Lp2
189400               varying Sel-Ix from 1 by 1
189500               until Sel-Ix > HR950-Sel-Cnt.
189600*
189700 bb842-Exit.
189800     exit     section.
189900*
190000* 08/01/26 jsw - HR-1109  Loop bodies split out to bb842-Perf-Z-
190100*                Lvl-Lp1 and -Lp2.
190200 bb842-Perf-Z-Lvl-Lp1.
190300     move     HR950-Sel-Job-Level (Sel-Ix) to HR950-Dim-Key.
190400     move     HR950-Sel-Avg-Perf (Sel-Ix) to
190500              HR950-Metric-Val.
190600     perform  bb829-Fold-Grp thru bb829-Exit.
190700*
190800 bb842-Perf-Z-Lvl-Lp2.
190900     move     HR950-Sel-Job-Level (Sel-Ix) to HR950-Dim-Key.
191000     move     HR950-Sel-Avg-Perf (Sel-Ix) to
191100              HR950-Metric-Val.
191200     perform  bb829b-Assign-Z thru bb829b-Exit.
191300     move     HR950-Ez-Value to
191400              HR950-Sel-Perf-Z-Lvl (Sel-Ix).
191500*
191600 bb843-Perf-Z-Dept               section.
191700***********************************
191800*
191900     move     zero  to  HR950-Grp-Cnt.
192000     perform  bb843-Perf-Z-Dept-Lp1
192100               varying Sel-Ix from 1 by 1
192200               until Sel-Ix > HR950-Sel-Cnt.
192300     perform  bb829a-Compute-Grp-Stats thru bb829a-Exit.
192400     perform  bb843-Perf-Z-Dept-Lp2
192500               varying Sel-Ix from 1 by 1
192600               until Sel-Ix > HR950-Sel-Cnt.
192700*
192800 bb843-Exit.
192900     exit     section.
193000*
193100* 08/01/26 jsw - HR-1109  Loop bodies split out to bb843-Perf-Z-
193200*                Dept-Lp1 and -Lp2.
193300 bb843-Perf-Z-Dept-Lp1.
193400     move     HR950-Sel-Dept-Id (Sel-Ix) to HR950-Dim-Key.
193500     move     HR950-Sel-Avg-Perf (Sel-Ix) to
193600              HR950-Metric-Val.
193700     perform  bb829-Fold-Grp thru bb829-Exit.
193800*
193900 bb843-Perf-Z-Dept-Lp2.
194000     move     HR950-Sel-Dept-Id (Sel-Ix) to HR950-Dim-Key.
194100     move     HR950-Sel-Avg-Perf (Sel-Ix) to
194200              HR950-Metric-Val.
194300     perform  bb829b-Assign-Z thru bb829b-Exit.
194400     move     HR950-Ez-Value to
194500              HR950-Sel-Perf-Z-Dept (Sel-Ix).
194600*
194700 bb829-Fold-Grp                  section.
194800***********************************
194900*
195000* On entry HR950-Dim-Key/HR950-Metric-Val carry this employee's
195100* grouping key and metric value.  Finds or inserts the group and
195200* accumulates sum/sum-of-squares/count.
195300*
195400     move     zero  to  HR950-Found-Sw.
195500     perform  bb829-Fold-Grp-Lp
195600               varying Grp-Ix from 1 by 1
195700               until Grp-Ix > HR950-Grp-Cnt
195800               or HR950-Found.
195900     if       not HR950-Found
196000              add 1 to HR950-Grp-Cnt
196100              move HR950-Dim-Key to HR950-Grp-Key (HR950-Grp-Cnt)
196200              move zero to HR950-Grp-Sum   (HR950-Grp-Cnt)
196300              move zero to HR950-Grp-Sumsq (HR950-Grp-Cnt)
196400              move zero to HR950-Grp-Cnt-Emp (HR950-Grp-Cnt)
196500     end-if.
196600     add      HR950-Metric-Val to HR950-Grp-Sum (Grp-Ix).
196700     compute  HR950-Grp-Sumsq (Grp-Ix) =
196800              HR950-Grp-Sumsq (Grp-Ix) +
196900              (HR950-Metric-Val * HR950-Metric-Val).
197000     add      1 to HR950-Grp-Cnt-Emp (Grp-Ix).
197100*
197200 bb829-Exit.
197300     exit     section.
197400*
197500* 08/01/26 jsw - HR-1109  Loop body split out to bb829-Fold-
197600*                Grp-Lp.
197700 bb829-Fold-Grp-Lp.
197800     if       HR950-Grp-Key (Grp-Ix) = HR950-Dim-Key
197900              set HR950-Found to true
198000     end-if.
198100*
198200 bb829a-Compute-Grp-Stats        section.
198300***********************************
198400*
198500* One pass over HR950-Grp-Table: mean and sample standard
198600* deviation (divide by n-1; n=1 or zero deviation -> stddev 0).
198700*
198800     perform  bb829a-Compute-Grp-Stats-Lp
198900               varying Grp-Ix from 1 by 1
199000               until Grp-Ix > HR950-Grp-Cnt.
199100*
199200 bb829a-Exit.
199300     exit     section.
199400*
199500* 08/01/26 jsw - HR-1109  Loop body split out to bb829a-Compute-
199600*                Grp-Stats-Lp.
199700 bb829a-Compute-Grp-Stats-Lp.
199800     compute  HR950-Grp-Mean (Grp-Ix) rounded =
199900              HR950-Grp-Sum (Grp-Ix) /
200000              HR950-Grp-Cnt-Emp (Grp-Ix).
200100     if       HR950-Grp-Cnt-Emp (Grp-Ix) > 1
200200              compute HR950-Sqrt-In =
200300                      (HR950-Grp-Sumsq (Grp-Ix) -
200400                       (HR950-Grp-Cnt-Emp (Grp-Ix) *
200500                        HR950-Grp-Mean (Grp-Ix) *
200600                        HR950-Grp-Mean (Grp-Ix))) /
200700                      (HR950-Grp-Cnt-Emp (Grp-Ix) - 1)
200800              perform bb999-Sqrt-Sample-Var
200900                 thru bb999-Exit
201000              move HR950-Sqrt-Out to
201100                   HR950-Grp-Stddev (Grp-Ix)
201200     else
201300              move zero to HR950-Grp-Stddev (Grp-Ix)
201400     end-if.
201500*
201600 bb829b-Assign-Z                 section.
201700***********************************
201800*
201900* On entry HR950-Dim-Key/HR950-Metric-Val are re-supplied for
202000* this employee.  Locates the matching group (leaving Grp-Ix
202100* pointed at it, for the caller's headcount pickup) and computes
202200* the z-score, or zero when the group has one member or no
202300* spread.
202400*
202500     move     zero  to  HR950-Found-Sw.
202600     perform  bb829b-Assign-Z-Lp
202700               varying Grp-Ix from 1 by 1
202800               until Grp-Ix > HR950-Grp-Cnt
202900               or HR950-Found.
203000     if       not HR950-Found
203100              move zero to HR950-Ez-Value
203200              go to bb829b-Exit
203300     end-if.
203400     if       HR950-Grp-Stddev (Grp-Ix) = zero
203500              move zero to HR950-Ez-Value
203600     else
203700              compute HR950-Ez-Value rounded =
203800                      (HR950-Metric-Val - HR950-Grp-Mean (Grp-Ix))
203900                      / HR950-Grp-Stddev (Grp-Ix)
204000     end-if.
204100*
204200 bb829b-Exit.
204300     exit     section.
204400*
204500* 08/01/26 jsw - HR-1109  Loop body split out to bb829b-Assign-
204600*                Z-Lp.
204700 bb829b-Assign-Z-Lp.
204800     if       HR950-Grp-Key (Grp-Ix) = HR950-Dim-Key
204900              set HR950-Found to true
205000     end-if.
205100*
205200 bb850-Skl-Vs-Pos                section.
205300***********************************
205400*
205500* Per-position average-skills-score list, mean and median (p =
205600* 0.5 linear interpolation, same technique as the department
205700* skill quartiles in batch-hr920-deptgap.cbl).
205800*
205900     move     zero  to  HR950-Psc-Cnt.
206000     perform  bb850-Skl-Vs-Pos-Lp1
206100               varying Sel-Ix from 1 by 1
206200               until Sel-Ix > HR950-Sel-Cnt.
206300*
206400     perform  bb850-Skl-Vs-Pos-Lp2
206500               varying Psc-Ix from 1 by 1
206600               until Psc-Ix > HR950-Psc-Cnt.
206700*
206800     perform  bb850-Skl-Vs-Pos-Lp3
206900               varying Sel-Ix from 1 by 1
207000               until Sel-Ix > HR950-Sel-Cnt.
207100*
207200 bb850-Exit.
207300     exit     section.
207400*
207500* 08/01/26 jsw - HR-1109  Loop body split out to bb850-Skl-Vs-
207600*                Pos-Lp1; the two other passes to -Lp2 and -Lp3.
207700 bb850-Skl-Vs-Pos-Lp1.
207800     perform  bb851-Bump-Possc thru bb851-Exit.
207900*
208000 bb850-Skl-Vs-Pos-Lp2.
208100     perform  bb852-Sort-Possc thru bb852-Exit.
208200     compute  HR950-Psc-Mean (Psc-Ix) rounded =
208300              HR950-Psc-Sum (Psc-Ix) /
208400              HR950-Psc-Cnt-Emp (Psc-Ix).
208500     perform  bb853-Interp-Median thru bb853-Exit.
208600*
208700 bb850-Skl-Vs-Pos-Lp3.
208800     move     zero to HR950-Found-Sw.
208900     perform  bb850-Skl-Vs-Pos-Lp3a
209000               varying Psc-Ix from 1 by 1
209100               until Psc-Ix > HR950-Psc-Cnt
209200               or HR950-Found.
209300     if       HR950-Found
209400     and      HR950-Psc-Mean (Psc-Ix) not = zero
209500              compute HR950-Sel-Skl-Vs-Avg (Sel-Ix)
209600                      rounded =
209700                      HR950-Sel-Avg-Skl-Scr (Sel-Ix) /
209800                      HR950-Psc-Mean (Psc-Ix)
209900     else
210000              move zero to HR950-Sel-Skl-Vs-Avg (Sel-Ix)
210100     end-if.
210200     if       HR950-Found
210300     and      HR950-Psc-Median (Psc-Ix) not = zero
210400              compute HR950-Sel-Skl-Vs-Med (Sel-Ix)
210500                      rounded =
210600                      HR950-Sel-Avg-Skl-Scr (Sel-Ix) /
210700                      HR950-Psc-Median (Psc-Ix)
210800     else
210900              move zero to HR950-Sel-Skl-Vs-Med (Sel-Ix)
211000     end-if.
211100*
211200 bb850-Skl-Vs-Pos-Lp3a.
211300     if       HR950-Psc-Pos-Id (Psc-Ix) =
211400              HR950-Sel-Pos-Id (Sel-Ix)
211500              set HR950-Found to true
211600     end-if.
211700*
211800 bb851-Bump-Possc                section.
211900***********************************
212000*
212100     move     zero  to  HR950-Found-Sw.
212200     perform  bb851-Bump-Possc-Lp
212300               varying Psc-Ix from 1 by 1
212400               until Psc-Ix > HR950-Psc-Cnt
212500               or HR950-Found.
212600     if       not HR950-Found
212700              add 1 to HR950-Psc-Cnt
212800              move HR950-Sel-Pos-Id (Sel-Ix) to
212900                   HR950-Psc-Pos-Id (HR950-Psc-Cnt)
213000              move zero to HR950-Psc-Cnt-Emp (HR950-Psc-Cnt)
213100              move zero to HR950-Psc-Sum (HR950-Psc-Cnt)
213200     end-if.
213300*
213400     add      1 to HR950-Psc-Cnt-Emp (Psc-Ix).
213500     add      HR950-Sel-Avg-Skl-Scr (Sel-Ix) to
213600              HR950-Psc-Sum (Psc-Ix).
213700     move     HR950-Sel-Avg-Skl-Scr (Sel-Ix) to
213800              HR950-Psc-Score (Psc-Ix, HR950-Psc-Cnt-Emp (Psc-Ix)).
213900*
214000 bb851-Exit.
214100     exit     section.
214200*
214300* 08/01/26 jsw - HR-1109  Loop body split out to bb851-Bump-
214400*                Possc-Lp.
214500 bb851-Bump-Possc-Lp.
214600     if       HR950-Psc-Pos-Id (Psc-Ix) =
214700              HR950-Sel-Pos-Id (Sel-Ix)
214800              set HR950-Found to true
214900     end-if.
215000*
215100 bb852-Sort-Possc                section.
215200***********************************
215300*
215400* Ascending exchange sort of this position's score list - on
215500* entry Psc-Ix identifies the position.
215600*
215700     perform  bb852-Sort-Possc-Lp1
215800               varying Psl-Ix from 1 by 1
215900               until Psl-Ix >= HR950-Psc-Cnt-Emp (Psc-Ix).
216000*
216100 bb852-Exit.
216200     exit     section.
216300*
216400* 08/01/26 jsw - HR-1109  Loop body split out to bb852-Sort-
216500*                Possc-Lp1; its nested loop to -Lp2.
216600 bb852-Sort-Possc-Lp1.
216700     perform  bb852-Sort-Possc-Lp2
216800               varying Psl-Ix2 from Psl-Ix by 1
216900               until Psl-Ix2 > HR950-Psc-Cnt-Emp (Psc-Ix).
217000*
217100 bb852-Sort-Possc-Lp2.
217200     if       HR950-Psc-Score (Psc-Ix, Psl-Ix2) <
217300              HR950-Psc-Score (Psc-Ix, Psl-Ix)
217400              move HR950-Psc-Score (Psc-Ix, Psl-Ix)
217500                to HR950-Swap-Score
217600              move HR950-Psc-Score (Psc-Ix, Psl-Ix2)
217700                to HR950-Psc-Score (Psc-Ix, Psl-Ix)
217800              move HR950-Swap-Score
217900                to HR950-Psc-Score (Psc-Ix, Psl-Ix2)
218000     end-if.
218100*
218200 bb853-Interp-Median              section.
218300***********************************
218400*
218500* On entry Psc-Ix identifies the position, whose score list is
218600* already sorted ascending.  p = (n-1) * 0.5.
218700*
218800     if       HR950-Psc-Cnt-Emp (Psc-Ix) = 1
218900              move HR950-Psc-Score (Psc-Ix, 1) to
219000                   HR950-Psc-Median (Psc-Ix)
219100              go to bb853-Exit
219200     end-if.
219300     compute  Psl-Ix =
219400              ((HR950-Psc-Cnt-Emp (Psc-Ix) - 1) * 5) / 10.
219500     add      1 to Psl-Ix giving Psl-Ix2.
219600     compute  HR950-Psc-Median (Psc-Ix) rounded =
219700              HR950-Psc-Score (Psc-Ix, Psl-Ix) +
219800              ((HR950-Psc-Cnt-Emp (Psc-Ix) - 1) * 5 / 10 -
219900               (Psl-Ix - 1)) *
220000              (HR950-Psc-Score (Psc-Ix, Psl-Ix2) -
220100               HR950-Psc-Score (Psc-Ix, Psl-Ix)).
220200*
220300 bb853-Exit.
220400     exit     section.
220500*
220600 bb900-Write-Feature             section.
220700***********************************
220800*
220900     perform  bb900-Write-Feature-Lp
221000               varying Sel-Ix from 1 by 1
221100               until Sel-Ix > HR950-Sel-Cnt.
221200*
221300 bb900-Exit.
221400     exit     section.
221500*
221600* 08/01/26 jsw - HR-1109  Loop body split out to bb900-Write-
221700*                Feature-Lp.
221800 bb900-Write-Feature-Lp.
221900     perform  bb901-Move-One-Feature thru bb901-Exit.
222000     write    HR-Feature-Record.
222100     add      1 to HR950-Recs-Written.
222200*
222300 bb901-Move-One-Feature          section.
222400***********************************
222500*
222600     move     zero  to  HR950-Found-Sw.
222700     perform  bb901-Move-One-Feature-Lp1
222800               varying Emp-Ix from 1 by 1
222900               until Emp-Ix > HR950-Emp-Cnt
223000               or HR950-Found.
223100*
223200     move     HR950-Sel-Emp-Id (Sel-Ix) to Fea-Emp-Id.
223300     move     HR950-Exec-Date to Fea-Execution-Date.
223400*
223500     compute  Fea-Age =
223600              HR950-Exec-Yr - HR950-Emp-Birth-Yr (Emp-Ix).
223700     move     HR950-Emp-Educ-Lvl (Emp-Ix) to Fea-Education-Level.
223800     move     HR950-Emp-Num-Parent (Emp-Ix) to Fea-Num-Parent.
223900     move     HR950-Emp-Num-Child (Emp-Ix) to Fea-Num-Child.
224000     move     HR950-Emp-Num-Sibling (Emp-Ix) to Fea-Num-Sibling.
224100     move     HR950-Emp-Num-Spouse (Emp-Ix) to Fea-Num-Spouse.
224200*
224300     move     HR950-Sel-Job-Level (Sel-Ix) to Fea-Job-Level.
224400     move     zero  to  HR950-Found-Sw.
224500     perform  bb901-Move-One-Feature-Lp2
224600               varying Dpt-Ix from 1 by 1
224700               until Dpt-Ix > HR950-Dpt-Cnt
224800               or HR950-Found.
224900     move     HR950-Sel-Twy (Sel-Ix) to Fea-Total-Working-Year.
225000     move     HR950-Sel-Twy-Z-Mgr (Sel-Ix) to Fea-Twy-Z-Manager.
225100     move     HR950-Sel-Twy-Z-Pos (Sel-Ix) to Fea-Twy-Z-Position.
225200     move     HR950-Sel-Twy-Z-Lvl (Sel-Ix) to Fea-Twy-Z-Job-Level.
225300     move     HR950-Sel-Twy-Z-Dept (Sel-Ix) to
225400              Fea-Twy-Z-Department.
225500*
225600     move     HR950-Sel-Emp-U-Mgr (Sel-Ix) to
225700              Fea-Num-Emp-Under-Mgr.
225800     move     HR950-Sel-Yr-In-Pos (Sel-Ix) to
225900              Fea-Year-With-Cur-Mgr.
226000     move     HR950-Sel-Num-P-Mgr (Sel-Ix) to
226100              Fea-Num-Past-Manager.
226200     move     HR950-Sel-Emp-U-Pos (Sel-Ix) to
226300              Fea-Num-Emp-Under-Pos.
226400     move     HR950-Sel-Emp-U-Lvl (Sel-Ix) to
226500              Fea-Num-Emp-Under-Level.
226600     move     HR950-Sel-Emp-U-Dept (Sel-Ix) to
226700              Fea-Num-Emp-Under-Dept.
226800*
226900     move     HR950-Sel-Sal-Z-Mgr (Sel-Ix) to Fea-Salary-Z-Manager.
227000     move     HR950-Sel-Sal-Z-Pos (Sel-Ix) to Fea-Salary-Z-Position.
227100     move     HR950-Sel-Sal-Z-Lvl (Sel-Ix) to
227200              Fea-Salary-Z-Job-Level.
227300     move     HR950-Sel-Pct-Incr (Sel-Ix) to
227400              Fea-Pct-Sal-Incr-Hire.
227500     move     HR950-Sel-Yr-Since-Adj (Sel-Ix) to
227600              Fea-Year-Since-Sal-Adj.
227700     move     HR950-Sel-Sal-Vs-Mkt (Sel-Ix) to
227800              Fea-Salary-Vs-Market.
227900*
228000     move     HR950-Sel-Yr-In-Pos (Sel-Ix) to
228100              Fea-Year-In-Cur-Position.
228200     move     HR950-Sel-Num-P-Promo (Sel-Ix) to
228300              Fea-Num-Past-Promotion.
228400     move     HR950-Sel-Time-S-Promo (Sel-Ix) to
228500              Fea-Time-Since-Last-Promo.
228600     move     HR950-Sel-Time-S-Promo (Sel-Ix) to
228700              Fea-Avg-Time-To-Promo.
228800*
228900     move     HR950-Sel-Num-Train (Sel-Ix) to Fea-Num-Training.
229000     move     HR950-Sel-Num-Activ (Sel-Ix) to Fea-Num-Activity.
229100*
229200     move     HR950-Sel-Num-Skills (Sel-Ix) to Fea-Num-Skills.
229300     move     HR950-Sel-Avg-Skl-Scr (Sel-Ix) to
229400              Fea-Avg-Skills-Score.
229500     move     HR950-Sel-Num-Skl-Gap (Sel-Ix) to Fea-Num-Skill-Gap.
229600     move     HR950-Sel-Skl-Vs-Avg (Sel-Ix) to
229700              Fea-Skill-Vs-Avg-Pos.
229800     move     HR950-Sel-Skl-Vs-Med (Sel-Ix) to
229900              Fea-Skill-Vs-Median-Pos.
230000*
230100     move     HR950-Sel-Avg-Perf (Sel-Ix) to
230200              Fea-Avg-Performance-Score.
230300     move     HR950-Sel-Perf-Z-Mgr (Sel-Ix) to Fea-Perf-Z-Manager.
230400     move     HR950-Sel-Perf-Z-Pos (Sel-Ix) to Fea-Perf-Z-Position.
230500     move     HR950-Sel-Perf-Z-Lvl (Sel-Ix) to
230600              Fea-Perf-Z-Job-Level.
230700     move     HR950-Sel-Perf-Z-Dept (Sel-Ix) to
230800              Fea-Perf-Z-Department.
230900*
231000     move     HR950-Sel-Ot-Hrs-3m (Sel-Ix) to Fea-Total-Ot-Hrs-3M.
231100     move     HR950-Sel-Sick-Hrs-6m (Sel-Ix) to
231200              Fea-Total-Sick-Hrs-6M.
231300     move     HR950-Sel-Vac-Hrs-6m (Sel-Ix) to
231400              Fea-Total-Vac-Hrs-6M.
231500     move     HR950-Emp-Home-Dist (Emp-Ix) to Fea-Home-Distance-Km.
231600*
231700     move     HR950-Sel-Term-Value (Sel-Ix) to
231800              Fea-Termination-Value.
231900*
232000 bb901-Exit.
232100     exit     section.
232200*
232300* 08/01/26 jsw - HR-1109  Loop bodies split out to bb901-Move-
232400*                One-Feature-Lp1 and -Lp2.
232500 bb901-Move-One-Feature-Lp1.
232600     if       HR950-Emp-Id (Emp-Ix) =
232700              HR950-Sel-Emp-Id (Sel-Ix)
232800              set HR950-Found to true
232900     end-if.
233000*
233100 bb901-Move-One-Feature-Lp2.
233200     if       HR950-Dpt-Id (Dpt-Ix) =
233300              HR950-Sel-Dept-Id (Sel-Ix)
233400              move HR950-Dpt-Name (Dpt-Ix) to Fea-Dept-Name
233500              set HR950-Found to true
233600     end-if.
